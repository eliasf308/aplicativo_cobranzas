000100******************************************************************
000200* FECHA       : 12/08/1991                                       *
000300* PROGRAMADOR : R. MONTERROSO (RMM)                               *
000400* APLICACION  : COBRANZAS ART                                    *
000500* PROGRAMA    : CBA1070                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPUTACION DE PAGOS CONTRA EL VIVO DE PLANES DE  *
000800*             : CUOTAS. CADA PAGO TRAE EN SU ID DE OPERACION LA  *
000900*             : LLAVE DEL PLAN (ASEGURADORA-RAMO-POLIZA-ENDOSO)  *
001000*             : Y SE APLICA CONTRA LAS CUOTAS ABIERTAS DEL PLAN, *
001100*             : DE LA MAS ANTIGUA A LA MAS RECIENTE, HASTA       *
001200*             : AGOTAR EL SALDO DEL PAGO O LAS CUOTAS ABIERTAS.  *
001300* ARCHIVOS    : ENTPLN  - VIVO DE PLANES A IMPUTAR (ENTRADA)     *
001400*             : ENTPAG  - PAGOS A IMPUTAR (ENTRADA)              *
001500*             : SALPLN  - VIVO DE PLANES IMPUTADO (SALIDA)       *
001600* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001700******************************************************************
001800*----------------------------------------------------------------*
001900*                    BITACORA DE CAMBIOS                         *
002000*----------------------------------------------------------------*
002100*  FECHA       PROGRAMADOR            DESCRIPCION
002200*  12/08/1991  R. MONTERROSO (RMM)    VERSION INICIAL. IMPUTACION
002300*                                     CONTRA EL VIVO EN MEMORIA,
002400*                                     REESCRIBE EL VIVO COMPLETO.
002500*  08/07/1994  R. MONTERROSO (RMM)    SE AGREGA EL REPORTE DE
002600*                                     SOBRANTE CUANDO EL PAGO
002700*                                     EXCEDE LAS CUOTAS ABIERTAS.
002800*  25/11/1999  S. DE LEON    (SDL)    PETICION NO. 1999-0304: LOS
002900*                                     CONTADORES Y EL INDICE DE
003000*                                     LA TABLA DE CUOTAS QUEDAN
003100*                                     EN COMP PARA EL AÑO 2000.
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.                     CBA1070.
003500 AUTHOR.                         R. MONTERROSO.
003600 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
003700 DATE-WRITTEN.                   12/08/1991.
003800 DATE-COMPILED.
003900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ENTRADA-PLANES  ASSIGN TO ENTPLN
004700            FILE STATUS IS FS-ENTPLN.
004800     SELECT ENTRADA-PAGOS   ASSIGN TO ENTPAG
004900            FILE STATUS IS FS-ENTPAG.
005000     SELECT SALIDA-PLANES   ASSIGN TO SALPLN
005100            FILE STATUS IS FS-SALPLN.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  ENTRADA-PLANES.
005500     COPY ARTPLN REPLACING REG-ARTPLN BY REG-ARTPLN-ENT.
005600 FD  ENTRADA-PAGOS.
005700     COPY ARTPAG.
005800 FD  SALIDA-PLANES.
005900     COPY ARTPLN REPLACING REG-ARTPLN BY REG-ARTPLN-SAL.
006000 01  REG-ARTPLN-SAL-ALT REDEFINES REG-ARTPLN-SAL PIC X(120).
006100 WORKING-STORAGE SECTION.
006200******************************************************************
006300*        VARIABLES DE OPERACION, CONTADORES, DISPARADORES        *
006400******************************************************************
006500 01  WKS-CAMPOS-DE-TRABAJO.
006600     02  FS-ENTPLN               PIC 9(02) VALUE ZEROS.
006700     02  FS-ENTPAG               PIC 9(02) VALUE ZEROS.
006800     02  FS-SALPLN               PIC 9(02) VALUE ZEROS.
006900     02  FILLER                  PIC X(02) VALUE SPACES.
007000 01  FSE-ENTPLN.
007100     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
007200     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
007300     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
007400 01  FSE-ENTPAG.
007500     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
007600     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
007700     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
007800 01  FSE-SALPLN.
007900     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008000     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008100     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008200*Variables de Rutina para control de File Status Extendido
008300 01  PROGRAMA                    PIC X(08) VALUE 'CBA1070'.
008400 01  ARCHIVO                     PIC X(08) VALUE SPACES.
008500 01  ACCION                      PIC X(10) VALUE SPACES.
008600 01  LLAVE                       PIC X(32) VALUE SPACES.
008700*CONTADORES GENERALES DE LA CORRIDA
008800 77  WKS-PLANES-LEIDOS           PIC 9(07) COMP VALUE ZEROS.
008900 77  WKS-PAGOS-LEIDOS            PIC 9(07) COMP VALUE ZEROS.
009000 77  WKS-PAGOS-RECHAZADOS        PIC 9(05) COMP VALUE ZEROS.
009100 01  WKS-PAGOS-SIN-PLAN          PIC 9(05) COMP VALUE ZEROS.
009200 01  WKS-PAGOS-APLICADOS         PIC 9(05) COMP VALUE ZEROS.
009300 01  WKS-PAGOS-CON-SOBRANTE      PIC 9(05) COMP VALUE ZEROS.
009400 01  WKS-CUOTAS-IMPUTADAS-TOT    PIC 9(07) COMP VALUE ZEROS.      SDL99304
009500 01  WKS-CUOTAS-IMPUTADAS        PIC 9(03) COMP VALUE ZEROS.
009600******************************************************************
009700*   VIVO DE PLANES EN MEMORIA (SE CARGA COMPLETO, SE IMPUTA Y    *
009800*   SE REESCRIBE COMPLETO AL FINAL DE LA CORRIDA)                *
009900******************************************************************
010000 01  WKS-TABLA-CUOTAS.
010100     02  WKS-CUO-CANT            PIC 9(07) COMP VALUE ZEROS.
010200     02  WKS-CUO-FILA OCCURS 1 TO 99999 TIMES
010300             DEPENDING ON WKS-CUO-CANT
010400             INDEXED BY WKS-CUO-IDX.                              SDL99304
010500         03  WKS-CUO-DATOS-PLAN.
010600             04  WKS-CUO-ASEGURADORA  PIC X(20).
010700             04  WKS-CUO-RAMO         PIC X(20).
010800             04  WKS-CUO-POLIZA       PIC X(15).
010900             04  WKS-CUO-ENDOSO       PIC X(10).
011000         03  WKS-CUO-LLAVE-PLAN REDEFINES WKS-CUO-DATOS-PLAN
011100                                 PIC X(65).
011200         03  WKS-CUO-MONEDA           PIC X(04).
011300         03  WKS-CUO-NRO              PIC 9(03).
011400         03  WKS-CUO-VENCIMIENTO      PIC 9(08).
011500         03  WKS-CUO-VTO-DESGLOSE REDEFINES WKS-CUO-VENCIMIENTO.
011600             04  WKS-CUO-VTO-ANIO     PIC 9(04).
011700             04  WKS-CUO-VTO-MES      PIC 9(02).
011800             04  WKS-CUO-VTO-DIA      PIC 9(02).
011900         03  WKS-CUO-IMPORTE          PIC S9(11)V99.
012000         03  WKS-CUO-IMPORTE-ORIG     PIC S9(11)V99.
012100         03  FILLER                   PIC X(14).
012200******************************************************************
012300*   LLAVE DEL PLAN TOMADA DEL ID DE OPERACION DEL PAGO           *
012400******************************************************************
012500 01  WKS-LLAVE-PAGO.
012600     02  WKS-PLN-ASEGURADORA-PAGO PIC X(20).
012700     02  WKS-PLN-RAMO-PAGO        PIC X(20).
012800     02  WKS-PLN-POLIZA-PAGO      PIC X(15).
012900     02  WKS-PLN-ENDOSO-PAGO      PIC X(10).
013000 01  WKS-LLAVE-PAGO-ALT REDEFINES WKS-LLAVE-PAGO PIC X(65).
013100 01  WKS-PARTES-ID.
013200     02  WKS-PARTE-1             PIC X(20).
013300     02  WKS-PARTE-2             PIC X(20).
013400     02  WKS-PARTE-3             PIC X(15).
013500     02  WKS-PARTE-4             PIC X(10).
013600     02  WKS-PARTE-5             PIC X(20).
013700     02  FILLER                  PIC X(05) VALUE SPACES.
013800 01  WKS-CANT-PARTES             PIC 9(02) COMP VALUE ZEROS.
013900 01  WKS-IND-ID-INVALIDO         PIC X(01) VALUE 'N'.
014000     88  WKS-ID-INVALIDO                   VALUE 'S'.
014100 01  WKS-IND-PLAN-ENCONTRADO     PIC X(01) VALUE 'N'.
014200     88  WKS-PLAN-ENCONTRADO               VALUE 'S'.
014300*SALDO PENDIENTE DE APLICAR DEL PAGO EN CURSO Y CUOTA CANDIDATA
014400 01  WKS-SALDO-PENDIENTE         PIC S9(11)V99 VALUE ZEROS.
014500 01  WKS-IMPORTE-A-APLICAR       PIC S9(11)V99 VALUE ZEROS.
014600 01  WKS-VTO-MENOR               PIC 9(08) VALUE ZEROS.
014700 01  WKS-CUO-IDX-ENCONTRADA      PIC 9(07) COMP VALUE ZEROS.
014800 PROCEDURE DIVISION.
014900******************************************************************
015000*                    100  -  PARRAFO PRINCIPAL                   *
015100******************************************************************
015200 100-PRINCIPAL SECTION.
015300     PERFORM 200-APERTURA-DE-ARCHIVOS
015400     PERFORM 220-CARGAR-PLANES
015500     PERFORM 300-LEER-UN-PAGO
015600     PERFORM 320-PROCESAR-UN-PAGO
015700         THRU 320-PROCESAR-UN-PAGO-E
015800         UNTIL FS-ENTPAG = 10
015900     PERFORM 600-GRABAR-PLANES
016000     PERFORM 800-ESTADISTICAS
016100     PERFORM 700-CIERRA-ARCHIVOS
016200     STOP RUN.
016300 100-PRINCIPAL-E.                EXIT.
016400*--->> SERIE 200 APERTURA DE ARCHIVOS Y CONTROL DE ERRORES
016500 200-APERTURA-DE-ARCHIVOS SECTION.
016600     OPEN INPUT  ENTRADA-PLANES
016700     OPEN INPUT  ENTRADA-PAGOS
016800     OPEN OUTPUT SALIDA-PLANES
016900     PERFORM 210-EVALUA-FS-APERTURA.
017000 200-APERTURA-DE-ARCHIVOS-E.     EXIT.
017100 210-EVALUA-FS-APERTURA SECTION.
017200     IF FS-ENTPLN NOT EQUAL 0
017300        MOVE 'OPEN'   TO ACCION
017400        MOVE SPACES   TO LLAVE
017500        MOVE 'ENTPLN' TO ARCHIVO
017600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017700           LLAVE, FS-ENTPLN, FSE-ENTPLN
017800        MOVE 91 TO RETURN-CODE
017900        STOP RUN
018000     END-IF
018100     IF FS-ENTPAG NOT EQUAL 0
018200        MOVE 'OPEN'   TO ACCION
018300        MOVE SPACES   TO LLAVE
018400        MOVE 'ENTPAG' TO ARCHIVO
018500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018600           LLAVE, FS-ENTPAG, FSE-ENTPAG
018700        MOVE 91 TO RETURN-CODE
018800        STOP RUN
018900     END-IF
019000     IF FS-SALPLN NOT EQUAL 0
019100        MOVE 'OPEN'   TO ACCION
019200        MOVE SPACES   TO LLAVE
019300        MOVE 'SALPLN' TO ARCHIVO
019400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
019500           LLAVE, FS-SALPLN, FSE-SALPLN
019600        MOVE 91 TO RETURN-CODE
019700        STOP RUN
019800     END-IF.
019900 210-EVALUA-FS-APERTURA-E.       EXIT.
020000*--->> SERIE 220 CARGA EL VIVO DE PLANES COMPLETO A MEMORIA
020100 220-CARGAR-PLANES SECTION.
020200     PERFORM 221-LEER-UN-PLAN
020300     PERFORM 222-AGREGAR-FILA-TABLA
020400         THRU 222-AGREGAR-FILA-TABLA-E
020500         UNTIL FS-ENTPLN = 10.
020600 220-CARGAR-PLANES-E.            EXIT.
020700 221-LEER-UN-PLAN SECTION.
020800     READ ENTRADA-PLANES
020900         AT END MOVE 10 TO FS-ENTPLN
021000     END-READ.
021100 221-LEER-UN-PLAN-E.             EXIT.
021200 222-AGREGAR-FILA-TABLA SECTION.
021300     ADD 1 TO WKS-CUO-CANT
021400     ADD 1 TO WKS-PLANES-LEIDOS
021500     SET WKS-CUO-IDX TO WKS-CUO-CANT
021600     MOVE P-ASEGURADORA      OF REG-ARTPLN-ENT
021700          TO WKS-CUO-ASEGURADORA(WKS-CUO-IDX)
021800     MOVE P-RAMO             OF REG-ARTPLN-ENT
021900          TO WKS-CUO-RAMO(WKS-CUO-IDX)
022000     MOVE P-POLIZA           OF REG-ARTPLN-ENT
022100          TO WKS-CUO-POLIZA(WKS-CUO-IDX)
022200     MOVE P-ENDOSO           OF REG-ARTPLN-ENT
022300          TO WKS-CUO-ENDOSO(WKS-CUO-IDX)
022400     MOVE P-MONEDA           OF REG-ARTPLN-ENT
022500          TO WKS-CUO-MONEDA(WKS-CUO-IDX)
022600     MOVE P-CUOTA-NRO        OF REG-ARTPLN-ENT
022700          TO WKS-CUO-NRO(WKS-CUO-IDX)
022800     MOVE P-VENCIMIENTO      OF REG-ARTPLN-ENT
022900          TO WKS-CUO-VENCIMIENTO(WKS-CUO-IDX)
023000     MOVE P-IMPORTE          OF REG-ARTPLN-ENT
023100          TO WKS-CUO-IMPORTE(WKS-CUO-IDX)
023200     MOVE P-IMPORTE-ORIGINAL OF REG-ARTPLN-ENT
023300          TO WKS-CUO-IMPORTE-ORIG(WKS-CUO-IDX)
023400     PERFORM 221-LEER-UN-PLAN.
023500 222-AGREGAR-FILA-TABLA-E.       EXIT.
023600*--->> SERIE 300 LECTURA DE LOS PAGOS DE ENTRADA
023700 300-LEER-UN-PAGO SECTION.
023800     READ ENTRADA-PAGOS
023900         AT END MOVE 10 TO FS-ENTPAG
024000     END-READ.
024100 300-LEER-UN-PAGO-E.              EXIT.
024200*--->> SERIE 320 PROCESA UN PAGO: PARTE LA LLAVE, LOCALIZA EL
024300*      PLAN Y APLICA LA IMPUTACION FIFO
024400 320-PROCESAR-UN-PAGO SECTION.
024500     ADD 1 TO WKS-PAGOS-LEIDOS
024600     PERFORM 330-PARTIR-ID-OPERACION
024700     IF WKS-ID-INVALIDO
024800        ADD 1 TO WKS-PAGOS-RECHAZADOS
024900        DISPLAY '*** ID DE OPERACION INVALIDO, SE RECHAZA EL '
025000                 'PAGO: ' PAY-ID-OPERACION
025100     ELSE
025200        PERFORM 340-LOCALIZAR-PLAN
025300        IF NOT WKS-PLAN-ENCONTRADO
025400           ADD 1 TO WKS-PAGOS-SIN-PLAN
025500           DISPLAY '*** PLAN NO EXISTE, SE IGNORA EL PAGO: '
025600                    PAY-ID-OPERACION
025700        ELSE
025800           PERFORM 350-IMPUTAR-FIFO
025900           ADD 1 TO WKS-PAGOS-APLICADOS
026000           ADD WKS-CUOTAS-IMPUTADAS TO WKS-CUOTAS-IMPUTADAS-TOT
026100           DISPLAY '    PAGO APLICADO: ' PAY-ID-OPERACION
026200                    ' CUOTAS IMPUTADAS: ' WKS-CUOTAS-IMPUTADAS
026300        END-IF
026400     END-IF
026500     PERFORM 300-LEER-UN-PAGO.
026600 320-PROCESAR-UN-PAGO-E.         EXIT.
026700*  PARTE EL ID DE OPERACION EN SUS 4 COMPONENTES SEPARADOS POR
026800*  GUION. SI NO HAY EXACTAMENTE 4 COMPONENTES EL PAGO SE RECHAZA.
026900 330-PARTIR-ID-OPERACION SECTION.
027000     MOVE SPACES TO WKS-PARTES-ID
027100     MOVE ZEROS  TO WKS-CANT-PARTES
027200     MOVE 'N'    TO WKS-IND-ID-INVALIDO
027300     UNSTRING PAY-ID-OPERACION DELIMITED BY '-'
027400         INTO WKS-PARTE-1, WKS-PARTE-2, WKS-PARTE-3,
027500              WKS-PARTE-4, WKS-PARTE-5
027600         TALLYING IN WKS-CANT-PARTES
027700     END-UNSTRING
027800     IF WKS-CANT-PARTES NOT = 4
027900        SET WKS-ID-INVALIDO TO TRUE
028000     ELSE
028100        MOVE WKS-PARTE-1 TO WKS-PLN-ASEGURADORA-PAGO
028200        MOVE WKS-PARTE-2 TO WKS-PLN-RAMO-PAGO
028300        MOVE WKS-PARTE-3 TO WKS-PLN-POLIZA-PAGO
028400        MOVE WKS-PARTE-4 TO WKS-PLN-ENDOSO-PAGO
028500     END-IF.
028600 330-PARTIR-ID-OPERACION-E.      EXIT.
028700*  LA LLAVE DE PLAN NO INCLUYE LA MONEDA, IGUAL QUE EN
028800*  LA CARGA DE PLANES (CBA1060).
028900 340-LOCALIZAR-PLAN SECTION.
029000     SET WKS-CUO-IDX TO 1
029100     MOVE 'N' TO WKS-IND-PLAN-ENCONTRADO
029200     PERFORM 341-COMPARAR-EXISTENCIA
029300         THRU 341-COMPARAR-EXISTENCIA-E
029400         VARYING WKS-CUO-IDX FROM 1 BY 1
029500         UNTIL WKS-CUO-IDX > WKS-CUO-CANT
029600            OR WKS-PLAN-ENCONTRADO.
029700 340-LOCALIZAR-PLAN-E.           EXIT.
029800 341-COMPARAR-EXISTENCIA SECTION.
029900     IF WKS-CUO-LLAVE-PLAN(WKS-CUO-IDX) = WKS-LLAVE-PAGO-ALT
030000        SET WKS-PLAN-ENCONTRADO TO TRUE
030100     END-IF.
030200 341-COMPARAR-EXISTENCIA-E.      EXIT.
030300*--->> SERIE 350 IMPUTA EL PAGO CONTRA LAS CUOTAS ABIERTAS DEL
030400*      PLAN, DE LA MAS ANTIGUA A LA MAS RECIENTE
030500 350-IMPUTAR-FIFO SECTION.
030600     MOVE PAY-SALDO TO WKS-SALDO-PENDIENTE
030700     MOVE ZEROS     TO WKS-CUOTAS-IMPUTADAS
030800     PERFORM 351-BUSCAR-CUOTA-MAS-ANTIGUA
030900     PERFORM 354-APLICAR-IMPUTACION
031000         THRU 354-APLICAR-IMPUTACION-E
031100         UNTIL WKS-SALDO-PENDIENTE = ZEROS
031200            OR WKS-CUO-IDX-ENCONTRADA = ZEROS
031300     IF WKS-SALDO-PENDIENTE NOT = ZEROS
031400        ADD 1 TO WKS-PAGOS-CON-SOBRANTE
031500        DISPLAY '*** SOBRANTE DE PAGO NO APLICADO ('
031600                 WKS-SALDO-PENDIENTE '): ' PAY-ID-OPERACION
031700     END-IF.
031800 350-IMPUTAR-FIFO-E.             EXIT.
031900*  RECORRE LAS CUOTAS DEL PLAN CON SALDO ABIERTO (IMPORTE > 0) Y
032000*  SE QUEDA CON LA DE VENCIMIENTO MAS ANTIGUO (SELECCION, IGUAL
032100*  QUE EL RANKING DE ASEGURADORAS DE CBA1050 PERO AL REVES).
032200 351-BUSCAR-CUOTA-MAS-ANTIGUA SECTION.
032300     MOVE ZEROS     TO WKS-CUO-IDX-ENCONTRADA
032400     MOVE 99999999  TO WKS-VTO-MENOR
032500     SET WKS-CUO-IDX TO 1
032600     PERFORM 353-COMPARAR-CUOTA
032700         THRU 353-COMPARAR-CUOTA-E
032800         VARYING WKS-CUO-IDX FROM 1 BY 1
032900         UNTIL WKS-CUO-IDX > WKS-CUO-CANT.
033000 351-BUSCAR-CUOTA-MAS-ANTIGUA-E. EXIT.
033100 353-COMPARAR-CUOTA SECTION.
033200     IF WKS-CUO-LLAVE-PLAN(WKS-CUO-IDX) = WKS-LLAVE-PAGO-ALT
033300        AND WKS-CUO-IMPORTE(WKS-CUO-IDX) > ZEROS
033400        AND WKS-CUO-VENCIMIENTO(WKS-CUO-IDX) < WKS-VTO-MENOR
033500        MOVE WKS-CUO-VENCIMIENTO(WKS-CUO-IDX) TO WKS-VTO-MENOR
033600        SET WKS-CUO-IDX-ENCONTRADA TO WKS-CUO-IDX
033700     END-IF.
033800 353-COMPARAR-CUOTA-E.           EXIT.
033900*  APLICA CONTRA LA CUOTA ENCONTRADA EL MENOR ENTRE EL IMPORTE
034000*  ABIERTO DE LA CUOTA Y EL SALDO QUE QUEDA DEL PAGO.
034100 354-APLICAR-IMPUTACION SECTION.
034200     IF WKS-CUO-IMPORTE(WKS-CUO-IDX-ENCONTRADA) < WKS-SALDO-PENDIENTE
034300        MOVE WKS-CUO-IMPORTE(WKS-CUO-IDX-ENCONTRADA)
034400             TO WKS-IMPORTE-A-APLICAR
034500     ELSE
034600        MOVE WKS-SALDO-PENDIENTE TO WKS-IMPORTE-A-APLICAR
034700     END-IF
034800     SUBTRACT WKS-IMPORTE-A-APLICAR
034900         FROM WKS-CUO-IMPORTE(WKS-CUO-IDX-ENCONTRADA)
035000     SUBTRACT WKS-IMPORTE-A-APLICAR FROM WKS-SALDO-PENDIENTE
035100     ADD 1 TO WKS-CUOTAS-IMPUTADAS
035200     PERFORM 351-BUSCAR-CUOTA-MAS-ANTIGUA.
035300 354-APLICAR-IMPUTACION-E.       EXIT.
035400*--->> SERIE 600 REESCRIBE EL VIVO DE PLANES COMPLETO, YA
035500*      IMPUTADO, EN EL ARCHIVO DE SALIDA
035600 600-GRABAR-PLANES SECTION.
035700     PERFORM 601-ESCRIBIR-UNA-CUOTA
035800         THRU 601-ESCRIBIR-UNA-CUOTA-E
035900         VARYING WKS-CUO-IDX FROM 1 BY 1
036000         UNTIL WKS-CUO-IDX > WKS-CUO-CANT.
036100 600-GRABAR-PLANES-E.            EXIT.
036200 601-ESCRIBIR-UNA-CUOTA SECTION.
036300     MOVE WKS-CUO-ASEGURADORA(WKS-CUO-IDX)
036400          TO P-ASEGURADORA      OF REG-ARTPLN-SAL
036500     MOVE WKS-CUO-RAMO(WKS-CUO-IDX)
036600          TO P-RAMO             OF REG-ARTPLN-SAL
036700     MOVE WKS-CUO-POLIZA(WKS-CUO-IDX)
036800          TO P-POLIZA           OF REG-ARTPLN-SAL
036900     MOVE WKS-CUO-ENDOSO(WKS-CUO-IDX)
037000          TO P-ENDOSO           OF REG-ARTPLN-SAL
037100     MOVE WKS-CUO-MONEDA(WKS-CUO-IDX)
037200          TO P-MONEDA           OF REG-ARTPLN-SAL
037300     MOVE WKS-CUO-NRO(WKS-CUO-IDX)
037400          TO P-CUOTA-NRO        OF REG-ARTPLN-SAL
037500     MOVE WKS-CUO-VENCIMIENTO(WKS-CUO-IDX)
037600          TO P-VENCIMIENTO      OF REG-ARTPLN-SAL
037700     MOVE WKS-CUO-IMPORTE(WKS-CUO-IDX)
037800          TO P-IMPORTE          OF REG-ARTPLN-SAL
037900     MOVE WKS-CUO-IMPORTE-ORIG(WKS-CUO-IDX)
038000          TO P-IMPORTE-ORIGINAL OF REG-ARTPLN-SAL
038100     WRITE REG-ARTPLN-SAL.
038200 601-ESCRIBIR-UNA-CUOTA-E.       EXIT.
038300*--->> SERIE 800 ESTADISTICAS POR CONSOLA
038400 800-ESTADISTICAS SECTION.
038500     DISPLAY
038600     "**********************************************************"
038700     DISPLAY
038800     "*        CBA1070  -  IMPUTACION DE PAGOS A PLANES"
038900     DISPLAY
039000     "**********************************************************"
039100     DISPLAY " CUOTAS DEL VIVO DE PLANES CARGADAS    : "
039200              WKS-PLANES-LEIDOS
039300     DISPLAY " PAGOS LEIDOS                          : "
039400              WKS-PAGOS-LEIDOS
039500     DISPLAY " PAGOS RECHAZADOS (ID INVALIDO)        : "
039600              WKS-PAGOS-RECHAZADOS
039700     DISPLAY " PAGOS SIN PLAN (SE IGNORARON)         : "
039800              WKS-PAGOS-SIN-PLAN
039900     DISPLAY " PAGOS APLICADOS                       : "
040000              WKS-PAGOS-APLICADOS
040100     DISPLAY " PAGOS CON SOBRANTE NO APLICADO        : "
040200              WKS-PAGOS-CON-SOBRANTE
040300     DISPLAY " CUOTAS IMPUTADAS EN TOTAL             : "
040400              WKS-CUOTAS-IMPUTADAS-TOT
040500     DISPLAY
040600     "**********************************************************".
040700 800-ESTADISTICAS-E.             EXIT.
040800*--->> SERIE 700 CIERRE DE ARCHIVOS
040900 700-CIERRA-ARCHIVOS SECTION.
041000     CLOSE ENTRADA-PLANES
041100     CLOSE ENTRADA-PAGOS
041200     CLOSE SALIDA-PLANES.
041300 700-CIERRA-ARCHIVOS-E.          EXIT.


