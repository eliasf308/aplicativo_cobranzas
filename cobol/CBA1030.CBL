000100******************************************************************
000200* FECHA       : 02/09/1988                                       *
000300* PROGRAMADOR : J. CASTELLANOS (JCC)                              *
000400* APLICACION  : COBRANZAS ART                                    *
000500* PROGRAMA    : CBA1030                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RELEE EL CONSOLIDADO DEL PERIODO (SALIDA DE      *
000800*             : CBA1020, YA FILTRADO) Y LO DESDOBLA EN LOS NUEVE *
000900*             : LISTADOS DERIVADOS (SIN MAIL, ANULADAS, NO       *
001000*             : CONTACTAR, CLIENTES IMPORTANTES, 1 Q.DEUDOR,     *
001100*             : PREMIER, PRODUCTOR, DEUDA PROMECOR Y AGREGAR     *
001200*             : COSTO MENSUAL). CADA FILA SE EVALUA CONTRA LOS   *
001300*             : NUEVE PREDICADOS POR SEPARADO: UNA MISMA FILA    *
001400*             : PUEDE CAER EN VARIOS LISTADOS A LA VEZ. PARA EL  *
001500*             : LISTADO DE COSTO MENSUAL SE RELEE EL MAESTRO DE  *
001600*             : CLIENTES PARA TRAER LA CANTIDAD DE CAPITAS POR   *
001700*             : CUIT (PRIMERA APARICION).                        *
001800* ARCHIVOS    : ENTCON  - CONSOLIDADO DEL PERIODO (ENTRADA)      *
001900*             : ENTMAE  - MAESTRO DE CLIENTES, SOLO PARA CAPITAS *
002000*             : SALSMA  - LISTADO SIN MAIL                       *
002100*             : SALANU  - LISTADO ANULADAS                       *
002200*             : SALNCO  - LISTADO NO CONTACTAR                   *
002300*             : SALCIM  - LISTADO CLIENTES IMPORTANTES           *
002400*             : SAL1QD  - LISTADO 1 Q.DEUDOR                     *
002500*             : SALPRE  - LISTADO PREMIER                        *
002600*             : SALPRO  - LISTADO PRODUCTOR                      *
002700*             : SALDPR  - LISTADO DEUDA PROMECOR                 *
002800*             : SALACM  - LISTADO AGREGAR COSTO MENSUAL          *
002900*             : SORTWK3 - ARCHIVO DE TRABAJO DEL SORT DE CAPITAS *
002950*             : SYS010  - REPORTE DE CONTROL (EXTEND A CONTINUA- *
002960*             :           CION DEL DE CBA1020)                   *
003000* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
003100******************************************************************
003200*----------------------------------------------------------------*
003300*                    BITACORA DE CAMBIOS                         *
003400*----------------------------------------------------------------*
003500*  FECHA       PROGRAMADOR            DESCRIPCION
003600*  02/09/1988  J. CASTELLANOS (JCC)   VERSION INICIAL. SIN MAIL,
003700*                                     ANULADAS Y PREMIER.
003800*  14/01/1994  R. MONTERROSO (RMM)    SE AGREGAN LOS LISTADOS DE
003900*                                     NO CONTACTAR, CLIENTES
004000*                                     IMPORTANTES Y 1 Q.DEUDOR.
004100*  09/06/1996  R. MONTERROSO (RMM)    SE AGREGAN PRODUCTOR Y
004200*                                     DEUDA PROMECOR, CON CRUCE
004300*                                     CONTRA PROMECOR EN MAYUS-
004400*                                     CULAS PARA EVITAR FALLOS
004500*                                     POR CAPITALIZACION.
004600*  21/09/1998  S. DE LEON    (SDL)    REVISION DE FIN DE SIGLO:
004700*                                     TODOS LOS CONTADORES DE
004800*                                     LISTADOS QUEDAN EN COMP.
004900*  23/07/1999  S. DE LEON    (SDL)    PETICION NO. 1999-0201: SE
005000*                                     AGREGA EL LISTADO "AGREGAR
005100*                                     COSTO MENSUAL" CON EL CRUCE
005200*                                     DE CAPITAS CONTRA EL
005300*                                     MAESTRO (TABLA ORDENADA
005400*                                     POR CUIT, PRIMERA FILA).
005410*  18/12/1999  S. DE LEON    (SDL)    PETICION NO. 1999-0419: LAS
005420*                                     CANTIDADES DE LOS NUEVE
005430*                                     LISTADOS SOLO SALIAN POR
005440*                                     DISPLAY DE CONSOLA. SE ABRE
005450*                                     SYS010 EN MODO EXTEND Y SE
005460*                                     AGREGA LA SERIE 810, QUE LAS
005470*                                     IMPRIME A CONTINUACION DEL
005480*                                     REPORTE DE CONTROL DE
005490*                                     CBA1020 (MISMO DD, UN SOLO
005495*                                     REPORTE LOGICO).
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID.                     CBA1030.
005800 AUTHOR.                         J. CASTELLANOS.
005900 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
006000 DATE-WRITTEN.                   02/09/1988.
006100 DATE-COMPILED.
006200 SECURITY.                       CONFIDENCIAL - USO INTERNO.
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
006700     CLASS DIGITO IS '0' THRU '9'.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT ENTRADA-CONSOLIDADO ASSIGN TO ENTCON
007100            ORGANIZATION    IS SEQUENTIAL
007200            FILE STATUS     IS FS-ENTCON.
007300     SELECT ENTRADA-MAESTRO    ASSIGN TO ENTMAE
007400            ORGANIZATION    IS SEQUENTIAL
007500            FILE STATUS     IS FS-ENTMAE.
007600     SELECT SALIDA-SIN-MAIL     ASSIGN TO SALSMA
007700            ORGANIZATION    IS SEQUENTIAL
007800            FILE STATUS     IS FS-SALSMA.
007900     SELECT SALIDA-ANULADAS     ASSIGN TO SALANU
008000            ORGANIZATION    IS SEQUENTIAL
008100            FILE STATUS     IS FS-SALANU.
008200     SELECT SALIDA-NO-CONTACTAR ASSIGN TO SALNCO
008300            ORGANIZATION    IS SEQUENTIAL
008400            FILE STATUS     IS FS-SALNCO.
008500     SELECT SALIDA-CLIENTE-IMP  ASSIGN TO SALCIM
008600            ORGANIZATION    IS SEQUENTIAL
008700            FILE STATUS     IS FS-SALCIM.
008800     SELECT SALIDA-1Q-DEUDOR    ASSIGN TO SAL1QD
008900            ORGANIZATION    IS SEQUENTIAL
009000            FILE STATUS     IS FS-SAL1QD.
009100     SELECT SALIDA-PREMIER      ASSIGN TO SALPRE
009200            ORGANIZATION    IS SEQUENTIAL
009300            FILE STATUS     IS FS-SALPRE.
009400     SELECT SALIDA-PRODUCTOR    ASSIGN TO SALPRO
009500            ORGANIZATION    IS SEQUENTIAL
009600            FILE STATUS     IS FS-SALPRO.
009700     SELECT SALIDA-DEUDA-PROMEC ASSIGN TO SALDPR
009800            ORGANIZATION    IS SEQUENTIAL
009900            FILE STATUS     IS FS-SALDPR.
010000     SELECT SALIDA-COSTO-MENS   ASSIGN TO SALACM
010100            ORGANIZATION    IS SEQUENTIAL
010200            FILE STATUS     IS FS-SALACM.
010300     SELECT WORK-CAPITAS        ASSIGN TO SORTWK3.
010310     SELECT REPORTE          ASSIGN TO SYS010                     SDL99419
010320            FILE STATUS     IS FS-REPORTE.                        SDL99419
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  ENTRADA-CONSOLIDADO.
010700     COPY ARTCON.
010800 FD  ENTRADA-MAESTRO.
010900     COPY ARTMAE.
011000 FD  SALIDA-SIN-MAIL.
011100     COPY ARTCON REPLACING REG-ARTCON BY REG-SMA.
011200 FD  SALIDA-ANULADAS.
011300     COPY ARTCON REPLACING REG-ARTCON BY REG-ANU.
011400 FD  SALIDA-NO-CONTACTAR.
011500     COPY ARTCON REPLACING REG-ARTCON BY REG-NCO.
011600 FD  SALIDA-CLIENTE-IMP.
011700     COPY ARTCON REPLACING REG-ARTCON BY REG-CIM.
011800 FD  SALIDA-1Q-DEUDOR.
011900     COPY ARTCON REPLACING REG-ARTCON BY REG-1QD.
012000 FD  SALIDA-PREMIER.
012100     COPY ARTCON REPLACING REG-ARTCON BY REG-PRE.
012200 FD  SALIDA-PRODUCTOR.
012300     COPY ARTCON REPLACING REG-ARTCON BY REG-PRO.
012400 FD  SALIDA-DEUDA-PROMEC.
012500     COPY ARTCON REPLACING REG-ARTCON BY REG-DPR.
012600 FD  SALIDA-COSTO-MENS.
012700     COPY ARTCON REPLACING REG-ARTCON BY REG-ACM.
012750 FD  REPORTE                                                      SDL99419
012760     REPORT IS REPORTE-LISTADOS.                                  SDL99419
012800 SD  WORK-CAPITAS.
012900 01  WORK-REG-CAP.
013000     02  WC-CUIT                 PIC 9(11).
013100     02  WC-CAPITAS              PIC 9(05).
013200     02  FILLER                  PIC X(04).
013201******************************************************************
013204*        MAQUETACION DEL TRAMO DE CANTIDADES POR LISTADO,        *
013207*        A CONTINUACION DEL REPORTE DE CONTROL DE CBA1020        *
013210******************************************************************
013213 REPORT SECTION.                                                  SDL99419
013216 RD  REPORTE-LISTADOS                                             SDL99419
013219     PAGE LIMIT IS 60                                             SDL99419
013222     HEADING 1                                                    SDL99419
013225     FIRST DETAIL 4                                               SDL99419
013228     LAST DETAIL 50                                               SDL99419
013231     FOOTING 52.                                                  SDL99419
013234 01  TYPE IS RH.                                                  SDL99419
013237     02 LINE 1.                                                   SDL99419
013240        03 COLUMN   1 PIC X(120) VALUE ALL '='.                   SDL99419
013243     02 LINE PLUS 1.                                              SDL99419
013246        03 COLUMN   1 PIC X(38) VALUE                             SDL99419
013249            'CANTIDAD DE FILAS POR LISTADO DERIVADO'.             SDL99419
013252        03 COLUMN 100 PIC X(10) VALUE 'CBA1030'.                  SDL99419
013255     02 LINE PLUS 1.                                              SDL99419
013258        03 COLUMN   1 PIC X(120) VALUE ALL '='.                   SDL99419
013261     02 LINE PLUS 1.                                              SDL99419
013264        03 COLUMN   1 PIC X(25) VALUE 'LISTADO'.                  SDL99419
013267        03 COLUMN  30 PIC X(08) VALUE 'CANTIDAD'.                 SDL99419
013270 01  DETALLE-LISTADO TYPE IS DETAIL.                              SDL99419
013273     02 LINE IS PLUS 1.                                           SDL99419
013276        03 COLUMN   1 PIC X(25) SOURCE WKS-LIS-NOMBRE.            SDL99419
013279        03 COLUMN  30 PIC ZZZ,ZZ9 SOURCE WKS-LIS-CANTIDAD.        SDL99419
013282 01  TYPE IS RF.                                                  SDL99419
013285     02 LINE IS PLUS 1.                                           SDL99419
013288        03 COLUMN   1 PIC X(30) VALUE ALL '-'.                    SDL99419
013291     02 LINE IS PLUS 1.                                           SDL99419
013294        03 COLUMN   1 PIC X(25) VALUE 'TOTAL FILAS EN LISTADOS'.  SDL99419
013297        03 COLUMN  30 PIC ZZZ,ZZ9 SUM WKS-LIS-CANTIDAD.           SDL99419
013300 WORKING-STORAGE SECTION.
013400******************************************************************
013500*        VARIABLES DE OPERACION, CONTADORES, DISPARADORES        *
013600******************************************************************
013700 01  WKS-CAMPOS-DE-TRABAJO.
013800     02  FS-ENTCON               PIC 9(02) VALUE ZEROS.
013900     02  FS-ENTMAE               PIC 9(02) VALUE ZEROS.
014000     02  FS-SALSMA               PIC 9(02) VALUE ZEROS.
014100     02  FS-SALANU               PIC 9(02) VALUE ZEROS.
014200     02  FS-SALNCO               PIC 9(02) VALUE ZEROS.
014300     02  FS-SALCIM               PIC 9(02) VALUE ZEROS.
014400     02  FS-SAL1QD               PIC 9(02) VALUE ZEROS.
014500     02  FS-SALPRE               PIC 9(02) VALUE ZEROS.
014600     02  FS-SALPRO               PIC 9(02) VALUE ZEROS.
014700     02  FS-SALDPR               PIC 9(02) VALUE ZEROS.
014800     02  FS-SALACM               PIC 9(02) VALUE ZEROS.
014850     02  FS-REPORTE              PIC 9(02) VALUE ZEROS.           SDL99419
014900     02  FILLER                  PIC X(02) VALUE SPACES.
015000*------->         VARIABLES DE FILE STATUS EXTENDED
015100 01  FSE-ENTCON.
015200     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
015300     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
015400     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
015500 01  FSE-ENTMAE.
015600     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
015700     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
015800     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
015900 01  FSE-SALSMA.
016000     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
016100     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
016200     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
016300 01  FSE-SALANU.
016400     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
016500     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
016600     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
016700 01  FSE-SALNCO.
016800     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
016900     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
017000     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
017100 01  FSE-SALCIM.
017200     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
017300     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
017400     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
017500 01  FSE-SAL1QD.
017600     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
017700     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
017800     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
017900 01  FSE-SALPRE.
018000     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
018100     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
018200     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
018300 01  FSE-SALPRO.
018400     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
018500     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
018600     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
018700 01  FSE-SALDPR.
018800     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
018900     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
019000     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
019100 01  FSE-SALACM.
019200     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
019300     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
019400     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
019410 01  FSE-REPORTE.                                                 SDL99419
019420     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.   SDL99419
019430     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.   SDL99419
019440     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.   SDL99419
019500*Variables de Rutina para control de File Status Extendido
019600 01  PROGRAMA                    PIC X(08) VALUE 'CBA1030'.
019700 01  ARCHIVO                     PIC X(08) VALUE SPACES.
019800 01  ACCION                      PIC X(10) VALUE SPACES.
019900 01  LLAVE                       PIC X(32) VALUE SPACES.
020000*CONTROLADORES DE LECTURA
020100 01  WKS-IND-FIN-CONSOLIDADO     PIC X(01) VALUE 'N'.
020200     88  WKS-FIN-CONSOLIDADO               VALUE 'S'.
020300 01  WKS-IND-FIN-MAESTRO         PIC X(01) VALUE 'N'.
020400     88  WKS-FIN-MAESTRO                   VALUE 'S'.
020500 01  WKS-IND-FIN-ORDENADO        PIC X(01) VALUE 'N'.
020600     88  WKS-FIN-ORDENADO                  VALUE 'S'.
020700 01  WKS-IND-PRIMERA-ORD-CAP     PIC X(01) VALUE 'S'.
020800     88  WKS-PRIMERA-ORD-CAP               VALUE 'S'.
020900     88  WKS-NO-PRIMERA-ORD-CAP             VALUE 'N'.
021000*CONDICIONES DE LOS PREDICADOS DE LOS LISTADOS DERIVADOS
021100 01  WKS-IND-EMAIL-VACIO         PIC X(01) VALUE 'N'.
021200     88  WKS-EMAIL-VACIO                   VALUE 'S'.
021300 01  WKS-IND-VIGENTE             PIC X(01) VALUE 'N'.
021400     88  WKS-VIGENTE                       VALUE 'S'.
021500*INDICES Y CONTADORES DE TRABAJO
021600 01  WKS-INDICES.
021700     02  WKS-IDX                 PIC 9(02) COMP.
021800     02  WKS-IDX2                PIC 9(02) COMP.
021900 77  WKS-LONG-DIGITOS            PIC 9(02) COMP VALUE ZEROS.
022000 77  WKS-REGISTROS-LEIDOS        PIC 9(07) COMP VALUE ZEROS.
022100 77  WKS-CNT-SIN-MAIL            PIC 9(07) COMP VALUE ZEROS.
022200 01  WKS-CNT-ANULADAS            PIC 9(07) COMP VALUE ZEROS.
022300 01  WKS-CNT-NO-CONTACTAR        PIC 9(07) COMP VALUE ZEROS.
022400 01  WKS-CNT-CLIENTE-IMP         PIC 9(07) COMP VALUE ZEROS.
022500 01  WKS-CNT-1Q-DEUDOR           PIC 9(07) COMP VALUE ZEROS.
022600 01  WKS-CNT-PREMIER             PIC 9(07) COMP VALUE ZEROS.
022700 01  WKS-CNT-PRODUCTOR           PIC 9(07) COMP VALUE ZEROS.
022800 01  WKS-CNT-DEUDA-PROMECOR      PIC 9(07) COMP VALUE ZEROS.
022900 01  WKS-CNT-COSTO-MENSUAL       PIC 9(07) COMP VALUE ZEROS.
022910*CAMPOS FUENTE DEL TRAMO DE CANTIDADES POR LISTADO (SERIE 810)    SDL99419
022920 01  WKS-LIS-NOMBRE              PIC X(25) VALUE SPACES.          SDL99419
022930 01  WKS-LIS-CANTIDAD            PIC 9(07) COMP VALUE ZEROS.      SDL99419
023000******************************************************************
023100*   NORMALIZACION DEFENSIVA DE M-CUIT DEL MAESTRO, SOLO PARA LA  *
023200*   TABLA DE CAPITAS (MISMA TECNICA QUE CBA1020).                *
023300******************************************************************
023400 01  WKS-MAE-CUIT-ENTRADA        PIC 9(11) VALUE ZEROS.
023500 01  WKS-MAE-CUIT-ENTRADA-TXT REDEFINES WKS-MAE-CUIT-ENTRADA
023600                                 PIC X(11).
023700 01  WKS-MAE-CUIT-LIMPIO-GRUPO.
023800     02  WKS-MAE-CUIT-LIMPIO     PIC X(11) VALUE SPACES.
023900 01  WKS-MAE-CUIT-LIMPIO-TABLA REDEFINES WKS-MAE-CUIT-LIMPIO-GRUPO.
024000     02  WKS-MAE-CUIT-LIMPIO-CAR PIC X(01) OCCURS 11 TIMES.
024100 01  WKS-MAE-CUIT-NORMALIZADO    PIC 9(11) VALUE ZEROS.
024200*SCRATCH DE COMPARACION EN MAYUSCULAS (PREMIER / PRODUCTOR)
024300 01  WKS-PREMIER-UPPER           PIC X(12) VALUE SPACES.
024400 01  WKS-PRODUCTOR-UPPER         PIC X(20) VALUE SPACES.
024500******************************************************************
024600*   TABLA DE CAPITAS COMPACTADA DEL MAESTRO, UNA FILA POR CUIT   *
024700*   (PRIMERA APARICION DESPUES DE ORDENAR). SE USA SOLO PARA EL  *
024800*   LISTADO "AGREGAR COSTO MENSUAL".                             *
024900******************************************************************
025000 01  WKS-TABLA-CAPITAS.
025100     02  WKS-CAP-CANT            PIC 9(05) COMP VALUE ZEROS.
025200     02  WKS-CAP-FILA OCCURS 1 TO 50000 TIMES
025300             DEPENDING ON WKS-CAP-CANT
025400             ASCENDING KEY WKS-CAP-CUIT
025500             INDEXED BY WKS-CAP-IDX.
025600         03  WKS-CAP-CUIT            PIC 9(11).
025700         03  WKS-CAP-CUIT-DIGITOS REDEFINES WKS-CAP-CUIT
025800                                     PIC 9 OCCURS 11 TIMES.
025900         03  WKS-CAP-CAPITAS         PIC 9(05).
026000         03  FILLER                  PIC X(05).
026100 PROCEDURE DIVISION.
026200******************************************************************
026300*                    100  -  PARRAFO PRINCIPAL                   *
026400******************************************************************
026500 100-PRINCIPAL SECTION.
026600     PERFORM 200-APERTURA-DE-ARCHIVOS
026700     PERFORM 150-ORDENAR-Y-COMPACTAR-CAPITAS
026800     PERFORM 300-PROCESAR-CONSOLIDADO
026900     PERFORM 800-ESTADISTICAS
026950     PERFORM 810-IMPRIMIR-CANTIDAD-LISTADOS                       SDL99419
027000     PERFORM 700-CIERRA-ARCHIVOS
027100     STOP RUN.
027200 100-PRINCIPAL-E.                EXIT.
027300*--->> SERIE 200 APERTURA DE ARCHIVOS Y CONFLICTOS ASOCIADOS
027400 200-APERTURA-DE-ARCHIVOS SECTION.
027500     OPEN INPUT  ENTRADA-CONSOLIDADO
027600     OPEN INPUT  ENTRADA-MAESTRO
027700     OPEN OUTPUT SALIDA-SIN-MAIL
027800     OPEN OUTPUT SALIDA-ANULADAS
027900     OPEN OUTPUT SALIDA-NO-CONTACTAR
028000     OPEN OUTPUT SALIDA-CLIENTE-IMP
028100     OPEN OUTPUT SALIDA-1Q-DEUDOR
028200     OPEN OUTPUT SALIDA-PREMIER
028300     OPEN OUTPUT SALIDA-PRODUCTOR
028400     OPEN OUTPUT SALIDA-DEUDA-PROMEC
028500     OPEN OUTPUT SALIDA-COSTO-MENS
028550     OPEN EXTEND REPORTE                                          SDL99419
028600     PERFORM 210-EVALUA-FS-APERTURA.
028700 200-APERTURA-DE-ARCHIVOS-E.     EXIT.
028800 210-EVALUA-FS-APERTURA SECTION.
028900     IF FS-ENTCON NOT EQUAL 0
029000        MOVE 'OPEN'   TO ACCION
029100        MOVE SPACES   TO LLAVE
029200        MOVE 'ENTCON' TO ARCHIVO
029300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
029400           LLAVE, FS-ENTCON, FSE-ENTCON
029500        MOVE 91 TO RETURN-CODE
029600        STOP RUN
029700     END-IF
029800     IF FS-ENTMAE NOT EQUAL 0
029900        MOVE 'OPEN'   TO ACCION
030000        MOVE SPACES   TO LLAVE
030100        MOVE 'ENTMAE' TO ARCHIVO
030200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
030300           LLAVE, FS-ENTMAE, FSE-ENTMAE
030400        MOVE 91 TO RETURN-CODE
030500        STOP RUN
030600     END-IF
030700     IF FS-SALSMA NOT EQUAL 0
030800        MOVE 'OPEN'   TO ACCION
030900        MOVE SPACES   TO LLAVE
031000        MOVE 'SALSMA' TO ARCHIVO
031100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
031200           LLAVE, FS-SALSMA, FSE-SALSMA
031300        MOVE 91 TO RETURN-CODE
031400        STOP RUN
031500     END-IF
031600     IF FS-SALANU NOT EQUAL 0
031700        MOVE 'OPEN'   TO ACCION
031800        MOVE SPACES   TO LLAVE
031900        MOVE 'SALANU' TO ARCHIVO
032000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
032100           LLAVE, FS-SALANU, FSE-SALANU
032200        MOVE 91 TO RETURN-CODE
032300        STOP RUN
032400     END-IF
032500     IF FS-SALNCO NOT EQUAL 0
032600        MOVE 'OPEN'   TO ACCION
032700        MOVE SPACES   TO LLAVE
032800        MOVE 'SALNCO' TO ARCHIVO
032900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
033000           LLAVE, FS-SALNCO, FSE-SALNCO
033100        MOVE 91 TO RETURN-CODE
033200        STOP RUN
033300     END-IF
033400     IF FS-SALCIM NOT EQUAL 0
033500        MOVE 'OPEN'   TO ACCION
033600        MOVE SPACES   TO LLAVE
033700        MOVE 'SALCIM' TO ARCHIVO
033800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
033900           LLAVE, FS-SALCIM, FSE-SALCIM
034000        MOVE 91 TO RETURN-CODE
034100        STOP RUN
034200     END-IF
034300     IF FS-SAL1QD NOT EQUAL 0
034400        MOVE 'OPEN'   TO ACCION
034500        MOVE SPACES   TO LLAVE
034600        MOVE 'SAL1QD' TO ARCHIVO
034700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
034800           LLAVE, FS-SAL1QD, FSE-SAL1QD
034900        MOVE 91 TO RETURN-CODE
035000        STOP RUN
035100     END-IF
035200     IF FS-SALPRE NOT EQUAL 0
035300        MOVE 'OPEN'   TO ACCION
035400        MOVE SPACES   TO LLAVE
035500        MOVE 'SALPRE' TO ARCHIVO
035600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
035700           LLAVE, FS-SALPRE, FSE-SALPRE
035800        MOVE 91 TO RETURN-CODE
035900        STOP RUN
036000     END-IF
036100     IF FS-SALPRO NOT EQUAL 0
036200        MOVE 'OPEN'   TO ACCION
036300        MOVE SPACES   TO LLAVE
036400        MOVE 'SALPRO' TO ARCHIVO
036500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
036600           LLAVE, FS-SALPRO, FSE-SALPRO
036700        MOVE 91 TO RETURN-CODE
036800        STOP RUN
036900     END-IF
037000     IF FS-SALDPR NOT EQUAL 0
037100        MOVE 'OPEN'   TO ACCION
037200        MOVE SPACES   TO LLAVE
037300        MOVE 'SALDPR' TO ARCHIVO
037400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
037500           LLAVE, FS-SALDPR, FSE-SALDPR
037600        MOVE 91 TO RETURN-CODE
037700        STOP RUN
037800     END-IF
037900     IF FS-SALACM NOT EQUAL 0
038000        MOVE 'OPEN'   TO ACCION
038100        MOVE SPACES   TO LLAVE
038200        MOVE 'SALACM' TO ARCHIVO
038300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
038400           LLAVE, FS-SALACM, FSE-SALACM
038500        MOVE 91 TO RETURN-CODE
038600        STOP RUN
038700     END-IF
038750     IF FS-REPORTE NOT EQUAL 0                                    SDL99419
038760        MOVE 'OPEN'   TO ACCION                                   SDL99419
038770        MOVE SPACES   TO LLAVE                                    SDL99419
038780        MOVE 'REPORTE' TO ARCHIVO                                 SDL99419
038790        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          SDL99419
038795           LLAVE, FS-REPORTE, FSE-REPORTE                         SDL99419
038797        MOVE 91 TO RETURN-CODE                                    SDL99419
038798        STOP RUN                                                  SDL99419
038799     END-IF.                                                      SDL99419
038800 210-EVALUA-FS-APERTURA-E.       EXIT.
038900*--->> SERIE 150 ORDENA EL MAESTRO POR CUIT Y LO COMPACTA A UNA
039000*      FILA POR CUIT (PRIMERA APARICION), SOLO PARA EL CRUCE DE
039100*      CAPITAS DEL LISTADO "AGREGAR COSTO MENSUAL"
039200 150-ORDENAR-Y-COMPACTAR-CAPITAS SECTION.
039300     SORT WORK-CAPITAS
039400         ASCENDING KEY WC-CUIT OF WORK-REG-CAP
039500         INPUT  PROCEDURE IS 160-LEER-Y-NORMALIZAR-MAESTRO
039600         OUTPUT PROCEDURE IS 200-CARGAR-TABLA-CAPITAS.
039700 150-ORDENAR-Y-COMPACTAR-CAPITAS-E. EXIT.
039800 160-LEER-Y-NORMALIZAR-MAESTRO SECTION.
039900     PERFORM 161-LEER-PRIMER-MAESTRO
040000     PERFORM 170-PROCESAR-UN-MAESTRO THRU 170-PROCESAR-UN-MAESTRO-E
040100         UNTIL WKS-FIN-MAESTRO.
040200 160-LEER-Y-NORMALIZAR-MAESTRO-E. EXIT.
040300 161-LEER-PRIMER-MAESTRO SECTION.
040400     READ ENTRADA-MAESTRO
040500         AT END SET WKS-FIN-MAESTRO TO TRUE
040600     END-READ.
040700 161-LEER-PRIMER-MAESTRO-E.      EXIT.
040800 170-PROCESAR-UN-MAESTRO SECTION.
040900     PERFORM 171-NORMALIZAR-CUIT-MAESTRO
041000     MOVE WKS-MAE-CUIT-NORMALIZADO TO WC-CUIT
041100     MOVE M-CAPITAS                TO WC-CAPITAS
041200     RELEASE WORK-REG-CAP
041300     PERFORM 161-LEER-PRIMER-MAESTRO.
041400 170-PROCESAR-UN-MAESTRO-E.      EXIT.
041500*  LIMPIEZA DEFENSIVA SOBRE M-CUIT (YA VIENE 9(11) PERO
041600*  PUEDE TRAER BASURA SI EL ORIGEN NO VALIDO LOS BYTES).
041700 171-NORMALIZAR-CUIT-MAESTRO SECTION.
041800     MOVE M-CUIT TO WKS-MAE-CUIT-ENTRADA
041900     MOVE ZEROS  TO WKS-LONG-DIGITOS
042000     MOVE SPACES TO WKS-MAE-CUIT-LIMPIO
042100     PERFORM 172-EXTRAER-UN-DIGITO-MAE
042200         THRU 172-EXTRAER-UN-DIGITO-MAE-E
042300         VARYING WKS-IDX FROM 1 BY 1 UNTIL WKS-IDX > 11
042400     MOVE ZEROS TO WKS-MAE-CUIT-NORMALIZADO
042500     IF WKS-LONG-DIGITOS NOT = ZEROS
042600        COMPUTE WKS-IDX2 = 11 - WKS-LONG-DIGITOS + 1
042700        MOVE WKS-MAE-CUIT-LIMPIO(1:WKS-LONG-DIGITOS)
042800             TO WKS-MAE-CUIT-NORMALIZADO(WKS-IDX2:WKS-LONG-DIGITOS)
042900     END-IF.
043000 171-NORMALIZAR-CUIT-MAESTRO-E.  EXIT.
043100 172-EXTRAER-UN-DIGITO-MAE SECTION.
043200     IF WKS-MAE-CUIT-ENTRADA-TXT(WKS-IDX:1) IS DIGITO
043300        ADD 1 TO WKS-LONG-DIGITOS
043400        MOVE WKS-MAE-CUIT-ENTRADA-TXT(WKS-IDX:1)
043500             TO WKS-MAE-CUIT-LIMPIO-CAR(WKS-LONG-DIGITOS)
043600     END-IF.
043700 172-EXTRAER-UN-DIGITO-MAE-E.    EXIT.
043800*--->> SERIE 200 PROCEDIMIENTO DE SALIDA DEL SORT DE CAPITAS.
043900*      COMPACTA A UNA FILA POR CUIT, LA PRIMERA QUE TRAIGA EL SORT
044000*      (LAS CAPITAS DE UN MISMO CLIENTE NO VARIAN POR ASEGURADORA).
044100 200-CARGAR-TABLA-CAPITAS SECTION.
044200     SET WKS-PRIMERA-ORD-CAP TO TRUE
044300     PERFORM 201-LEER-CAPITAS-ORDENADO
044400     PERFORM 202-PROCESAR-CAPITAS-ORDENADO
044500         THRU 202-PROCESAR-CAPITAS-ORDENADO-E
044600         UNTIL WKS-FIN-ORDENADO.
044700 200-CARGAR-TABLA-CAPITAS-E.     EXIT.
044800 201-LEER-CAPITAS-ORDENADO SECTION.
044900     RETURN WORK-CAPITAS
045000         AT END SET WKS-FIN-ORDENADO TO TRUE
045100     END-RETURN.
045200 201-LEER-CAPITAS-ORDENADO-E.    EXIT.
045300 202-PROCESAR-CAPITAS-ORDENADO SECTION.
045400     IF WKS-PRIMERA-ORD-CAP
045500        PERFORM 203-AGREGAR-FILA-CAPITAS
045600        SET WKS-NO-PRIMERA-ORD-CAP TO TRUE
045700     ELSE
045800        IF WC-CUIT OF WORK-REG-CAP = WKS-CAP-CUIT(WKS-CAP-CANT)
045900           CONTINUE
046000        ELSE
046100           PERFORM 203-AGREGAR-FILA-CAPITAS
046200        END-IF
046300     END-IF
046400     PERFORM 201-LEER-CAPITAS-ORDENADO.
046500 202-PROCESAR-CAPITAS-ORDENADO-E. EXIT.
046600 203-AGREGAR-FILA-CAPITAS SECTION.
046700     ADD 1 TO WKS-CAP-CANT
046800     MOVE WC-CUIT     OF WORK-REG-CAP TO WKS-CAP-CUIT(WKS-CAP-CANT)
046900     MOVE WC-CAPITAS  OF WORK-REG-CAP
047000          TO WKS-CAP-CAPITAS(WKS-CAP-CANT).
047100 203-AGREGAR-FILA-CAPITAS-E.     EXIT.
047200*--->> SERIE 300 LECTURA DEL CONSOLIDADO Y EVALUACION DE LOS NUEVE
047300*      PREDICADOS DE LOS LISTADOS DERIVADOS
047400 300-PROCESAR-CONSOLIDADO SECTION.
047500     PERFORM 301-LEER-PRIMER-CONSOLIDADO
047600     PERFORM 305-PROCESAR-UN-CONSOLIDADO
047700         THRU 305-PROCESAR-UN-CONSOLIDADO-E
047800         UNTIL WKS-FIN-CONSOLIDADO.
047900 300-PROCESAR-CONSOLIDADO-E.     EXIT.
048000 301-LEER-PRIMER-CONSOLIDADO SECTION.
048100     READ ENTRADA-CONSOLIDADO
048200         AT END SET WKS-FIN-CONSOLIDADO TO TRUE
048300     END-READ.
048400 301-LEER-PRIMER-CONSOLIDADO-E.  EXIT.
048500 305-PROCESAR-UN-CONSOLIDADO SECTION.
048600     ADD 1 TO WKS-REGISTROS-LEIDOS
048700     IF C-EMAIL = SPACES
048800        SET WKS-EMAIL-VACIO TO TRUE
048900     ELSE
049000        MOVE 'N' TO WKS-IND-EMAIL-VACIO
049100     END-IF
049200     IF C-ESTADO-CONTRATO = 'Vigente'
049300        SET WKS-VIGENTE TO TRUE
049400     ELSE
049500        MOVE 'N' TO WKS-IND-VIGENTE
049600     END-IF
049700     PERFORM 310-SIN-MAIL
049800     PERFORM 320-ANULADAS
049900     PERFORM 330-NO-CONTACTAR
050000     PERFORM 340-CLIENTES-IMPORTANTES
050100     PERFORM 350-UN-Q-DEUDOR
050200     PERFORM 360-PREMIER
050300     PERFORM 370-PRODUCTOR
050400     PERFORM 380-DEUDA-PROMECOR
050500     PERFORM 390-AGREGAR-COSTO-MENSUAL
050600     PERFORM 301-LEER-PRIMER-CONSOLIDADO.
050700 305-PROCESAR-UN-CONSOLIDADO-E.  EXIT.
050800*--->> SERIE 310 LISTADO SIN MAIL (EMAIL-VACIO Y NO PREMIER)
050900 310-SIN-MAIL SECTION.
051000     IF WKS-EMAIL-VACIO AND C-PREMIER = 'No es Premier'
051100        MOVE REG-ARTCON TO REG-SMA
051200        WRITE REG-SMA
051300        ADD 1 TO WKS-CNT-SIN-MAIL
051400     END-IF.
051500 310-SIN-MAIL-E.                 EXIT.
051600*--->> SERIE 320 LISTADO ANULADAS (NO VIGENTE Y CON MAIL)
051700 320-ANULADAS SECTION.
051800     IF NOT WKS-VIGENTE AND NOT WKS-EMAIL-VACIO
051900        MOVE REG-ARTCON TO REG-ANU
052000        WRITE REG-ANU
052100        ADD 1 TO WKS-CNT-ANULADAS
052200     END-IF.
052300 320-ANULADAS-E.                 EXIT.
052400*--->> SERIE 330 LISTADO NO CONTACTAR
052500 330-NO-CONTACTAR SECTION.
052600     IF C-NO-CONTACTAR = 'S' AND C-CLIENTE-IMP NOT = 'S'
052700        AND WKS-VIGENTE AND NOT WKS-EMAIL-VACIO
052800        MOVE REG-ARTCON TO REG-NCO
052900        WRITE REG-NCO
053000        ADD 1 TO WKS-CNT-NO-CONTACTAR
053100     END-IF.
053200 330-NO-CONTACTAR-E.             EXIT.
053300*--->> SERIE 340 LISTADO CLIENTES IMPORTANTES
053400 340-CLIENTES-IMPORTANTES SECTION.
053500     IF C-CLIENTE-IMP = 'S' AND C-NO-CONTACTAR NOT = 'S'
053600        AND WKS-VIGENTE AND NOT WKS-EMAIL-VACIO
053700        MOVE REG-ARTCON TO REG-CIM
053800        WRITE REG-CIM
053900        ADD 1 TO WKS-CNT-CLIENTE-IMP
054000     END-IF.
054100 340-CLIENTES-IMPORTANTES-E.     EXIT.
054200*--->> SERIE 350 LISTADO 1 Q.DEUDOR
054300 350-UN-Q-DEUDOR SECTION.
054400     IF C-Q-VACIO = 'N' AND C-Q-PERIODOS <= 1
054500        AND WKS-VIGENTE AND NOT WKS-EMAIL-VACIO
054600        MOVE REG-ARTCON TO REG-1QD
054700        WRITE REG-1QD
054800        ADD 1 TO WKS-CNT-1Q-DEUDOR
054900     END-IF.
055000 350-UN-Q-DEUDOR-E.              EXIT.
055100*--->> SERIE 360 LISTADO PREMIER
055200 360-PREMIER SECTION.
055300     IF C-PREMIER = 'Premier'
055400        AND WKS-VIGENTE AND NOT WKS-EMAIL-VACIO
055500        MOVE REG-ARTCON TO REG-PRE
055600        WRITE REG-PRE
055700        ADD 1 TO WKS-CNT-PREMIER
055800     END-IF.
055900 360-PREMIER-E.                  EXIT.
056000*--->> SERIE 370 LISTADO PRODUCTOR. EL PRODUCTOR SE COMPARA
056100*      EN MAYUSCULAS CONTRA 'PROMECOR' IGUAL QUE EN CBA1020.
056200 370-PRODUCTOR SECTION.
056300     MOVE C-PRODUCTOR TO WKS-PRODUCTOR-UPPER
056400     INSPECT WKS-PRODUCTOR-UPPER CONVERTING
056500         'abcdefghijklmnopqrstuvwxyz' TO
056600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
056700     IF WKS-PRODUCTOR-UPPER(1:8) NOT = 'PROMECOR' OR
056800        WKS-PRODUCTOR-UPPER(9:13) NOT = SPACES
056900        IF C-Q-VACIO = 'N' AND C-Q-PERIODOS > 1
057000           AND WKS-VIGENTE AND NOT WKS-EMAIL-VACIO
057100           AND C-DEUDA-TOTAL >= 1000.00
057200           MOVE REG-ARTCON TO REG-PRO
057300           WRITE REG-PRO
057400           ADD 1 TO WKS-CNT-PRODUCTOR
057500        END-IF
057600     END-IF.
057700 370-PRODUCTOR-E.                EXIT.
057800*--->> SERIE 380 LISTADO DEUDA PROMECOR
057900 380-DEUDA-PROMECOR SECTION.
058000     MOVE C-PRODUCTOR TO WKS-PRODUCTOR-UPPER
058100     INSPECT WKS-PRODUCTOR-UPPER CONVERTING
058200         'abcdefghijklmnopqrstuvwxyz' TO
058300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
058400     IF WKS-PRODUCTOR-UPPER(1:8) = 'PROMECOR' AND
058500        WKS-PRODUCTOR-UPPER(9:13) = SPACES
058600        IF C-Q-VACIO = 'N' AND C-Q-PERIODOS > 1
058700           AND WKS-VIGENTE AND C-CLIENTE-IMP NOT = 'S'
058800           AND C-NO-CONTACTAR NOT = 'S' AND C-PREMIER = 'No es Premier'
058900           AND NOT WKS-EMAIL-VACIO AND C-DEUDA-TOTAL >= 1000.00
059000           MOVE REG-ARTCON TO REG-DPR
059100           WRITE REG-DPR
059200           ADD 1 TO WKS-CNT-DEUDA-PROMECOR
059300        END-IF
059400     END-IF.
059500 380-DEUDA-PROMECOR-E.           EXIT.
059600*--->> SERIE 390 LISTADO AGREGAR COSTO MENSUAL. Q SE FUERZA
059700*      VACIO Y SE LE PEGAN LAS CAPITAS DEL MAESTRO POR CUIT.
059800 390-AGREGAR-COSTO-MENSUAL SECTION.                               SDL99201
059900     IF C-COSTO-MENSUAL = ZEROS
060000        MOVE REG-ARTCON TO REG-ACM
060100        MOVE ZEROS  TO C-Q-PERIODOS OF REG-ACM
060200        MOVE 'S'    TO C-Q-VACIO    OF REG-ACM
060300        MOVE ZEROS  TO C-CAPITAS    OF REG-ACM
060400        SET WKS-CAP-IDX TO 1
060500        SEARCH ALL WKS-CAP-FILA
060600           AT END CONTINUE
060700           WHEN WKS-CAP-CUIT(WKS-CAP-IDX) = C-CUIT
060800              MOVE WKS-CAP-CAPITAS(WKS-CAP-IDX)
060900                   TO C-CAPITAS OF REG-ACM
061000        END-SEARCH
061100        WRITE REG-ACM
061200        ADD 1 TO WKS-CNT-COSTO-MENSUAL
061300     END-IF.
061400 390-AGREGAR-COSTO-MENSUAL-E.    EXIT.
061500*--->> SERIE 800 ESTADISTICAS POR CONSOLA
061600 800-ESTADISTICAS SECTION.
061700     DISPLAY
061800     "**********************************************************"
061900     DISPLAY
062000     "*         CBA1030  -  LISTADOS DERIVADOS DEL CONSOLIDADO"
062100     DISPLAY
062200     "**********************************************************"
062300     DISPLAY " REGISTROS LEIDOS DEL CONSOLIDADO : "
062400              WKS-REGISTROS-LEIDOS
062500     DISPLAY " PARES CUIT CON CAPITAS (MAESTRO)  : " WKS-CAP-CANT
062600     DISPLAY " SIN MAIL                          : "
062700              WKS-CNT-SIN-MAIL
062800     DISPLAY " ANULADAS                          : "
062900              WKS-CNT-ANULADAS
063000     DISPLAY " NO CONTACTAR                      : "
063100              WKS-CNT-NO-CONTACTAR
063200     DISPLAY " CLIENTES IMPORTANTES              : "
063300              WKS-CNT-CLIENTE-IMP
063400     DISPLAY " 1 Q.DEUDOR                        : "
063500              WKS-CNT-1Q-DEUDOR
063600     DISPLAY " PREMIER                           : "
063700              WKS-CNT-PREMIER
063800     DISPLAY " PRODUCTOR                         : "
063900              WKS-CNT-PRODUCTOR
064000     DISPLAY " DEUDA PROMECOR                    : "
064100              WKS-CNT-DEUDA-PROMECOR
064200     DISPLAY " AGREGAR COSTO MENSUAL             : "
064300              WKS-CNT-COSTO-MENSUAL
064400     DISPLAY
064500     "**********************************************************".
064600 800-ESTADISTICAS-E.             EXIT.
064610*--->> SERIE 810 IMPRIME LAS CANTIDADES POR LISTADO A CONTINUACIONSDL99419
064620*      DEL REPORTE DE CONTROL QUE ARMA CBA1020 (MISMO SYS010,     SDL99419
064630*      ABIERTO EXTEND). PETICION NO. 1999-0419.                   SDL99419
064640 810-IMPRIMIR-CANTIDAD-LISTADOS SECTION.                          SDL99419
064650     INITIATE REPORTE-LISTADOS                                    SDL99419
064660     MOVE 'SIN MAIL'                TO WKS-LIS-NOMBRE             SDL99419
064670     MOVE WKS-CNT-SIN-MAIL          TO WKS-LIS-CANTIDAD           SDL99419
064680     GENERATE DETALLE-LISTADO                                     SDL99419
064690     MOVE 'ANULADAS'                TO WKS-LIS-NOMBRE             SDL99419
064700     MOVE WKS-CNT-ANULADAS          TO WKS-LIS-CANTIDAD           SDL99419
064710     GENERATE DETALLE-LISTADO                                     SDL99419
064720     MOVE 'NO CONTACTAR'            TO WKS-LIS-NOMBRE             SDL99419
064730     MOVE WKS-CNT-NO-CONTACTAR      TO WKS-LIS-CANTIDAD           SDL99419
064740     GENERATE DETALLE-LISTADO                                     SDL99419
064750     MOVE 'CLIENTES IMPORTANTES'    TO WKS-LIS-NOMBRE             SDL99419
064760     MOVE WKS-CNT-CLIENTE-IMP       TO WKS-LIS-CANTIDAD           SDL99419
064770     GENERATE DETALLE-LISTADO                                     SDL99419
064780     MOVE '1 Q.DEUDOR'              TO WKS-LIS-NOMBRE             SDL99419
064790     MOVE WKS-CNT-1Q-DEUDOR         TO WKS-LIS-CANTIDAD           SDL99419
064800     GENERATE DETALLE-LISTADO                                     SDL99419
064810     MOVE 'PREMIER'                 TO WKS-LIS-NOMBRE             SDL99419
064820     MOVE WKS-CNT-PREMIER           TO WKS-LIS-CANTIDAD           SDL99419
064830     GENERATE DETALLE-LISTADO                                     SDL99419
064840     MOVE 'PRODUCTOR'               TO WKS-LIS-NOMBRE             SDL99419
064850     MOVE WKS-CNT-PRODUCTOR         TO WKS-LIS-CANTIDAD           SDL99419
064860     GENERATE DETALLE-LISTADO                                     SDL99419
064870     MOVE 'DEUDA PROMECOR'          TO WKS-LIS-NOMBRE             SDL99419
064880     MOVE WKS-CNT-DEUDA-PROMECOR    TO WKS-LIS-CANTIDAD           SDL99419
064890     GENERATE DETALLE-LISTADO                                     SDL99419
064900     MOVE 'AGREGAR COSTO MENSUAL'   TO WKS-LIS-NOMBRE             SDL99419
064910     MOVE WKS-CNT-COSTO-MENSUAL     TO WKS-LIS-CANTIDAD           SDL99419
064920     GENERATE DETALLE-LISTADO                                     SDL99419
064930     TERMINATE REPORTE-LISTADOS.                                  SDL99419
064940 810-IMPRIMIR-CANTIDAD-LISTADOS-E. EXIT.                          SDL99419
064950*--->> SERIE 700 CIERRE DE ARCHIVOS                               SDL99419
064960 700-CIERRA-ARCHIVOS SECTION.                                     SDL99419
064970     CLOSE ENTRADA-CONSOLIDADO                                    SDL99419
064980     CLOSE ENTRADA-MAESTRO                                        SDL99419
064990     CLOSE SALIDA-SIN-MAIL                                        SDL99419
065010     CLOSE SALIDA-ANULADAS                                        SDL99419
065020     CLOSE SALIDA-NO-CONTACTAR                                    SDL99419
065030     CLOSE SALIDA-CLIENTE-IMP                                     SDL99419
065040     CLOSE SALIDA-1Q-DEUDOR
065600     CLOSE SALIDA-PREMIER
065700     CLOSE SALIDA-PRODUCTOR
065800     CLOSE SALIDA-DEUDA-PROMEC
065850     CLOSE SALIDA-COSTO-MENS                                      SDL99419
065890     CLOSE REPORTE.                                               SDL99419
066000 700-CIERRA-ARCHIVOS-E.          EXIT.


