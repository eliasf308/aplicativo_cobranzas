000100******************************************************************
000200*  COPY ARTPAG                                                  *
000300*  REGISTRO DE PAGO A IMPUTAR CONTRA UN PLAN DE PAGOS. EL ID DE  *
000400*  OPERACION TRAE LA LLAVE DEL PLAN EN 4 PARTES SEPARADAS POR    *
000500*  GUION: ASEGURADORA-RAMO-POLIZA-ENDOSO.                        *
000600*------------------------------------------------------------------
000700*  FECHA       PROGRAMADOR            DESCRIPCION
000800*  09/04/1990  R. MONTERROSO (RMM)    VERSION INICIAL
000900******************************************************************
001000 01  REG-ARTPAG.
001100     02  PAY-ID-OPERACION           PIC X(66).
001200     02  PAY-SALDO                  PIC S9(11)V99.
001300     02  FILLER                     PIC X(01).
