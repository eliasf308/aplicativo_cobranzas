000100******************************************************************
000200*  COPY ARTMAE                                                  *
000300*  MAESTRO DE CLIENTES (BROKER). UN REGISTRO POR CUIT/CONTRATO.  *
000400*  NO VIENE ORDENADO POR CUIT; EL PASO DE CONSOLIDADO LO ORDENA  *
000500*  Y LO COMPACTA A UNO POR (CUIT, ASEGURADORA).                  *
000600*------------------------------------------------------------------
000700*  FECHA       PROGRAMADOR            DESCRIPCION
000800*  20/06/1986  J. CASTELLANOS (JCC)   VERSION INICIAL
000900*  02/02/1991  R. MONTERROSO (RMM)    SE AGREGAN PRODUCTOR Y
001000*                                     REFERIDO-POR (PREMIER)
001100*  19/08/1997  S. DE LEON    (SDL)    SE AGREGA CAPITAS Y RAMO
001200******************************************************************
001300 01  REG-ARTMAE.
001400     02  M-CUIT                     PIC 9(11).
001500     02  M-RAZON-SOCIAL             PIC X(40).
001600     02  M-CONTRATO                 PIC 9(10).
001700     02  M-ASEGURADORA              PIC X(20).
001800     02  M-COSTO-MENSUAL            PIC S9(11)V99.
001900     02  M-CUENTA-PERDIDA.
002000         03  M-CUENTA-PERDIDA-TXT   PIC X(18).
002100         03  FILLER                 PIC X(02).
002200     02  M-EMAIL                    PIC X(40).
002300     02  M-NO-CONTACTAR             PIC X(01).
002400     02  M-PRODUCTOR                PIC X(20).
002500     02  M-REFERIDO-POR             PIC X(20).
002600     02  M-CLIENTE-IMPORTANTE       PIC X(01).
002700     02  M-CAPITAS                  PIC 9(05).
002800     02  M-RAMO                     PIC X(20).
