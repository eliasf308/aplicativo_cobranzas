000100******************************************************************
000200* FECHA       : 16/03/1987                                       *
000300* PROGRAMADOR : J. CASTELLANOS (JCC)                              *
000400* APLICACION  : COBRANZAS ART                                    *
000500* PROGRAMA    : CBA1010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE DEUDA POR ASEGURADORA (UN      *
000800*             : LOGICO CON LOS REGISTROS DE TODAS LAS ASEGURA-   *
000900*             : DORAS DEL PERIODO, CADA UNO YA MARCADO CON SU    *
001000*             : ASEGURADORA DE ORIGEN), NORMALIZA CUIT E IMPORTE, *
001100*             : APLICA LA REGLA PROPIA DE CADA ASEGURADORA Y     *
001200*             : ACUMULA LA DEUDA A UN REGISTRO POR PAR CUIT /    *
001300*             : ASEGURADORA. DEJA ADEMAS UN ARCHIVO DE TOTALES   *
001400*             : DE CONTROL POR ASEGURADORA PARA QUE CBA1020 LOS  *
001500*             : INCLUYA EN EL REPORTE DE CONTROL.                 *
001600* ARCHIVOS    : ENTDEU  - DEUDA POR ASEGURADORA (ENTRADA)        *
001700*             : SALDEU  - DEUDA ACUMULADA CUIT/ASEGURADORA (SAL) *
001800*             : SALCTL  - TOTALES DE CONTROL POR ASEGURADORA     *
001900*             : SORTWK1 - ARCHIVO DE TRABAJO DEL SORT            *
002000* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
002100******************************************************************
002200*----------------------------------------------------------------*
002300*                    BITACORA DE CAMBIOS                         *
002400*----------------------------------------------------------------*
002500*  FECHA       PROGRAMADOR            DESCRIPCION
002600*  16/03/1987  J. CASTELLANOS (JCC)   VERSION INICIAL. REGLA
002700*                                     GENERICA Y FEDERACION
002800*                                     PATRONAL UNICAMENTE.
002900*  22/07/1988  J. CASTELLANOS (JCC)   SE AGREGA LA REGLA DE SIGNO
003000*                                     INVERTIDO PARA EXPERTA
003100*                                     (PARRAFO 442).
003200*  04/11/1993  R. MONTERROSO (RMM)    SE AGREGA EL SEGUNDO
003300*                                     COMPONENTE DE FEDERACION
003400*                                     PATRONAL (CUOTA + INTERES).
003500*  19/05/1995  R. MONTERROSO (RMM)    ANDINA PUEDE TRAER VARIAS
003600*                                     FILAS POR CLIENTE; SE ACLARA
003700*                                     QUE EL NETEO LO HACE LA
003800*                                     ACUMULACION DEL PARRAFO 460,
003900*                                     NO SE REQUIRIO CODIGO NUEVO.
004000*  08/01/1997  S. DE LEON    (SDL)    SE AGREGA SALCTL PARA QUE
004100*                                     CBA1020 ARME EL BLOQUE DE
004200*                                     CONTROL POR ASEGURADORA SIN
004300*                                     RELEER ESTE ARCHIVO.
004400*  17/09/1998  S. DE LEON    (SDL)    REVISION DE FIN DE SIGLO:
004500*                                     SE VERIFICA QUE WKS-ASEG-CANT
004600*                                     (COMP) Y LOS CAMPOS DE FECHA
004700*                                     DE LOS ARCHIVOS DE CONTROL NO
004800*                                     DEPENDAN DE 2 DIGITOS DE ANIO.
004900*  11/02/1999  S. DE LEON    (SDL)    PETICION NO. 1999-0147:
005000*                                     SE AMPLIA LA TABLA DE
005100*                                     ASEGURADORAS DE 10 A 20.
005150*  14/12/1999  S. DE LEON    (SDL)    PETICION NO. 1999-0418: EL
005160*                                     PARRAFO 4334 TRUNCABA EL
005170*                                     IMPORTE A 2 DECIMALES EN VEZ
005180*                                     DE REDONDEAR CUANDO EL
005190*                                     ORIGEN TRAE 3 O MAS.
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.                     CBA1010.
005500 AUTHOR.                         J. CASTELLANOS.
005600 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
005700 DATE-WRITTEN.                   16/03/1987.
005800 DATE-COMPILED.
005900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
006400     CLASS DIGITO IS '0' THRU '9'.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ENTRADA-DEUDA   ASSIGN TO ENTDEU
006800            ORGANIZATION    IS LINE SEQUENTIAL
006900            FILE STATUS     IS FS-ENTDEU.
007000     SELECT SALIDA-DEUDA    ASSIGN TO SALDEU
007100            ORGANIZATION    IS SEQUENTIAL
007200            FILE STATUS     IS FS-SALDEU.
007300     SELECT SALIDA-CONTROL  ASSIGN TO SALCTL
007400            ORGANIZATION    IS SEQUENTIAL
007500            FILE STATUS     IS FS-SALCTL.
007600     SELECT WORK-ARTDEU     ASSIGN TO SORTWK1.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  ENTRADA-DEUDA.
008000     COPY ARTDEU.
008100 FD  SALIDA-DEUDA.
008200     COPY ARTAGD.
008300 FD  SALIDA-CONTROL.
008400     COPY ARTCTL.
008500 SD  WORK-ARTDEU.
008600 01  WORK-REG.
008700     COPY ARTAGD REPLACING REG-ARTAGD BY WORK-REG.
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000*        VARIABLES DE OPERACION, CONTADORES, DISPARADORES        *
009100******************************************************************
009200 01  WKS-CAMPOS-DE-TRABAJO.
009300     02  FS-ENTDEU               PIC 9(02) VALUE ZEROS.
009400     02  FS-SALDEU               PIC 9(02) VALUE ZEROS.
009500     02  FS-SALCTL               PIC 9(02) VALUE ZEROS.
009600     02  FILLER                  PIC X(02) VALUE SPACES.
009700*------->         VARIABLES DE FILE STATUS EXTENDED
009800 01  FSE-ENTDEU.
009900     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
010000     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
010100     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
010200 01  FSE-SALDEU.
010300     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
010400     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
010500     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
010600 01  FSE-SALCTL.
010700     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
010800     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
010900     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
011000*Variables de Rutina para control de File Status Extendido
011100 01  PROGRAMA                    PIC X(08) VALUE 'CBA1010'.
011200 01  ARCHIVO                     PIC X(08) VALUE SPACES.
011300 01  ACCION                      PIC X(10) VALUE SPACES.
011400 01  LLAVE                       PIC X(32) VALUE SPACES.
011500*CONTROLADORES DE LECTURA
011600 01  WKS-IND-FIN-ENTRADA         PIC X(01) VALUE 'N'.
011700     88  WKS-FIN-ENTRADA                   VALUE 'S'.
011800 01  WKS-IND-FIN-ORDENADO        PIC X(01) VALUE 'N'.
011900     88  WKS-FIN-ORDENADO                  VALUE 'S'.
012000 01  WKS-IND-PRIMERA-GRUPO       PIC X(01) VALUE 'S'.
012100     88  WKS-PRIMERA-ORDENADA              VALUE 'S'.
012200     88  WKS-NO-PRIMERA-ORDENADA           VALUE 'N'.
012300*INDICES Y CONTADORES DE TRABAJO
012400 01  WKS-INDICES.
012500     02  WKS-IDX                 PIC 9(02) COMP.
012600     02  WKS-IDX2                PIC 9(02) COMP.
012700 77  WKS-LONG-DIGITOS            PIC 9(02) COMP VALUE ZEROS.
012800 77  WKS-REGISTROS-LEIDOS        PIC 9(07) COMP VALUE ZEROS.
012900 77  WKS-REGISTROS-ESCRITOS      PIC 9(07) COMP VALUE ZEROS.
013000 01  WKS-DEUDA-GRAN-TOTAL        PIC S9(13)V99 VALUE ZEROS.
013100******************************************************************
013200*            NORMALIZACION DEL NOMBRE DE ASEGURADORA             *
013300******************************************************************
013400 01  WKS-ASEGURADORA-NORM        PIC X(20) VALUE SPACES.
013500     88  WKS-ES-FEDERACION                 VALUE
013600             'FEDERACION PATRONAL'.
013700     88  WKS-ES-EXPERTA                    VALUE 'EXPERTA'.
013800     88  WKS-ES-ANDINA                     VALUE 'ANDINA'.
013900******************************************************************
014000*                     NORMALIZACION DE CUIT                      *
014100******************************************************************
014200 01  WKS-CUIT-SCRATCH            PIC X(15) VALUE SPACES.
014300 01  WKS-CUIT-NORMALIZADO        PIC 9(11) VALUE ZEROS.
014400******************************************************************
014500*   NORMALIZACION DE IMPORTE ARGENTINO. EL CAMPO DE              *
014600*   ENTRADA SE ARMA UNA VEZ Y SE REUTILIZA PARA CUALQUIER        *
014700*   COLUMNA DE IMPORTE A CONVERTIR (REGLA GENERICA O FEDERACION) *
014800******************************************************************
014900 01  WKS-IMPORTE-ENTRADA-GRUPO.
015000     02  WKS-IMPORTE-ENTRADA     PIC X(18) VALUE SPACES.
015100 01  WKS-IMPORTE-ENTRADA-TABLA REDEFINES WKS-IMPORTE-ENTRADA-GRUPO.
015200     02  WKS-IMPORTE-ENTRADA-CAR PIC X(01) OCCURS 18 TIMES.
015300 01  WKS-IMPORTE-LIMPIO-GRUPO.
015400     02  WKS-IMPORTE-LIMPIO      PIC X(18) VALUE SPACES.
015500 01  WKS-IMPORTE-LIMPIO-TABLA REDEFINES WKS-IMPORTE-LIMPIO-GRUPO.
015600     02  WKS-IMPORTE-LIMPIO-CAR  PIC X(01) OCCURS 18 TIMES.
015700 01  WKS-IMPORTE-LONGITUD        PIC 9(02) COMP VALUE ZEROS.
015800 01  WKS-IMPORTE-POS-DECIMAL     PIC 9(02) COMP VALUE ZEROS.
015900 01  WKS-IMPORTE-IND-COMA        PIC X(01) VALUE 'N'.
016000     88  WKS-IMPORTE-TIENE-COMA            VALUE 'S'.
016100 01  WKS-IMPORTE-IND-NEGATIVO    PIC X(01) VALUE 'N'.
016200     88  WKS-IMPORTE-NEGATIVO              VALUE 'S'.
016300 01  WKS-IMPORTE-RESULTADO.
016400     02  WKS-IMP-PARTES.
016500         03  WKS-IMP-ENTERO      PIC 9(13).
016600         03  WKS-IMP-DECIMAL     PIC 9(02).
016700     02  WKS-IMP-VALOR REDEFINES WKS-IMP-PARTES
016800                                 PIC 9(13)V99.
016900 01  WKS-IMPORTE-SALIDA          PIC S9(13)V99 VALUE ZEROS.
017000 01  WKS-DEUDA-COMPONENTE-1      PIC S9(13)V99 VALUE ZEROS.
017100 01  WKS-DEUDA-COMPONENTE-2      PIC S9(13)V99 VALUE ZEROS.
017200 01  WKS-DEUDA-FILA              PIC S9(13)V99 VALUE ZEROS.
017300******************************************************************
017400*   CAMPOS DE CONTROL DE LA ACUMULACION POR LLAVE (PARRAFO 460)  *
017500******************************************************************
017600 01  WKS-ASEG-CTL-ANTERIOR       PIC X(20) VALUE SPACES.
017700 01  WKS-CUIT-CTL-ANTERIOR       PIC 9(11) VALUE ZEROS.
017800 01  WKS-DEUDA-ACUM              PIC S9(13)V99 VALUE ZEROS.
017900******************************************************************
018000*   TABLA DE ASEGURADORAS PARA EL RESUMEN DE CONTROL (SALCTL).   *
018100*   BUSQUEDA LINEAL; LA CANTIDAD DE ASEGURADORAS ES PEQUEÑA.      *
018200******************************************************************
018300 01  WKS-TABLA-ASEGURADORAS.
018400     02  WKS-ASEG-CANT           PIC 9(02) COMP VALUE ZEROS.
018500     02  WKS-ASEG-TABLA OCCURS 1 TO 20 TIMES                      SDL99147
018600             DEPENDING ON WKS-ASEG-CANT
018700             INDEXED BY WKS-ASEG-IDX.
018800         03  WKS-ASEG-NOMBRE     PIC X(20).
018900         03  WKS-ASEG-LEIDOS     PIC 9(07) COMP.
019000         03  WKS-ASEG-DEUDA      PIC S9(13)V99.
019100         03  FILLER              PIC X(05).
019200 PROCEDURE DIVISION.
019300******************************************************************
019400*                    100  -  PARRAFO PRINCIPAL                   *
019500******************************************************************
019600 100-PRINCIPAL SECTION.
019700     PERFORM 200-APERTURA-DE-ARCHIVOS
019800     PERFORM 400-ORDENAR-Y-ACUMULAR
019900     PERFORM 600-ESCRIBIR-CONTROL-Y-ESTADISTICAS
020000     PERFORM 700-CIERRA-ARCHIVOS
020100     STOP RUN.
020200 100-PRINCIPAL-E.                EXIT.
020300*--->> SERIE 200 APERTURA DE ARCHIVOS Y CONFLICTOS ASOCIADOS
020400 200-APERTURA-DE-ARCHIVOS SECTION.
020500     OPEN INPUT  ENTRADA-DEUDA
020600     OPEN OUTPUT SALIDA-DEUDA
020700     OPEN OUTPUT SALIDA-CONTROL
020800     PERFORM 210-EVALUA-FS-APERTURA.
020900 200-APERTURA-DE-ARCHIVOS-E.     EXIT.
021000 210-EVALUA-FS-APERTURA SECTION.
021100     IF FS-ENTDEU = 97
021200        MOVE ZEROS TO FS-ENTDEU
021300     END-IF
021400     IF FS-ENTDEU NOT EQUAL 0
021500        MOVE 'OPEN'   TO ACCION
021600        MOVE SPACES   TO LLAVE
021700        MOVE 'ENTDEU' TO ARCHIVO
021800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
021900           LLAVE, FS-ENTDEU, FSE-ENTDEU
022000        MOVE 91 TO RETURN-CODE
022100        STOP RUN
022200     END-IF
022300     IF FS-SALDEU NOT EQUAL 0
022400        MOVE 'OPEN'   TO ACCION
022500        MOVE SPACES   TO LLAVE
022600        MOVE 'SALDEU' TO ARCHIVO
022700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
022800           LLAVE, FS-SALDEU, FSE-SALDEU
022900        MOVE 91 TO RETURN-CODE
023000        STOP RUN
023100     END-IF
023200     IF FS-SALCTL NOT EQUAL 0
023300        MOVE 'OPEN'   TO ACCION
023400        MOVE SPACES   TO LLAVE
023500        MOVE 'SALCTL' TO ARCHIVO
023600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
023700           LLAVE, FS-SALCTL, FSE-SALCTL
023800        MOVE 91 TO RETURN-CODE
023900        STOP RUN
024000     END-IF.
024100 210-EVALUA-FS-APERTURA-E.       EXIT.
024200*--->> SERIE 400 ORDENA Y ACUMULA LA DEUDA POR CUIT/ASEGURADORA
024300 400-ORDENAR-Y-ACUMULAR SECTION.
024400     SORT WORK-ARTDEU
024500         ASCENDING KEY AGD-ASEGURADORA OF WORK-REG
024600         ASCENDING KEY AGD-CUIT        OF WORK-REG
024700         INPUT  PROCEDURE IS 410-LEER-Y-NORMALIZAR
024800         OUTPUT PROCEDURE IS 460-ACUMULAR-POR-LLAVE.
024900 400-ORDENAR-Y-ACUMULAR-E.       EXIT.
025000*--->> SERIE 410 LECTURA Y NORMALIZACION (PROCEDIMIENTO DE ENTRADA
025100*      DEL SORT). NORMALIZA Y DERIVA LA DEUDA POR ASEGURADORA
025200 410-LEER-Y-NORMALIZAR SECTION.
025300     PERFORM 411-LEER-PRIMERA-DEUDA
025400     PERFORM 420-PROCESAR-UNA-DEUDA THRU 420-PROCESAR-UNA-DEUDA-E
025500         UNTIL WKS-FIN-ENTRADA.
025600 410-LEER-Y-NORMALIZAR-E.        EXIT.
025700 411-LEER-PRIMERA-DEUDA SECTION.
025800     READ ENTRADA-DEUDA
025900         AT END SET WKS-FIN-ENTRADA TO TRUE
026000     END-READ.
026100 411-LEER-PRIMERA-DEUDA-E.       EXIT.
026200 420-PROCESAR-UNA-DEUDA SECTION.
026300     ADD 1 TO WKS-REGISTROS-LEIDOS
026400     PERFORM 430-NORMALIZAR-CAMPOS
026500     PERFORM 440-APLICAR-REGLA-ASEGURADORA
026600     MOVE WKS-ASEGURADORA-NORM  TO AGD-ASEGURADORA OF WORK-REG
026700     MOVE WKS-CUIT-NORMALIZADO  TO AGD-CUIT        OF WORK-REG
026800     MOVE WKS-DEUDA-FILA        TO AGD-DEUDA-TOTAL OF WORK-REG
026900     MOVE SPACES                TO FILLER OF WORK-REG
027000     RELEASE WORK-REG
027100     PERFORM 450-ACUMULAR-CONTROL-LECTURA
027200     READ ENTRADA-DEUDA
027300         AT END SET WKS-FIN-ENTRADA TO TRUE
027400     END-READ.
027500 420-PROCESAR-UNA-DEUDA-E.       EXIT.
027600*--->> SERIE 430 NORMALIZACION DE CAMPOS DE UN REGISTRO DE DEUDA
027700 430-NORMALIZAR-CAMPOS SECTION.
027800     MOVE ARTD-INSURER-NAME TO WKS-ASEGURADORA-NORM
027900     INSPECT WKS-ASEGURADORA-NORM CONVERTING
028000         'abcdefghijklmnopqrstuvwxyz' TO
028100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
028200     PERFORM 432-NORMALIZAR-CUIT.
028300 430-NORMALIZAR-CAMPOS-E.        EXIT.
028400*--->> SERIE 432 NORMALIZACION DE CUIT
028500 432-NORMALIZAR-CUIT SECTION.
028600     MOVE ZEROS   TO WKS-LONG-DIGITOS
028700     MOVE SPACES  TO WKS-CUIT-SCRATCH
028800     PERFORM 4321-EXTRAER-UN-DIGITO-CUIT
028900         THRU 4321-EXTRAER-UN-DIGITO-CUIT-E
029000         VARYING WKS-IDX FROM 1 BY 1 UNTIL WKS-IDX > 15
029100     PERFORM 4322-ARMAR-CUIT-NORMALIZADO.
029200 432-NORMALIZAR-CUIT-E.          EXIT.
029300 4321-EXTRAER-UN-DIGITO-CUIT SECTION.
029400     IF ARTD-CUIT-TXT(WKS-IDX:1) IS DIGITO
029500        ADD 1 TO WKS-LONG-DIGITOS
029600        IF WKS-LONG-DIGITOS NOT > 15
029700           MOVE ARTD-CUIT-TXT(WKS-IDX:1)
029800                TO WKS-CUIT-SCRATCH(WKS-LONG-DIGITOS:1)
029900        END-IF
030000     END-IF.
030100 4321-EXTRAER-UN-DIGITO-CUIT-E.  EXIT.
030200 4322-ARMAR-CUIT-NORMALIZADO SECTION.
030300     MOVE ZEROS TO WKS-CUIT-NORMALIZADO
030400     IF WKS-LONG-DIGITOS = ZEROS
030500        CONTINUE
030600     ELSE
030700        IF WKS-LONG-DIGITOS > 11
030800           COMPUTE WKS-IDX2 = WKS-LONG-DIGITOS - 11 + 1
030900           MOVE WKS-CUIT-SCRATCH(WKS-IDX2:11)
031000                TO WKS-CUIT-NORMALIZADO
031100        ELSE
031200           COMPUTE WKS-IDX2 = 11 - WKS-LONG-DIGITOS + 1
031300           MOVE WKS-CUIT-SCRATCH(1:WKS-LONG-DIGITOS)
031400                TO WKS-CUIT-NORMALIZADO(WKS-IDX2:WKS-LONG-DIGITOS)
031500        END-IF
031600     END-IF.
031700 4322-ARMAR-CUIT-NORMALIZADO-E.  EXIT.
031800*--->> SERIE 440 DESPACHO DE LA REGLA PROPIA DE CADA ASEGURADORA
031900*      ANDINA NO REQUIERE CODIGO PROPIO: EL NETEO DE SUS
032000*      VARIAS FILAS POR CLIENTE LO HACE LA ACUMULACION DEL 460.
032100 440-APLICAR-REGLA-ASEGURADORA SECTION.
032200     EVALUATE TRUE
032300         WHEN WKS-ES-FEDERACION
032400              PERFORM 441-REGLA-FEDERACION
032500         WHEN WKS-ES-EXPERTA
032600              PERFORM 442-REGLA-EXPERTA
032700         WHEN OTHER
032800              PERFORM 443-REGLA-GENERICA
032900     END-EVALUATE.
033000 440-APLICAR-REGLA-ASEGURADORA-E. EXIT.
033100*  FEDERACION PATRONAL: DEUDA = CUOTA + INTERES
033200 441-REGLA-FEDERACION SECTION.
033300     MOVE ARTD-DEBT-AMOUNT-TXT TO WKS-IMPORTE-ENTRADA
033400     PERFORM 433-CONVERTIR-IMPORTE-TEXTO
033500         THRU 433-CONVERTIR-IMPORTE-TEXTO-E
033600     MOVE WKS-IMPORTE-SALIDA TO WKS-DEUDA-COMPONENTE-1
033700     MOVE ARTD-DEBT-AMOUNT-2-TXT TO WKS-IMPORTE-ENTRADA
033800     PERFORM 433-CONVERTIR-IMPORTE-TEXTO
033900         THRU 433-CONVERTIR-IMPORTE-TEXTO-E
034000     MOVE WKS-IMPORTE-SALIDA TO WKS-DEUDA-COMPONENTE-2
034100     ADD WKS-DEUDA-COMPONENTE-1 WKS-DEUDA-COMPONENTE-2
034200         GIVING WKS-DEUDA-FILA.
034300 441-REGLA-FEDERACION-E.         EXIT.
034400*  EXPERTA: EL IMPORTE LLEGA CON EL SIGNO INVERTIDO
034500 442-REGLA-EXPERTA SECTION.
034600     MOVE ARTD-DEBT-AMOUNT-TXT TO WKS-IMPORTE-ENTRADA
034700     PERFORM 433-CONVERTIR-IMPORTE-TEXTO
034800         THRU 433-CONVERTIR-IMPORTE-TEXTO-E
034900     COMPUTE WKS-DEUDA-FILA = WKS-IMPORTE-SALIDA * -1.
035000 442-REGLA-EXPERTA-E.            EXIT.
035100*  GENERICA (TAMBIEN SIRVE PARA ANDINA, VER NOTA DEL PARRAFO 440)
035200 443-REGLA-GENERICA SECTION.
035300     MOVE ARTD-DEBT-AMOUNT-TXT TO WKS-IMPORTE-ENTRADA
035400     PERFORM 433-CONVERTIR-IMPORTE-TEXTO
035500         THRU 433-CONVERTIR-IMPORTE-TEXTO-E
035600     MOVE WKS-IMPORTE-SALIDA TO WKS-DEUDA-FILA.
035700 443-REGLA-GENERICA-E.           EXIT.
035800*--->> SERIE 433 CONVERSION DE UN IMPORTE EN FORMATO ARGENTINO
035900*      TOMA WKS-IMPORTE-ENTRADA Y DEJA EL RESULTADO EN
036000*      WKS-IMPORTE-SALIDA. SI NO SE ENCUENTRA NINGUN DIGITO EL
036100*      RESULTADO QUEDA EN CERO (IMPORTE NO PARSEABLE).
036200 433-CONVERTIR-IMPORTE-TEXTO SECTION.
036300     MOVE SPACES TO WKS-IMPORTE-LIMPIO
036400     MOVE ZEROS  TO WKS-IMPORTE-LONGITUD
036500     MOVE ZEROS  TO WKS-IMPORTE-POS-DECIMAL
036600     MOVE 'N'    TO WKS-IMPORTE-IND-COMA
036700     MOVE 'N'    TO WKS-IMPORTE-IND-NEGATIVO
036800     MOVE ZEROS  TO WKS-IMPORTE-SALIDA
036900     PERFORM 4331-DETECTAR-SIGNO-Y-COMA
037000         THRU 4331-DETECTAR-SIGNO-Y-COMA-E
037100         VARYING WKS-IDX FROM 1 BY 1 UNTIL WKS-IDX > 18
037200     PERFORM 4332-COPIAR-CARACTER-VALIDO
037300         THRU 4332-COPIAR-CARACTER-VALIDO-E
037400         VARYING WKS-IDX FROM 1 BY 1 UNTIL WKS-IDX > 18
037500     PERFORM 4333-LOCALIZAR-PUNTO-DECIMAL
037600     PERFORM 4334-ARMAR-VALOR-NUMERICO
037700     IF WKS-IMPORTE-NEGATIVO
037800        COMPUTE WKS-IMPORTE-SALIDA = WKS-IMP-VALOR * -1
037900     ELSE
038000        MOVE WKS-IMP-VALOR TO WKS-IMPORTE-SALIDA
038100     END-IF.
038200 433-CONVERTIR-IMPORTE-TEXTO-E.  EXIT.
038300 4331-DETECTAR-SIGNO-Y-COMA SECTION.
038400     IF WKS-IMPORTE-ENTRADA-CAR(WKS-IDX) = '(' OR
038500        WKS-IMPORTE-ENTRADA-CAR(WKS-IDX) = '-'
038600        SET WKS-IMPORTE-NEGATIVO TO TRUE
038700     END-IF
038800     IF WKS-IMPORTE-ENTRADA-CAR(WKS-IDX) = ','
038900        SET WKS-IMPORTE-TIENE-COMA TO TRUE
039000     END-IF.
039100 4331-DETECTAR-SIGNO-Y-COMA-E.   EXIT.
039200 4332-COPIAR-CARACTER-VALIDO SECTION.
039300     EVALUATE TRUE
039400         WHEN WKS-IMPORTE-ENTRADA-CAR(WKS-IDX) IS DIGITO
039500              ADD 1 TO WKS-IMPORTE-LONGITUD
039600              MOVE WKS-IMPORTE-ENTRADA-CAR(WKS-IDX)
039700                 TO WKS-IMPORTE-LIMPIO-CAR(WKS-IMPORTE-LONGITUD)
039800         WHEN WKS-IMPORTE-TIENE-COMA AND
039900              WKS-IMPORTE-ENTRADA-CAR(WKS-IDX) = ','
040000              ADD 1 TO WKS-IMPORTE-LONGITUD
040100              MOVE '.'
040200                 TO WKS-IMPORTE-LIMPIO-CAR(WKS-IMPORTE-LONGITUD)
040300         WHEN (NOT WKS-IMPORTE-TIENE-COMA) AND
040400              WKS-IMPORTE-ENTRADA-CAR(WKS-IDX) = '.'
040500              ADD 1 TO WKS-IMPORTE-LONGITUD
040600              MOVE '.'
040700                 TO WKS-IMPORTE-LIMPIO-CAR(WKS-IMPORTE-LONGITUD)
040800         WHEN OTHER
040900              CONTINUE
041000     END-EVALUATE.
041100 4332-COPIAR-CARACTER-VALIDO-E.  EXIT.
041200 4333-LOCALIZAR-PUNTO-DECIMAL SECTION.
041300     MOVE ZEROS TO WKS-IMPORTE-POS-DECIMAL
041400     PERFORM 43331-BUSCAR-PUNTO THRU 43331-BUSCAR-PUNTO-E
041500         VARYING WKS-IDX FROM 1 BY 1
041600         UNTIL WKS-IDX > WKS-IMPORTE-LONGITUD
041700            OR WKS-IMPORTE-POS-DECIMAL NOT = ZEROS.
041800 4333-LOCALIZAR-PUNTO-DECIMAL-E. EXIT.
041900 43331-BUSCAR-PUNTO SECTION.
042000     IF WKS-IMPORTE-LIMPIO-CAR(WKS-IDX) = '.'
042100        MOVE WKS-IDX TO WKS-IMPORTE-POS-DECIMAL
042200     END-IF.
042300 43331-BUSCAR-PUNTO-E.           EXIT.
042400 4334-ARMAR-VALOR-NUMERICO SECTION.
042500     MOVE ZEROS TO WKS-IMP-ENTERO
042600     MOVE ZEROS TO WKS-IMP-DECIMAL
042700     IF WKS-IMPORTE-LONGITUD = ZEROS
042800        CONTINUE
042900     ELSE
043000        IF WKS-IMPORTE-POS-DECIMAL = ZEROS
043100           MOVE WKS-IMPORTE-LIMPIO(1:WKS-IMPORTE-LONGITUD)
043200                TO WKS-IMP-ENTERO
043300        ELSE
043400           IF WKS-IMPORTE-POS-DECIMAL > 1
043500              MOVE
043600              WKS-IMPORTE-LIMPIO(1:WKS-IMPORTE-POS-DECIMAL - 1)
043700                   TO WKS-IMP-ENTERO
043800           END-IF
043900           COMPUTE WKS-IDX2 =
044000              WKS-IMPORTE-LONGITUD - WKS-IMPORTE-POS-DECIMAL
044100           IF WKS-IDX2 > ZEROS
044200              IF WKS-IDX2 = 1
044300                 MOVE
044400                 WKS-IMPORTE-LIMPIO(WKS-IMPORTE-POS-DECIMAL+1:1)
044500                      TO WKS-IMP-DECIMAL(1:1)
044600              ELSE
044700                 MOVE
044800                 WKS-IMPORTE-LIMPIO(WKS-IMPORTE-POS-DECIMAL+1:2)
044900                      TO WKS-IMP-DECIMAL
044910                 IF WKS-IDX2 > 2                             SDL99418
044920                    IF WKS-IMPORTE-LIMPIO
044930                       (WKS-IMPORTE-POS-DECIMAL+3:1) >= '5'
044940                       IF WKS-IMP-DECIMAL = 99
044950                          MOVE ZEROS TO WKS-IMP-DECIMAL
044960                          ADD 1 TO WKS-IMP-ENTERO
044970                       ELSE
044980                          ADD 1 TO WKS-IMP-DECIMAL
044990                       END-IF
044995                    END-IF
044996                 END-IF
045000              END-IF
045100           END-IF
045200        END-IF
045300     END-IF.
045400 4334-ARMAR-VALOR-NUMERICO-E.    EXIT.
045500*--->> SERIE 450 ACUMULA EL CONTADOR Y LA DEUDA LEIDA POR
045600*      ASEGURADORA, PARA EL ARCHIVO DE CONTROL SALCTL
045700 450-ACUMULAR-CONTROL-LECTURA SECTION.
045800     SET WKS-ASEG-IDX TO 1
045900     SEARCH WKS-ASEG-TABLA
046000         AT END
046100            PERFORM 451-AGREGAR-ASEGURADORA-NUEVA
046200         WHEN WKS-ASEG-NOMBRE(WKS-ASEG-IDX) = WKS-ASEGURADORA-NORM
046300            ADD 1 TO WKS-ASEG-LEIDOS(WKS-ASEG-IDX)
046400            ADD WKS-DEUDA-FILA TO WKS-ASEG-DEUDA(WKS-ASEG-IDX)
046500     END-SEARCH.
046600 450-ACUMULAR-CONTROL-LECTURA-E. EXIT.
046700 451-AGREGAR-ASEGURADORA-NUEVA SECTION.
046800     ADD 1 TO WKS-ASEG-CANT
046900     SET WKS-ASEG-IDX TO WKS-ASEG-CANT
047000     MOVE WKS-ASEGURADORA-NORM TO WKS-ASEG-NOMBRE(WKS-ASEG-IDX)
047100     MOVE 1 TO WKS-ASEG-LEIDOS(WKS-ASEG-IDX)
047200     MOVE WKS-DEUDA-FILA TO WKS-ASEG-DEUDA(WKS-ASEG-IDX).
047300 451-AGREGAR-ASEGURADORA-NUEVA-E. EXIT.
047400*--->> SERIE 460 ACUMULA POR LLAVE (CUIT/ASEGURADORA) LA DEUDA
047500*      ORDENADA POR EL SORT Y ESCRIBE SALDEU (PROCEDIMIENTO DE
047600*      SALIDA DEL SORT), NETEANDO LAS FILAS REPETIDAS DE ANDINA.
047700 460-ACUMULAR-POR-LLAVE SECTION.
047800     MOVE SPACES TO WKS-ASEG-CTL-ANTERIOR
047900     MOVE ZEROS  TO WKS-CUIT-CTL-ANTERIOR
048000     MOVE ZEROS  TO WKS-DEUDA-ACUM
048100     SET WKS-PRIMERA-ORDENADA TO TRUE
048200     PERFORM 461-LEER-ORDENADA
048300     PERFORM 462-PROCESAR-ORDENADA THRU 462-PROCESAR-ORDENADA-E
048400         UNTIL WKS-FIN-ORDENADO
048500     IF WKS-NO-PRIMERA-ORDENADA
048600        PERFORM 465-ESCRIBIR-GRUPO-ACUMULADO
048700     END-IF.
048800 460-ACUMULAR-POR-LLAVE-E.       EXIT.
048900 461-LEER-ORDENADA SECTION.
049000     RETURN WORK-ARTDEU
049100         AT END SET WKS-FIN-ORDENADO TO TRUE
049200     END-RETURN.
049300 461-LEER-ORDENADA-E.            EXIT.
049400 462-PROCESAR-ORDENADA SECTION.
049500     IF WKS-PRIMERA-ORDENADA
049600        PERFORM 463-INICIAR-GRUPO
049700     ELSE
049800        IF AGD-ASEGURADORA OF WORK-REG = WKS-ASEG-CTL-ANTERIOR
049900           AND AGD-CUIT OF WORK-REG = WKS-CUIT-CTL-ANTERIOR
050000           ADD AGD-DEUDA-TOTAL OF WORK-REG TO WKS-DEUDA-ACUM
050100        ELSE
050200           PERFORM 465-ESCRIBIR-GRUPO-ACUMULADO
050300           PERFORM 463-INICIAR-GRUPO
050400        END-IF
050500     END-IF
050600     PERFORM 461-LEER-ORDENADA.
050700 462-PROCESAR-ORDENADA-E.        EXIT.
050800 463-INICIAR-GRUPO SECTION.
050900     SET WKS-NO-PRIMERA-ORDENADA TO TRUE
051000     MOVE AGD-ASEGURADORA OF WORK-REG TO WKS-ASEG-CTL-ANTERIOR
051100     MOVE AGD-CUIT        OF WORK-REG TO WKS-CUIT-CTL-ANTERIOR
051200     MOVE AGD-DEUDA-TOTAL OF WORK-REG TO WKS-DEUDA-ACUM.
051300 463-INICIAR-GRUPO-E.            EXIT.
051400 465-ESCRIBIR-GRUPO-ACUMULADO SECTION.
051500     MOVE WKS-ASEG-CTL-ANTERIOR TO AGD-ASEGURADORA OF REG-ARTAGD
051600     MOVE WKS-CUIT-CTL-ANTERIOR TO AGD-CUIT        OF REG-ARTAGD
051700     MOVE WKS-DEUDA-ACUM        TO AGD-DEUDA-TOTAL OF REG-ARTAGD
051800     MOVE SPACES                TO FILLER OF REG-ARTAGD
051900     WRITE REG-ARTAGD
052000     ADD 1 TO WKS-REGISTROS-ESCRITOS
052100     ADD WKS-DEUDA-ACUM TO WKS-DEUDA-GRAN-TOTAL.
052200 465-ESCRIBIR-GRUPO-ACUMULADO-E. EXIT.
052300*--->> SERIE 600 ESCRIBE SALCTL Y MUESTRA LAS ESTADISTICAS
052400 600-ESCRIBIR-CONTROL-Y-ESTADISTICAS SECTION.
052500     SET WKS-ASEG-IDX TO 1
052600     PERFORM 610-ESCRIBIR-UNA-LINEA-CONTROL
052700         THRU 610-ESCRIBIR-UNA-LINEA-CONTROL-E
052800         VARYING WKS-ASEG-IDX FROM 1 BY 1
052900         UNTIL WKS-ASEG-IDX > WKS-ASEG-CANT
053000     DISPLAY
053100     "**********************************************************"
053200     DISPLAY
053300     "*         CBA1010  -  CARGA DE DEUDA POR ASEGURADORA"
053400     DISPLAY
053500     "**********************************************************"
053600     DISPLAY " REGISTROS LEIDOS DE ENTDEU    : " WKS-REGISTROS-LEIDOS
053700     DISPLAY " ASEGURADORAS DISTINTAS        : " WKS-ASEG-CANT
053800     DISPLAY " PARES CUIT/ASEGURADORA ESCRITOS: "
053900              WKS-REGISTROS-ESCRITOS
054000     DISPLAY " DEUDA GRAN TOTAL ACUMULADA    : " WKS-DEUDA-GRAN-TOTAL
054100     DISPLAY
054200     "**********************************************************".
054300 600-ESCRIBIR-CONTROL-Y-ESTADISTICAS-E. EXIT.
054400 610-ESCRIBIR-UNA-LINEA-CONTROL SECTION.
054500     MOVE WKS-ASEG-NOMBRE(WKS-ASEG-IDX)  TO CTL-ASEGURADORA
054600     MOVE WKS-ASEG-LEIDOS(WKS-ASEG-IDX)  TO CTL-REGISTROS-LEIDOS
054700     MOVE WKS-ASEG-DEUDA(WKS-ASEG-IDX)   TO CTL-DEUDA-TOTAL
054800     MOVE SPACES TO FILLER OF REG-ARTCTL
054900     WRITE REG-ARTCTL.
055000 610-ESCRIBIR-UNA-LINEA-CONTROL-E. EXIT.
055100*--->> SERIE 700 CIERRE DE ARCHIVOS
055200 700-CIERRA-ARCHIVOS SECTION.
055300     CLOSE ENTRADA-DEUDA
055400     CLOSE SALIDA-DEUDA
055500     CLOSE SALIDA-CONTROL.
055600 700-CIERRA-ARCHIVOS-E.          EXIT.


