000100******************************************************************
000200*  COPY ARTMAI                                                  *
000300*  ARCHIVO DE UNIDADES DE DESPACHO DE CORREO (SALIDA DE CBA1040).*
000400*  UN REGISTRO DE ENCABEZADO REG-ARTMAI-ENC SEGUIDO DE           *
000500*  E-N-FILAS REGISTROS DE DETALLE REG-ARTMAI-DET (UN CONTRATO    *
000600*  POR FILA). EL TIPO DE REGISTRO SE DISTINGUE POR EL BYTE       *
000700*  MD-TIPO-REGISTRO.                                             *
000800*------------------------------------------------------------------
000900*  FECHA       PROGRAMADOR            DESCRIPCION
001000*  30/05/1992  R. MONTERROSO (RMM)    VERSION INICIAL
001100*  11/10/1999  S. DE LEON    (SDL)    SE AGREGA MD-INTIMADO-FILA
001200******************************************************************
001300 01  REG-ARTMAI-ENC.
001400     02  MD-TIPO-REGISTRO           PIC X(01).
001500         88  MD-ES-ENCABEZADO               VALUE "H".
001600     02  E-EMAIL                    PIC X(40).
001700     02  E-SUBJECT                  PIC X(120).
001800     02  E-BODY-VARIANT             PIC X(12).
001900     02  E-INTIMADO                 PIC X(01).
002000     02  E-N-FILAS                  PIC 9(03).
002100     02  FILLER                     PIC X(19).
002200 01  REG-ARTMAI-DET.
002300     02  MD-TIPO-REGISTRO-D         PIC X(01).
002400         88  MD-ES-DETALLE                  VALUE "D".
002500     02  ED-CONTRATO                PIC 9(10).
002600     02  ED-RAZON-SOCIAL            PIC X(40).
002700     02  ED-CUIT                    PIC 9(11).
002800     02  ED-ASEGURADORA             PIC X(20).
002900     02  ED-DEUDA-TOTAL             PIC S9(13)V99.
003000     02  ED-Q-PERIODOS              PIC 9(04)V99.
003100     02  ED-INTIMADO-FILA           PIC X(01).
003200     02  FILLER                     PIC X(93).
