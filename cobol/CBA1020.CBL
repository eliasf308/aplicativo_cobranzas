000100******************************************************************
000200* FECHA       : 20/03/1987                                       *
000300* PROGRAMADOR : J. CASTELLANOS (JCC)                              *
000400* APLICACION  : COBRANZAS ART                                    *
000500* PROGRAMA    : CBA1020                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA EL CONSOLIDADO DEL PERIODO. COMPACTA EL     *
000800*             : MAESTRO DE CLIENTES A UNA FILA POR PAR CUIT /    *
000900*             : ASEGURADORA (PREFIERE LA FILA VIGENTE), CRUZA    *
001000*             : CONTRA LA DEUDA YA ACUMULADA POR CBA1010, DERIVA *
001100*             : LOS CAMPOS DEL CONSOLIDADO Y APLICA LOS FILTROS  *
001200*             : DE EXCLUSION. LA DEUDA QUE NO CRUZA CONTRA EL    *
001300*             : MAESTRO SE DEJA APARTE EN SALNOC. AL FINAL EMITE *
001400*             : EL REPORTE DE CONTROL DE LA CONSOLIDACION, CON   *
001500*             : CORTE POR ASEGURADORA, SEMBRADO CON LOS TOTALES  *
001600*             : DE LECTURA QUE DEJO CBA1010 EN SALCTL.           *
001700* ARCHIVOS    : ENTMAE  - MAESTRO DE CLIENTES (ENTRADA)          *
001800*             : ENTAGD  - DEUDA ACUMULADA CUIT/ASEGURADORA (ENT) *
001900*             : ENTCTL  - TOTALES DE CONTROL DE CBA1010 (ENT)    *
002000*             : SALCON  - CONSOLIDADO DEL PERIODO (SALIDA)       *
002100*             : SALNOC  - DEUDA QUE NO CRUZA CONTRA MAESTRO      *
002200*             : SYS010  - REPORTE DE CONTROL DE LA CONSOLIDACION *
002300*             : SORTWK2 - ARCHIVO DE TRABAJO DEL SORT DEL MAESTRO*
002400* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
002500******************************************************************
002600*----------------------------------------------------------------*
002700*                    BITACORA DE CAMBIOS                         *
002800*----------------------------------------------------------------*
002900*  FECHA       PROGRAMADOR            DESCRIPCION
003000*  20/03/1987  J. CASTELLANOS (JCC)   VERSION INICIAL. CRUCE Y
003100*                                     REPORTE DE CONTROL.
003200*  02/09/1988  J. CASTELLANOS (JCC)   SE AGREGA EL LISTADO DE
003300*                                     DEUDA QUE NO CRUZA (SALNOC)
003400*                                     QUE ANTES SE DESCARTABA.
003500*  18/02/1991  R. MONTERROSO (RMM)    SE AGREGAN LOS CAMPOS DE
003600*                                     PREMIER Y PRODUCTOR AL
003700*                                     CONSOLIDADO (PARRAFO 350).
003800*  06/12/1993  R. MONTERROSO (RMM)    EL FILTRO DE MONTO MINIMO
003900*                                     PASA A CONTAR APARTE DE LA
004000*                                     EXCLUSION POR RAMO EN EL
004100*                                     REPORTE DE CONTROL.
004200*  09/01/1997  S. DE LEON    (SDL)    EL REPORTE DE CONTROL SE
004300*                                     SIEMBRA AHORA LEYENDO
004400*                                     SALCTL DE CBA1010 EN VEZ DE
004500*                                     RECONTAR LA DEUDA ORIGINAL.
004600*  21/09/1998  S. DE LEON    (SDL)    REVISION DE FIN DE SIGLO:
004700*                                     WKS-MAE-CANT Y WKS-RES-CANT
004800*                                     QUEDAN EN COMP, NINGUN
004900*                                     CONTADOR DEPENDE DE 2
005000*                                     DIGITOS DE ANIO.
005100*  25/02/1999  S. DE LEON    (SDL)    PETICION NO. 1999-0163:
005200*                                     SE AMPLIA LA TABLA DE
005300*                                     MAESTRO A 50000 FILAS.
005310*  18/12/1999  S. DE LEON    (SDL)    PETICION NO. 1999-0419: A
005320*                                     PARTIR DE AHORA CBA1030
005330*                                     ABRE SYS010 EN EXTEND Y LE
005340*                                     AGREGA, A CONTINUACION,
005350*                                     LAS CANTIDADES POR LISTADO
005360*                                     DERIVADO. NO SE TOCA ESTE
005370*                                     PROGRAMA, SOLO SE DEJA
005380*                                     CONSTANCIA PARA QUIEN LEA
005390*                                     SYS010 DE CORRIDO.
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.                     CBA1020.
005700 AUTHOR.                         J. CASTELLANOS.
005800 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
005900 DATE-WRITTEN.                   20/03/1987.
006000 DATE-COMPILED.
006100 SECURITY.                       CONFIDENCIAL - USO INTERNO.
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
006600     CLASS DIGITO IS '0' THRU '9'.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ENTRADA-MAESTRO ASSIGN TO ENTMAE
007000            ORGANIZATION    IS SEQUENTIAL
007100            FILE STATUS     IS FS-ENTMAE.
007200     SELECT ENTRADA-AGRUPADA ASSIGN TO ENTAGD
007300            ORGANIZATION    IS SEQUENTIAL
007400            FILE STATUS     IS FS-ENTAGD.
007500     SELECT ENTRADA-CONTROL  ASSIGN TO ENTCTL
007600            ORGANIZATION    IS SEQUENTIAL
007700            FILE STATUS     IS FS-ENTCTL.
007800     SELECT SALIDA-CONSOLIDADO ASSIGN TO SALCON
007900            ORGANIZATION    IS SEQUENTIAL
008000            FILE STATUS     IS FS-SALCON.
008100     SELECT SALIDA-NO-CRUZAN ASSIGN TO SALNOC
008200            ORGANIZATION    IS SEQUENTIAL
008300            FILE STATUS     IS FS-SALNOC.
008400     SELECT REPORTE          ASSIGN TO SYS010
008500            FILE STATUS     IS FS-REPORTE.
008600     SELECT WORK-MAESTRO     ASSIGN TO SORTWK2.
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  ENTRADA-MAESTRO.
009000     COPY ARTMAE.
009100 FD  ENTRADA-AGRUPADA.
009200     COPY ARTAGD.
009300 FD  ENTRADA-CONTROL.
009400     COPY ARTCTL.
009500 FD  SALIDA-CONSOLIDADO.
009600     COPY ARTCON.
009700 FD  SALIDA-NO-CRUZAN.
009800     COPY ARTCON REPLACING REG-ARTCON BY REG-SALNOC.
009900 FD  REPORTE
010000     REPORT IS REPORTE-CONTROL.
010100 SD  WORK-MAESTRO.
010200 01  WORK-REG-MAE.
010300     02  WM-CUIT                 PIC 9(11).
010400     02  WM-ASEGURADORA          PIC X(20).
010500     02  WM-VIGENTE-ORDEN        PIC 9(01).
010600     02  WM-RAZON-SOCIAL         PIC X(40).
010700     02  WM-CONTRATO             PIC 9(10).
010800     02  WM-COSTO-MENSUAL        PIC S9(11)V99.
010900     02  WM-ESTADO               PIC X(20).
011000     02  WM-EMAIL                PIC X(40).
011100     02  WM-NO-CONTACTAR         PIC X(01).
011200     02  WM-PRODUCTOR            PIC X(20).
011300     02  WM-REFERIDO-POR         PIC X(20).
011400     02  WM-CLIENTE-IMP          PIC X(01).
011500     02  WM-RAMO                 PIC X(20).
011600     02  FILLER                  PIC X(05).
011700******************************************************************
011800*                  MAQUETACION REPORTE DE CONTROL                *
011900******************************************************************
012000 REPORT SECTION.
012100 RD  REPORTE-CONTROL
012200     CONTROLS ARE WKS-RES-ASEGURADORA
012300     PAGE LIMIT IS 60
012400     HEADING 1
012500     FIRST DETAIL 5
012600     LAST DETAIL 48
012700     FOOTING 52.
012800 01  TYPE IS PH.
012900     02 LINE 1.
013000        03 COLUMN   1 PIC X(22) VALUE 'BANCO INDUSTRIAL, S.A.'.
013100        03 COLUMN  38 PIC X(42) VALUE
013200            'REPORTE DE CONTROL DE LA CONSOLIDACION'.
013300        03 COLUMN 100 PIC X(10) VALUE 'CBA1020'.
013400     02 LINE 2.
013500        03 COLUMN   1 PIC X(07) VALUE 'PERIODO'.
013600        03 COLUMN   9 PIC X(07) SOURCE WKS-PERIODO-NORM.
013700        03 COLUMN 100 PIC X(06) VALUE 'PAGINA'.
013800        03 COLUMN 107 PIC Z(05) SOURCE
013900                                PAGE-COUNTER IN REPORTE-CONTROL.
014000     02 LINE 3.
014100        03 COLUMN   1 PIC X(120) VALUE ALL '='.
014200 01  CABECERA-ASEGURADORA TYPE IS CH.
014300     02 LINE IS PLUS 1.
014400        03 COLUMN   1 PIC X(12) VALUE 'ASEGURADORA:'.
014500        03 COLUMN  14 PIC X(20) SOURCE WKS-RES-ASEGURADORA.
014600     02 LINE IS PLUS 1.
014700        03 COLUMN   1 PIC X(10) VALUE 'LEIDAS'.
014800        03 COLUMN  12 PIC X(14) VALUE 'DEUDA LEIDA'.
014900        03 COLUMN  28 PIC X(10) VALUE 'CRUZARON'.
015000        03 COLUMN  40 PIC X(11) VALUE 'NO CRUZAN'.
015100        03 COLUMN  53 PIC X(11) VALUE 'EXCL.RAMO'.
015200        03 COLUMN  66 PIC X(12) VALUE 'EXCL.MONTO'.
015300        03 COLUMN  80 PIC X(10) VALUE 'ESCRITAS'.
015400        03 COLUMN  92 PIC X(14) VALUE 'DEUDA ESCRITA'.
015500 01  DETALLE-ASEGURADORA TYPE IS DETAIL.
015600     02 LINE IS PLUS 1.
015700        03 COLUMN   1 PIC ZZZ,ZZ9     SOURCE WKS-RES-LEIDOS.
015800        03 COLUMN  12 PIC Z,ZZZ,ZZZ,ZZ9.99
015900                                       SOURCE WKS-RES-DEUDA-LEIDA.
016000        03 COLUMN  30 PIC ZZZ,ZZ9     SOURCE WKS-RES-CRUZARON.
016100        03 COLUMN  42 PIC ZZZ,ZZ9     SOURCE WKS-RES-NO-CRUZAN.
016200        03 COLUMN  55 PIC ZZZ,ZZ9     SOURCE WKS-RES-EXCL-RAMO.
016300        03 COLUMN  67 PIC ZZZ,ZZ9     SOURCE WKS-RES-EXCL-MONTO.
016400        03 COLUMN  80 PIC ZZZ,ZZ9     SOURCE WKS-RES-ESCRITOS.
016500        03 COLUMN  92 PIC Z,ZZZ,ZZZ,ZZ9.99
016600                                    SOURCE WKS-RES-DEUDA-ESCRITA.
016700 01  TYPE IS PF.
016800     02 LINE PLUS 0.
016900        03 COLUMN   1 PIC X(25)
017000                      VALUE 'FECHA Y HORA DE OPERACION'.
017100        03 COLUMN  30 PIC <99/<99/9999 FUNC MDATE.
017200        03 COLUMN  42 PIC 99,99,99     FUNC TIME.
017300        03 COLUMN  52 PIC X(16) VALUE 'DATA-CENTRO S.A.'.
017400 01  TYPE IS RF.
017500     02 LINE IS PLUS 1.
017600        03 COLUMN   1 PIC X(30) VALUE ALL '-'.
017700     02 LINE IS PLUS 1.
017800        03 COLUMN   1 PIC ZZZ,ZZ9     SUM WKS-RES-LEIDOS.
017900        03 COLUMN  12 PIC Z,ZZZ,ZZZ,ZZ9.99
018000                                       SUM WKS-RES-DEUDA-LEIDA.
018100        03 COLUMN  30 PIC ZZZ,ZZ9     SUM WKS-RES-CRUZARON.
018200        03 COLUMN  42 PIC ZZZ,ZZ9     SUM WKS-RES-NO-CRUZAN.
018300        03 COLUMN  55 PIC ZZZ,ZZ9     SUM WKS-RES-EXCL-RAMO.
018400        03 COLUMN  67 PIC ZZZ,ZZ9     SUM WKS-RES-EXCL-MONTO.
018500        03 COLUMN  80 PIC ZZZ,ZZ9     SUM WKS-RES-ESCRITOS.
018600        03 COLUMN  92 PIC Z,ZZZ,ZZZ,ZZ9.99
018700                                    SUM WKS-RES-DEUDA-ESCRITA.
018800        03 COLUMN 112 PIC X(17) VALUE '= TOTALES GRALES.'.
018900 WORKING-STORAGE SECTION.
019000******************************************************************
019100*        VARIABLES DE OPERACION, CONTADORES, DISPARADORES        *
019200******************************************************************
019300 01  WKS-CAMPOS-DE-TRABAJO.
019400     02  FS-ENTMAE               PIC 9(02) VALUE ZEROS.
019500     02  FS-ENTAGD               PIC 9(02) VALUE ZEROS.
019600     02  FS-ENTCTL               PIC 9(02) VALUE ZEROS.
019700     02  FS-SALCON               PIC 9(02) VALUE ZEROS.
019800     02  FS-SALNOC               PIC 9(02) VALUE ZEROS.
019900     02  FS-REPORTE              PIC 9(02) VALUE ZEROS.
020000     02  FILLER                  PIC X(02) VALUE SPACES.
020100*------->         VARIABLES DE FILE STATUS EXTENDED
020200 01  FSE-ENTMAE.
020300     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
020400     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
020500     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
020600 01  FSE-ENTAGD.
020700     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
020800     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
020900     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
021000 01  FSE-ENTCTL.
021100     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
021200     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
021300     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
021400 01  FSE-SALCON.
021500     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
021600     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
021700     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
021800 01  FSE-SALNOC.
021900     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
022000     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
022100     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
022200*Variables de Rutina para control de File Status Extendido
022300 01  PROGRAMA                    PIC X(08) VALUE 'CBA1020'.
022400 01  ARCHIVO                     PIC X(08) VALUE SPACES.
022500 01  ACCION                      PIC X(10) VALUE SPACES.
022600 01  LLAVE                       PIC X(32) VALUE SPACES.
022700*CONTROLADORES DE LECTURA
022800 01  WKS-IND-FIN-MAESTRO         PIC X(01) VALUE 'N'.
022900     88  WKS-FIN-MAESTRO                   VALUE 'S'.
023000 01  WKS-IND-FIN-ORDENADO        PIC X(01) VALUE 'N'.
023100     88  WKS-FIN-ORDENADO                  VALUE 'S'.
023200 01  WKS-IND-PRIMERA-ORDENADA    PIC X(01) VALUE 'S'.
023300     88  WKS-PRIMERA-ORDENADA              VALUE 'S'.
023400     88  WKS-NO-PRIMERA-ORDENADA            VALUE 'N'.
023500 01  WKS-IND-FIN-AGRUPADA        PIC X(01) VALUE 'N'.
023600     88  WKS-FIN-AGRUPADA                  VALUE 'S'.
023700 01  WKS-IND-FIN-CONTROL         PIC X(01) VALUE 'N'.
023800     88  WKS-FIN-CONTROL                   VALUE 'S'.
023900 01  WKS-IND-EXCLUIR             PIC X(01) VALUE 'N'.
024000     88  WKS-EXCLUIR-FILA                  VALUE 'S'.
024100*INDICES Y CONTADORES DE TRABAJO
024200 01  WKS-INDICES.
024300     02  WKS-IDX                 PIC 9(02) COMP.
024400     02  WKS-IDX2                PIC 9(02) COMP.
024500     02  WKS-ORD-I               PIC 9(02) COMP.
024600     02  WKS-ORD-J               PIC 9(02) COMP.
024700     02  WKS-ORD-MIN             PIC 9(02) COMP.
024800 77  WKS-LONG-DIGITOS            PIC 9(02) COMP VALUE ZEROS.
024900 77  WKS-REGISTROS-LEIDOS-MAE    PIC 9(07) COMP VALUE ZEROS.
025000 77  WKS-REGISTROS-LEIDOS-AGD    PIC 9(07) COMP VALUE ZEROS.
025100 01  WKS-REGISTROS-CRUZARON      PIC 9(07) COMP VALUE ZEROS.
025200 01  WKS-REGISTROS-NO-CRUZAN     PIC 9(07) COMP VALUE ZEROS.
025300 01  WKS-REGISTROS-ESCRITOS      PIC 9(07) COMP VALUE ZEROS.
025400******************************************************************
025500*   PARAMETRO DE PERIODO DE CORRIDA. SE RECIBE POR               *
025600*     TARJETA SYSIN COMO MM/YYYY O MM-YYYY, O M/YYYY SIN CERO A  *
025700*     LA IZQUIERDA, Y SE DEJA NORMALIZADO EN MM-YYYY.            *
025800******************************************************************
025900 01  WKS-PERIODO-ENTRADA         PIC X(08) VALUE SPACES.
026000 01  WKS-PERIODO-ENTRADA-TABLA REDEFINES WKS-PERIODO-ENTRADA.
026100     02  WKS-PERIODO-ENTRADA-CAR PIC X(01) OCCURS 8 TIMES.
026200 01  WKS-PERIODO-POS-SEP         PIC 9(02) COMP VALUE ZEROS.
026300 01  WKS-PERIODO-MES             PIC X(02) VALUE SPACES.
026400 01  WKS-PERIODO-ANIO            PIC X(04) VALUE SPACES.
026500 01  WKS-PERIODO-NORM            PIC X(07) VALUE SPACES.
026600******************************************************************
026700*   NORMALIZACION DEFENSIVA DE M-CUIT DEL MAESTRO. EL            *
026800*   CAMPO YA LLEGA DECLARADO 9(11) PERO PUEDE TRAER BASURA SI EL *
026900*   PROCESO QUE LO GENERO NO VALIDO LOS BYTES.                  *
027000******************************************************************
027100 01  WKS-MAE-CUIT-ENTRADA        PIC 9(11) VALUE ZEROS.
027200 01  WKS-MAE-CUIT-ENTRADA-TXT REDEFINES WKS-MAE-CUIT-ENTRADA
027300                                 PIC X(11).
027400 01  WKS-MAE-CUIT-LIMPIO-GRUPO.
027500     02  WKS-MAE-CUIT-LIMPIO     PIC X(11) VALUE SPACES.
027600 01  WKS-MAE-CUIT-LIMPIO-TABLA REDEFINES WKS-MAE-CUIT-LIMPIO-GRUPO.
027700     02  WKS-MAE-CUIT-LIMPIO-CAR PIC X(01) OCCURS 11 TIMES.       SDL99163
027800 01  WKS-MAE-CUIT-NORMALIZADO    PIC 9(11) VALUE ZEROS.
027900 01  WKS-MAE-ASEGURADORA-NORM    PIC X(20) VALUE SPACES.
028000 01  WKS-MAE-REFERIDO-UPPER      PIC X(20) VALUE SPACES.
028100 01  WKS-MAE-RAMO-UPPER          PIC X(20) VALUE SPACES.
028200******************************************************************
028300*   TABLA COMPACTADA DEL MAESTRO. SE CARGA ORDENADA POR EL SORT *
028400*   (CUIT, ASEGURADORA, VIGENTE-PRIMERO) Y SE DEJA UNA SOLA FILA*
028500*   POR PAR CUIT/ASEGURADORA.                                   *
028600******************************************************************
028700 01  WKS-TABLA-MAESTRO.
028800     02  WKS-MAE-CANT            PIC 9(05) COMP VALUE ZEROS.
028900     02  WKS-MAE-FILA OCCURS 1 TO 50000 TIMES                     SDL99163
029000             DEPENDING ON WKS-MAE-CANT
029100             ASCENDING KEY WKS-MAE-CUIT, WKS-MAE-ASEGURADORA
029200             INDEXED BY WKS-MAE-IDX.
029300         03  WKS-MAE-CUIT         PIC 9(11).
029400         03  WKS-MAE-ASEGURADORA  PIC X(20).
029500         03  WKS-MAE-RAZON-SOCIAL PIC X(40).
029600         03  WKS-MAE-CONTRATO     PIC 9(10).
029700         03  WKS-MAE-COSTO-MENSUAL PIC S9(11)V99.
029800         03  WKS-MAE-ESTADO       PIC X(20).
029900         03  WKS-MAE-EMAIL        PIC X(40).
030000         03  WKS-MAE-NO-CONTACTAR PIC X(01).
030100         03  WKS-MAE-PRODUCTOR    PIC X(20).
030200         03  WKS-MAE-REFERIDO-POR PIC X(20).
030300         03  WKS-MAE-CLIENTE-IMP  PIC X(01).
030400         03  WKS-MAE-RAMO         PIC X(20).
030500         03  FILLER               PIC X(05).
030600******************************************************************
030700*   TABLA DE RESUMEN POR ASEGURADORA PARA EL REPORTE DE CONTROL. *
030800*   SE SIEMBRA LEYENDO SALCTL Y SE ACTUALIZA DURANTE EL CRUCE.   *
030900*   BUSQUEDA LINEAL; LA CANTIDAD DE ASEGURADORAS ES PEQUEÑA.      *
031000******************************************************************
031100 01  WKS-TABLA-RESUMEN.
031200     02  WKS-RES-CANT            PIC 9(02) COMP VALUE ZEROS.
031300     02  WKS-RES-FILA OCCURS 1 TO 20 TIMES
031400             DEPENDING ON WKS-RES-CANT
031500             INDEXED BY WKS-RES-IDX.
031600         03  WKS-RES-ASEGURADORA    PIC X(20).
031700         03  WKS-RES-LEIDOS         PIC 9(07) COMP.
031800         03  WKS-RES-DEUDA-LEIDA    PIC S9(13)V99.
031900         03  WKS-RES-CRUZARON       PIC 9(07) COMP.
032000         03  WKS-RES-NO-CRUZAN      PIC 9(07) COMP.
032100         03  WKS-RES-EXCL-RAMO      PIC 9(07) COMP.
032200         03  WKS-RES-EXCL-MONTO     PIC 9(07) COMP.
032300         03  WKS-RES-ESCRITOS       PIC 9(07) COMP.
032400         03  WKS-RES-DEUDA-ESCRITA  PIC S9(13)V99.
032500         03  FILLER                 PIC X(05).
032600 01  WKS-RES-TEMP.
032700     02  WKS-RES-TEMP-ASEGURADORA   PIC X(20).
032800     02  WKS-RES-TEMP-LEIDOS        PIC 9(07) COMP.
032900     02  WKS-RES-TEMP-DEUDA-LEIDA   PIC S9(13)V99.
033000     02  WKS-RES-TEMP-CRUZARON      PIC 9(07) COMP.
033100     02  WKS-RES-TEMP-NO-CRUZAN     PIC 9(07) COMP.
033200     02  WKS-RES-TEMP-EXCL-RAMO     PIC 9(07) COMP.
033300     02  WKS-RES-TEMP-EXCL-MONTO    PIC 9(07) COMP.
033400     02  WKS-RES-TEMP-ESCRITOS      PIC 9(07) COMP.
033500     02  WKS-RES-TEMP-DEUDA-ESCRITA PIC S9(13)V99.
033600     02  FILLER                     PIC X(05).
033700 PROCEDURE DIVISION.
033800******************************************************************
033900*                    100  -  PARRAFO PRINCIPAL                   *
034000******************************************************************
034100 100-PRINCIPAL SECTION.
034200     PERFORM 110-LEER-PARAMETROS
034300     PERFORM 200-APERTURA-DE-ARCHIVOS
034400     PERFORM 150-ORDENAR-Y-COMPACTAR-MAESTRO
034500     PERFORM 220-LEER-CONTROL-PREVIO
034600     INITIATE REPORTE-CONTROL
034700     PERFORM 300-CRUZAR-DEUDA
034800     PERFORM 640-ORDENAR-TABLA-RESUMEN
034900     PERFORM 650-GENERAR-LINEAS-REPORTE
035000     TERMINATE REPORTE-CONTROL
035100     PERFORM 800-ESTADISTICAS
035200     PERFORM 700-CIERRA-ARCHIVOS
035300     STOP RUN.
035400 100-PRINCIPAL-E.                EXIT.
035500*--->> SERIE 110 LECTURA Y NORMALIZACION DEL PERIODO DE CORRIDA
035600 110-LEER-PARAMETROS SECTION.
035700     MOVE SPACES TO WKS-PERIODO-ENTRADA
035800     ACCEPT WKS-PERIODO-ENTRADA FROM SYSIN
035900     PERFORM 120-NORMALIZAR-PERIODO.
036000 110-LEER-PARAMETROS-E.          EXIT.
036100 120-NORMALIZAR-PERIODO SECTION.
036200     MOVE ZEROS TO WKS-PERIODO-POS-SEP
036300     PERFORM 121-BUSCAR-SEPARADOR THRU 121-BUSCAR-SEPARADOR-E
036400         VARYING WKS-IDX FROM 1 BY 1
036500         UNTIL WKS-IDX > 8
036600            OR WKS-PERIODO-POS-SEP NOT = ZEROS
036700     IF WKS-PERIODO-POS-SEP = ZEROS
036800        MOVE '01' TO WKS-PERIODO-MES
036900        MOVE '0000' TO WKS-PERIODO-ANIO
037000     ELSE
037100        IF WKS-PERIODO-POS-SEP = 1
037200           MOVE '0' TO WKS-PERIODO-MES(1:1)
037300           MOVE WKS-PERIODO-ENTRADA(1:1)
037400                TO WKS-PERIODO-MES(2:1)
037500        ELSE
037600           MOVE WKS-PERIODO-ENTRADA(1:2) TO WKS-PERIODO-MES
037700        END-IF
037800        MOVE WKS-PERIODO-ENTRADA(WKS-PERIODO-POS-SEP + 1 : 4)
037900             TO WKS-PERIODO-ANIO
038000     END-IF
038100     STRING WKS-PERIODO-MES  DELIMITED BY SIZE
038200            '-'              DELIMITED BY SIZE
038300            WKS-PERIODO-ANIO DELIMITED BY SIZE
038400            INTO WKS-PERIODO-NORM.
038500 120-NORMALIZAR-PERIODO-E.       EXIT.
038600 121-BUSCAR-SEPARADOR SECTION.
038700     IF WKS-PERIODO-ENTRADA-CAR(WKS-IDX) = '/' OR
038800        WKS-PERIODO-ENTRADA-CAR(WKS-IDX) = '-'
038900        MOVE WKS-IDX TO WKS-PERIODO-POS-SEP
039000     END-IF.
039100 121-BUSCAR-SEPARADOR-E.         EXIT.
039200*--->> SERIE 200 APERTURA DE ARCHIVOS Y CONFLICTOS ASOCIADOS
039300 200-APERTURA-DE-ARCHIVOS SECTION.
039400     OPEN INPUT  ENTRADA-MAESTRO
039500     OPEN INPUT  ENTRADA-AGRUPADA
039600     OPEN INPUT  ENTRADA-CONTROL
039700     OPEN OUTPUT SALIDA-CONSOLIDADO
039800     OPEN OUTPUT SALIDA-NO-CRUZAN
039900     OPEN OUTPUT REPORTE
040000     PERFORM 210-EVALUA-FS-APERTURA.
040100 200-APERTURA-DE-ARCHIVOS-E.     EXIT.
040200 210-EVALUA-FS-APERTURA SECTION.
040300     IF FS-ENTMAE NOT EQUAL 0
040400        MOVE 'OPEN'   TO ACCION
040500        MOVE SPACES   TO LLAVE
040600        MOVE 'ENTMAE' TO ARCHIVO
040700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
040800           LLAVE, FS-ENTMAE, FSE-ENTMAE
040900        MOVE 91 TO RETURN-CODE
041000        STOP RUN
041100     END-IF
041200     IF FS-ENTAGD NOT EQUAL 0
041300        MOVE 'OPEN'   TO ACCION
041400        MOVE SPACES   TO LLAVE
041500        MOVE 'ENTAGD' TO ARCHIVO
041600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
041700           LLAVE, FS-ENTAGD, FSE-ENTAGD
041800        MOVE 91 TO RETURN-CODE
041900        STOP RUN
042000     END-IF
042100     IF FS-ENTCTL NOT EQUAL 0
042200        MOVE 'OPEN'   TO ACCION
042300        MOVE SPACES   TO LLAVE
042400        MOVE 'ENTCTL' TO ARCHIVO
042500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
042600           LLAVE, FS-ENTCTL, FSE-ENTCTL
042700        MOVE 91 TO RETURN-CODE
042800        STOP RUN
042900     END-IF
043000     IF FS-SALCON NOT EQUAL 0
043100        MOVE 'OPEN'   TO ACCION
043200        MOVE SPACES   TO LLAVE
043300        MOVE 'SALCON' TO ARCHIVO
043400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
043500           LLAVE, FS-SALCON, FSE-SALCON
043600        MOVE 91 TO RETURN-CODE
043700        STOP RUN
043800     END-IF
043900     IF FS-SALNOC NOT EQUAL 0
044000        MOVE 'OPEN'   TO ACCION
044100        MOVE SPACES   TO LLAVE
044200        MOVE 'SALNOC' TO ARCHIVO
044300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
044400           LLAVE, FS-SALNOC, FSE-SALNOC
044500        MOVE 91 TO RETURN-CODE
044600        STOP RUN
044700     END-IF.
044800 210-EVALUA-FS-APERTURA-E.       EXIT.
044900*--->> SERIE 150 ORDENA EL MAESTRO Y LO COMPACTA EN TABLA.
045000*      PROCEDIMIENTO DE ENTRADA NORMALIZA CADA FILA
045100*      (150-NORMALIZAR-MAESTRO), PROCEDIMIENTO DE
045200*      SALIDA COMPACTA (200-CARGAR-MAESTRO-TABLA).
045300 150-ORDENAR-Y-COMPACTAR-MAESTRO SECTION.
045400     SORT WORK-MAESTRO
045500         ASCENDING KEY WM-CUIT           OF WORK-REG-MAE
045600         ASCENDING KEY WM-ASEGURADORA    OF WORK-REG-MAE
045700         ASCENDING KEY WM-VIGENTE-ORDEN  OF WORK-REG-MAE
045800         INPUT  PROCEDURE IS 160-LEER-Y-NORMALIZAR-MAESTRO
045900         OUTPUT PROCEDURE IS 200-CARGAR-MAESTRO-TABLA.
046000 150-ORDENAR-Y-COMPACTAR-MAESTRO-E. EXIT.
046100 160-LEER-Y-NORMALIZAR-MAESTRO SECTION.
046200     PERFORM 161-LEER-PRIMER-MAESTRO
046300     PERFORM 170-PROCESAR-UN-MAESTRO THRU 170-PROCESAR-UN-MAESTRO-E
046400         UNTIL WKS-FIN-MAESTRO.
046500 160-LEER-Y-NORMALIZAR-MAESTRO-E. EXIT.
046600 161-LEER-PRIMER-MAESTRO SECTION.
046700     READ ENTRADA-MAESTRO
046800         AT END SET WKS-FIN-MAESTRO TO TRUE
046900     END-READ.
047000 161-LEER-PRIMER-MAESTRO-E.      EXIT.
047100 170-PROCESAR-UN-MAESTRO SECTION.
047200     ADD 1 TO WKS-REGISTROS-LEIDOS-MAE
047300     PERFORM 171-NORMALIZAR-CUIT-MAESTRO
047400     MOVE M-ASEGURADORA TO WKS-MAE-ASEGURADORA-NORM
047500     INSPECT WKS-MAE-ASEGURADORA-NORM CONVERTING
047600         'abcdefghijklmnopqrstuvwxyz' TO
047700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
047800     MOVE WKS-MAE-CUIT-NORMALIZADO    TO WM-CUIT
047900     MOVE WKS-MAE-ASEGURADORA-NORM    TO WM-ASEGURADORA
048000     MOVE M-RAZON-SOCIAL              TO WM-RAZON-SOCIAL
048100     MOVE M-CONTRATO                  TO WM-CONTRATO
048200     IF M-COSTO-MENSUAL > ZEROS
048300        MOVE M-COSTO-MENSUAL          TO WM-COSTO-MENSUAL
048400     ELSE
048500        MOVE ZEROS                    TO WM-COSTO-MENSUAL
048600     END-IF
048700     IF M-CUENTA-PERDIDA-TXT = SPACES
048800        MOVE 'Vigente'                TO WM-ESTADO
048900        MOVE 1                        TO WM-VIGENTE-ORDEN
049000     ELSE
049100        MOVE M-CUENTA-PERDIDA-TXT      TO WM-ESTADO
049200        MOVE 2                        TO WM-VIGENTE-ORDEN
049300     END-IF
049400     MOVE M-EMAIL                     TO WM-EMAIL
049500     MOVE M-NO-CONTACTAR              TO WM-NO-CONTACTAR
049600     MOVE M-PRODUCTOR                 TO WM-PRODUCTOR
049700     MOVE M-REFERIDO-POR              TO WM-REFERIDO-POR
049800     MOVE M-CLIENTE-IMPORTANTE        TO WM-CLIENTE-IMP
049900     MOVE M-RAMO                      TO WM-RAMO
050000     RELEASE WORK-REG-MAE
050100     PERFORM 161-LEER-PRIMER-MAESTRO.
050200 170-PROCESAR-UN-MAESTRO-E.      EXIT.
050300*  LIMPIEZA DEFENSIVA SOBRE M-CUIT (YA VIENE 9(11) PERO
050400*  PUEDE TRAER BASURA SI EL ORIGEN NO VALIDO LOS BYTES).
050500 171-NORMALIZAR-CUIT-MAESTRO SECTION.
050600     MOVE M-CUIT TO WKS-MAE-CUIT-ENTRADA
050700     MOVE ZEROS  TO WKS-LONG-DIGITOS
050800     MOVE SPACES TO WKS-MAE-CUIT-LIMPIO
050900     PERFORM 172-EXTRAER-UN-DIGITO-MAE
051000         THRU 172-EXTRAER-UN-DIGITO-MAE-E
051100         VARYING WKS-IDX FROM 1 BY 1 UNTIL WKS-IDX > 11
051200     MOVE ZEROS TO WKS-MAE-CUIT-NORMALIZADO
051300     IF WKS-LONG-DIGITOS NOT = ZEROS
051400        COMPUTE WKS-IDX2 = 11 - WKS-LONG-DIGITOS + 1
051500        MOVE WKS-MAE-CUIT-LIMPIO(1:WKS-LONG-DIGITOS)
051600             TO WKS-MAE-CUIT-NORMALIZADO(WKS-IDX2:WKS-LONG-DIGITOS)
051700     END-IF.
051800 171-NORMALIZAR-CUIT-MAESTRO-E.  EXIT.
051900 172-EXTRAER-UN-DIGITO-MAE SECTION.
052000     IF WKS-MAE-CUIT-ENTRADA-TXT(WKS-IDX:1) IS DIGITO
052100        ADD 1 TO WKS-LONG-DIGITOS
052200        MOVE WKS-MAE-CUIT-ENTRADA-TXT(WKS-IDX:1)
052300             TO WKS-MAE-CUIT-LIMPIO-CAR(WKS-LONG-DIGITOS)
052400     END-IF.
052500 172-EXTRAER-UN-DIGITO-MAE-E.    EXIT.
052600*--->> SERIE 200 PROCEDIMIENTO DE SALIDA DEL SORT DEL MAESTRO.
052700*      COMPACTA A UNA FILA POR PAR CUIT/ASEGURADORA, PREFIRIENDO
052800*      LA PRIMERA QUE TRAIGA EL SORT (VIGENTE-PRIMERO).
052900 200-CARGAR-MAESTRO-TABLA SECTION.
053000     SET WKS-PRIMERA-ORDENADA TO TRUE
053100     PERFORM 201-LEER-MAESTRO-ORDENADO
053200     PERFORM 202-PROCESAR-MAESTRO-ORDENADO
053300         THRU 202-PROCESAR-MAESTRO-ORDENADO-E
053400         UNTIL WKS-FIN-ORDENADO.
053500 200-CARGAR-MAESTRO-TABLA-E.     EXIT.
053600 201-LEER-MAESTRO-ORDENADO SECTION.
053700     RETURN WORK-MAESTRO
053800         AT END SET WKS-FIN-ORDENADO TO TRUE
053900     END-RETURN.
054000 201-LEER-MAESTRO-ORDENADO-E.    EXIT.
054100 202-PROCESAR-MAESTRO-ORDENADO SECTION.
054200     IF WKS-PRIMERA-ORDENADA
054300        PERFORM 203-AGREGAR-FILA-MAESTRO
054400        SET WKS-NO-PRIMERA-ORDENADA TO TRUE
054500     ELSE
054600        IF WM-CUIT        OF WORK-REG-MAE = WKS-MAE-CUIT(WKS-MAE-CANT)
054700           AND WM-ASEGURADORA OF WORK-REG-MAE
054800               = WKS-MAE-ASEGURADORA(WKS-MAE-CANT)
054900           CONTINUE
055000        ELSE
055100           PERFORM 203-AGREGAR-FILA-MAESTRO
055200        END-IF
055300     END-IF
055400     PERFORM 201-LEER-MAESTRO-ORDENADO.
055500 202-PROCESAR-MAESTRO-ORDENADO-E. EXIT.
055600 203-AGREGAR-FILA-MAESTRO SECTION.
055700     ADD 1 TO WKS-MAE-CANT
055800     MOVE WM-CUIT           OF WORK-REG-MAE
055900          TO WKS-MAE-CUIT(WKS-MAE-CANT)
056000     MOVE WM-ASEGURADORA    OF WORK-REG-MAE
056100          TO WKS-MAE-ASEGURADORA(WKS-MAE-CANT)
056200     MOVE WM-RAZON-SOCIAL   OF WORK-REG-MAE
056300          TO WKS-MAE-RAZON-SOCIAL(WKS-MAE-CANT)
056400     MOVE WM-CONTRATO       OF WORK-REG-MAE
056500          TO WKS-MAE-CONTRATO(WKS-MAE-CANT)
056600     MOVE WM-COSTO-MENSUAL  OF WORK-REG-MAE
056700          TO WKS-MAE-COSTO-MENSUAL(WKS-MAE-CANT)
056800     MOVE WM-ESTADO         OF WORK-REG-MAE
056900          TO WKS-MAE-ESTADO(WKS-MAE-CANT)
057000     MOVE WM-EMAIL          OF WORK-REG-MAE
057100          TO WKS-MAE-EMAIL(WKS-MAE-CANT)
057200     MOVE WM-NO-CONTACTAR   OF WORK-REG-MAE
057300          TO WKS-MAE-NO-CONTACTAR(WKS-MAE-CANT)
057400     MOVE WM-PRODUCTOR      OF WORK-REG-MAE
057500          TO WKS-MAE-PRODUCTOR(WKS-MAE-CANT)
057600     MOVE WM-REFERIDO-POR   OF WORK-REG-MAE
057700          TO WKS-MAE-REFERIDO-POR(WKS-MAE-CANT)
057800     MOVE WM-CLIENTE-IMP    OF WORK-REG-MAE
057900          TO WKS-MAE-CLIENTE-IMP(WKS-MAE-CANT)
058000     MOVE WM-RAMO           OF WORK-REG-MAE
058100          TO WKS-MAE-RAMO(WKS-MAE-CANT).
058200 203-AGREGAR-FILA-MAESTRO-E.     EXIT.
058300*--->> SERIE 220 SIEMBRA DEL RESUMEN CON LOS TOTALES DE LECTURA
058400*      QUE DEJO CBA1010 EN SALCTL
058500 220-LEER-CONTROL-PREVIO SECTION.
058600     PERFORM 221-LEER-UN-CONTROL
058700     PERFORM 222-CARGAR-UN-RESUMEN THRU 222-CARGAR-UN-RESUMEN-E
058800         UNTIL WKS-FIN-CONTROL.
058900 220-LEER-CONTROL-PREVIO-E.      EXIT.
059000 221-LEER-UN-CONTROL SECTION.
059100     READ ENTRADA-CONTROL
059200         AT END SET WKS-FIN-CONTROL TO TRUE
059300     END-READ.
059400 221-LEER-UN-CONTROL-E.          EXIT.
059500 222-CARGAR-UN-RESUMEN SECTION.
059600     ADD 1 TO WKS-RES-CANT
059700     MOVE CTL-ASEGURADORA      TO WKS-RES-ASEGURADORA(WKS-RES-CANT)
059800     MOVE CTL-REGISTROS-LEIDOS TO WKS-RES-LEIDOS(WKS-RES-CANT)
059900     MOVE CTL-DEUDA-TOTAL      TO WKS-RES-DEUDA-LEIDA(WKS-RES-CANT)
060000     MOVE ZEROS TO WKS-RES-CRUZARON(WKS-RES-CANT)
060100     MOVE ZEROS TO WKS-RES-NO-CRUZAN(WKS-RES-CANT)
060200     MOVE ZEROS TO WKS-RES-EXCL-RAMO(WKS-RES-CANT)
060300     MOVE ZEROS TO WKS-RES-EXCL-MONTO(WKS-RES-CANT)
060400     MOVE ZEROS TO WKS-RES-ESCRITOS(WKS-RES-CANT)
060500     MOVE ZEROS TO WKS-RES-DEUDA-ESCRITA(WKS-RES-CANT)
060600     PERFORM 221-LEER-UN-CONTROL.
060700 222-CARGAR-UN-RESUMEN-E.        EXIT.
060800*--->> SERIE 300 LECTURA DE LA DEUDA AGRUPADA Y CRUCE CONTRA EL
060900*      MAESTRO COMPACTADO
061000 300-CRUZAR-DEUDA SECTION.
061100     PERFORM 301-LEER-PRIMERA-AGRUPADA
061200     PERFORM 310-PROCESAR-UNA-AGRUPADA
061300         THRU 310-PROCESAR-UNA-AGRUPADA-E
061400         UNTIL WKS-FIN-AGRUPADA.
061500 300-CRUZAR-DEUDA-E.             EXIT.
061600 301-LEER-PRIMERA-AGRUPADA SECTION.
061700     READ ENTRADA-AGRUPADA
061800         AT END SET WKS-FIN-AGRUPADA TO TRUE
061900     END-READ.
062000 301-LEER-PRIMERA-AGRUPADA-E.    EXIT.
062100 310-PROCESAR-UNA-AGRUPADA SECTION.
062200     ADD 1 TO WKS-REGISTROS-LEIDOS-AGD
062300     SET WKS-RES-IDX TO 1
062400     SEARCH WKS-RES-FILA
062500         AT END PERFORM 311-AGREGAR-RESUMEN-NUEVO
062600         WHEN WKS-RES-ASEGURADORA(WKS-RES-IDX) = AGD-ASEGURADORA
062700            CONTINUE
062800     END-SEARCH
062900     SEARCH ALL WKS-MAE-FILA
063000         AT END
063100            ADD 1 TO WKS-REGISTROS-NO-CRUZAN
063200            ADD 1 TO WKS-RES-NO-CRUZAN(WKS-RES-IDX)
063300            PERFORM 380-ESCRIBIR-NO-CRUZAN
063400         WHEN WKS-MAE-CUIT(WKS-MAE-IDX) = AGD-CUIT
063500            AND WKS-MAE-ASEGURADORA(WKS-MAE-IDX) = AGD-ASEGURADORA
063600            ADD 1 TO WKS-REGISTROS-CRUZARON
063700            ADD 1 TO WKS-RES-CRUZARON(WKS-RES-IDX)
063800            PERFORM 350-DERIVAR-CAMPOS
063900            PERFORM 360-FILTROS-EXCLUSION
064000            IF NOT WKS-EXCLUIR-FILA
064100               PERFORM 370-ESCRIBIR-CONSOLIDADO
064200            END-IF
064300     END-SEARCH
064400     PERFORM 301-LEER-PRIMERA-AGRUPADA.
064500 310-PROCESAR-UNA-AGRUPADA-E.    EXIT.
064600*  DEFENSIVO: LA ASEGURADORA NO VENIA SEMBRADA DESDE SALCTL (NO
064700*  DEBERIA OCURRIR SI CBA1010 CORRIO SOBRE LA MISMA DEUDA)
064800 311-AGREGAR-RESUMEN-NUEVO SECTION.
064900     ADD 1 TO WKS-RES-CANT
065000     SET WKS-RES-IDX TO WKS-RES-CANT
065100     MOVE AGD-ASEGURADORA TO WKS-RES-ASEGURADORA(WKS-RES-IDX)
065200     MOVE ZEROS TO WKS-RES-LEIDOS(WKS-RES-IDX)
065300     MOVE ZEROS TO WKS-RES-DEUDA-LEIDA(WKS-RES-IDX)
065400     MOVE ZEROS TO WKS-RES-CRUZARON(WKS-RES-IDX)
065500     MOVE ZEROS TO WKS-RES-NO-CRUZAN(WKS-RES-IDX)
065600     MOVE ZEROS TO WKS-RES-EXCL-RAMO(WKS-RES-IDX)
065700     MOVE ZEROS TO WKS-RES-EXCL-MONTO(WKS-RES-IDX)
065800     MOVE ZEROS TO WKS-RES-ESCRITOS(WKS-RES-IDX)
065900     MOVE ZEROS TO WKS-RES-DEUDA-ESCRITA(WKS-RES-IDX).
066000 311-AGREGAR-RESUMEN-NUEVO-E.    EXIT.
066100*--->> SERIE 350 DERIVACION DE CAMPOS DEL CONSOLIDADO A PARTIR
066200*      DE LA FILA DE MAESTRO Y DE LA DEUDA AGRUPADA
066300 350-DERIVAR-CAMPOS SECTION.
066400     MOVE WKS-PERIODO-NORM                  TO C-PERIODO
066500     MOVE WKS-MAE-RAZON-SOCIAL(WKS-MAE-IDX)  TO C-RAZON-SOCIAL
066600     MOVE AGD-CUIT                           TO C-CUIT
066700     MOVE WKS-MAE-CONTRATO(WKS-MAE-IDX)      TO C-CONTRATO
066800     MOVE AGD-ASEGURADORA                    TO C-ASEGURADORA
066900     MOVE AGD-DEUDA-TOTAL                    TO C-DEUDA-TOTAL
067000     MOVE WKS-MAE-ESTADO(WKS-MAE-IDX)        TO C-ESTADO-CONTRATO
067100     MOVE WKS-MAE-EMAIL(WKS-MAE-IDX)         TO C-EMAIL
067200     MOVE WKS-MAE-NO-CONTACTAR(WKS-MAE-IDX)  TO C-NO-CONTACTAR
067300     MOVE WKS-MAE-CLIENTE-IMP(WKS-MAE-IDX)   TO C-CLIENTE-IMP
067400     MOVE ZEROS                              TO C-CAPITAS
067500     IF WKS-MAE-PRODUCTOR(WKS-MAE-IDX) = SPACES
067600        MOVE 'PROMECOR' TO C-PRODUCTOR
067700     ELSE
067800        MOVE WKS-MAE-PRODUCTOR(WKS-MAE-IDX) TO C-PRODUCTOR
067900     END-IF
068000     MOVE WKS-MAE-REFERIDO-POR(WKS-MAE-IDX) TO WKS-MAE-REFERIDO-UPPER
068100     INSPECT WKS-MAE-REFERIDO-UPPER CONVERTING
068200         'abcdefghijklmnopqrstuvwxyz' TO
068300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
068400     IF WKS-MAE-REFERIDO-UPPER(1:7) = 'PREMIER' AND
068500        WKS-MAE-REFERIDO-UPPER(8:13) = SPACES
068600        MOVE 'Premier'     TO C-PREMIER
068700     ELSE
068800        MOVE 'No es Premier' TO C-PREMIER
068900     END-IF
069000     IF WKS-MAE-COSTO-MENSUAL(WKS-MAE-IDX) > ZEROS
069100        COMPUTE C-Q-PERIODOS ROUNDED =
069200           AGD-DEUDA-TOTAL / WKS-MAE-COSTO-MENSUAL(WKS-MAE-IDX)
069300        MOVE WKS-MAE-COSTO-MENSUAL(WKS-MAE-IDX) TO C-COSTO-MENSUAL
069400        MOVE 'N' TO C-Q-VACIO
069500     ELSE
069600        MOVE ZEROS TO C-COSTO-MENSUAL
069700        MOVE ZEROS TO C-Q-PERIODOS
069800        MOVE 'S'   TO C-Q-VACIO
069900     END-IF.
070000 350-DERIVAR-CAMPOS-E.           EXIT.
070100*--->> SERIE 360 FILTROS DE EXCLUSION POR RAMO Y POR MONTO MINIMO
070200 360-FILTROS-EXCLUSION SECTION.
070300     MOVE 'N' TO WKS-IND-EXCLUIR
070400     MOVE WKS-MAE-RAMO(WKS-MAE-IDX) TO WKS-MAE-RAMO-UPPER
070500     INSPECT WKS-MAE-RAMO-UPPER CONVERTING
070600         'abcdefghijklmnopqrstuvwxyz' TO
070700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
070800     IF WKS-MAE-RAMO-UPPER(1:9) = 'DOMESTICA' AND
070900        WKS-MAE-RAMO-UPPER(10:11) = SPACES
071000        SET WKS-EXCLUIR-FILA TO TRUE
071100        ADD 1 TO WKS-RES-EXCL-RAMO(WKS-RES-IDX)
071200     END-IF
071300     IF C-DEUDA-TOTAL >= ZEROS AND C-DEUDA-TOTAL < 1000.00
071400        SET WKS-EXCLUIR-FILA TO TRUE
071500        ADD 1 TO WKS-RES-EXCL-MONTO(WKS-RES-IDX)
071600     END-IF.
071700 360-FILTROS-EXCLUSION-E.        EXIT.
071800*--->> SERIE 370 ESCRITURA DEL CONSOLIDADO
071900 370-ESCRIBIR-CONSOLIDADO SECTION.
072000     WRITE REG-ARTCON
072100     ADD 1 TO WKS-REGISTROS-ESCRITOS
072200     ADD 1 TO WKS-RES-ESCRITOS(WKS-RES-IDX)
072300     ADD C-DEUDA-TOTAL TO WKS-RES-DEUDA-ESCRITA(WKS-RES-IDX).
072400 370-ESCRIBIR-CONSOLIDADO-E.     EXIT.
072500*--->> SERIE 380 DEUDA QUE NO CRUZA CONTRA EL MAESTRO
072600 380-ESCRIBIR-NO-CRUZAN SECTION.
072700     INITIALIZE REG-SALNOC
072800     MOVE WKS-PERIODO-NORM TO C-PERIODO    OF REG-SALNOC
072900     MOVE AGD-CUIT         TO C-CUIT        OF REG-SALNOC
073000     MOVE AGD-ASEGURADORA  TO C-ASEGURADORA OF REG-SALNOC
073100     MOVE AGD-DEUDA-TOTAL  TO C-DEUDA-TOTAL OF REG-SALNOC
073200     WRITE REG-SALNOC.
073300 380-ESCRIBIR-NO-CRUZAN-E.       EXIT.
073400*--->> SERIE 640 ORDENA LA TABLA DE RESUMEN POR ASEGURADORA ANTES
073500*      DE EMITIR EL REPORTE DE CONTROL (SELECCION SIMPLE, LA
073600*      TABLA ES PEQUEÑA)
073700 640-ORDENAR-TABLA-RESUMEN SECTION.
073800     IF WKS-RES-CANT > 1
073900        PERFORM 641-SELECCIONAR-POSICION
074000            THRU 641-SELECCIONAR-POSICION-E
074100            VARYING WKS-ORD-I FROM 1 BY 1
074200            UNTIL WKS-ORD-I >= WKS-RES-CANT
074300     END-IF.
074400 640-ORDENAR-TABLA-RESUMEN-E.    EXIT.
074500 641-SELECCIONAR-POSICION SECTION.
074600     MOVE WKS-ORD-I TO WKS-ORD-MIN
074700     COMPUTE WKS-ORD-J = WKS-ORD-I + 1
074800     PERFORM 642-BUSCAR-MENOR THRU 642-BUSCAR-MENOR-E
074900         VARYING WKS-ORD-J FROM WKS-ORD-J BY 1
075000         UNTIL WKS-ORD-J > WKS-RES-CANT
075100     IF WKS-ORD-MIN NOT = WKS-ORD-I
075200        PERFORM 643-INTERCAMBIAR-FILAS
075300     END-IF.
075400 641-SELECCIONAR-POSICION-E.     EXIT.
075500 642-BUSCAR-MENOR SECTION.
075600     IF WKS-RES-ASEGURADORA(WKS-ORD-J) < WKS-RES-ASEGURADORA(WKS-ORD-MIN)
075700        MOVE WKS-ORD-J TO WKS-ORD-MIN
075800     END-IF.
075900 642-BUSCAR-MENOR-E.             EXIT.
076000 643-INTERCAMBIAR-FILAS SECTION.
076100     MOVE WKS-RES-FILA(WKS-ORD-I)   TO WKS-RES-TEMP
076200     MOVE WKS-RES-FILA(WKS-ORD-MIN) TO WKS-RES-FILA(WKS-ORD-I)
076300     MOVE WKS-RES-TEMP              TO WKS-RES-FILA(WKS-ORD-MIN).
076400 643-INTERCAMBIAR-FILAS-E.       EXIT.
076500*--->> SERIE 650 EMITE UNA LINEA DE DETALLE DEL REPORTE DE CONTROL
076600*      POR CADA ASEGURADORA (YA ORDENADA)
076700 650-GENERAR-LINEAS-REPORTE SECTION.
076800     PERFORM 651-GENERAR-UNA-LINEA THRU 651-GENERAR-UNA-LINEA-E
076900         VARYING WKS-RES-IDX FROM 1 BY 1
077000         UNTIL WKS-RES-IDX > WKS-RES-CANT.
077100 650-GENERAR-LINEAS-REPORTE-E.   EXIT.
077200 651-GENERAR-UNA-LINEA SECTION.
077300     GENERATE DETALLE-ASEGURADORA.
077400 651-GENERAR-UNA-LINEA-E.        EXIT.
077500*--->> SERIE 800 ESTADISTICAS POR CONSOLA
077600 800-ESTADISTICAS SECTION.
077700     DISPLAY
077800     "**********************************************************"
077900     DISPLAY
078000     "*         CBA1020  -  CONSOLIDADO DEL PERIODO"
078100     DISPLAY
078200     "**********************************************************"
078300     DISPLAY " PERIODO PROCESADO             : " WKS-PERIODO-NORM
078400     DISPLAY " REGISTROS LEIDOS MAESTRO       : "
078500              WKS-REGISTROS-LEIDOS-MAE
078600     DISPLAY " PARES CUIT/ASEGURADORA MAESTRO : " WKS-MAE-CANT
078700     DISPLAY " REGISTROS LEIDOS DEUDA AGRUPADA: "
078800              WKS-REGISTROS-LEIDOS-AGD
078900     DISPLAY " REGISTROS QUE CRUZARON         : "
079000              WKS-REGISTROS-CRUZARON
079100     DISPLAY " REGISTROS QUE NO CRUZAN        : "
079200              WKS-REGISTROS-NO-CRUZAN
079300     DISPLAY " FILAS ESCRITAS EN CONSOLIDADO  : "
079400              WKS-REGISTROS-ESCRITOS
079500     DISPLAY
079600     "**********************************************************".
079700 800-ESTADISTICAS-E.             EXIT.
079800*--->> SERIE 700 CIERRE DE ARCHIVOS
079900 700-CIERRA-ARCHIVOS SECTION.
080000     CLOSE ENTRADA-MAESTRO
080100     CLOSE ENTRADA-AGRUPADA
080200     CLOSE ENTRADA-CONTROL
080300     CLOSE SALIDA-CONSOLIDADO
080400     CLOSE SALIDA-NO-CRUZAN
080500     CLOSE REPORTE.
080600 700-CIERRA-ARCHIVOS-E.          EXIT.


