000100******************************************************************
000200*  COPY ARTDEU                                                  *
000300*  REGISTRO DE DEUDA POR ASEGURADORA (ARCHIVO DE ENTRADA, UNO    *
000400*  POR ASEGURADORA Y PERIODO). EL NOMBRE DE ASEGURADORA VIENE DEL*
000500*  PROPIO ARCHIVO DE ORIGEN, NO DEL MAESTRO DE CLIENTES.         *
000600*  LOS IMPORTES Y EL CUIT LLEGAN EN TEXTO TAL COMO LOS ENTREGA   *
000700*  LA ASEGURADORA (SIGNOS, PARENTESIS, PUNTOS DE MILES, GUIONES  *
000800*  EN EL CUIT); CBA1010 LOS NORMALIZA ANTES DE ACUMULAR.         *
000900*  ARTD-DEBT-AMOUNT-2-TXT SOLO TRAE DATO PARA FEDERACION         *
001000*  PATRONAL (INTERES); EN EL RESTO DE ASEGURADORAS VIENE VACIO.  *
001100*------------------------------------------------------------------
001200*  FECHA       PROGRAMADOR            DESCRIPCION
001300*  12/03/1987  J. CASTELLANOS (JCC)   VERSION INICIAL
001400*  04/11/1993  R. MONTERROSO (RMM)    SE AGREGA DEBT-AMOUNT-2-TXT
001500******************************************************************
001600 01  REG-ARTDEU.
001700     02  ARTD-INSURER-NAME          PIC X(20).
001800     02  ARTD-CUIT-TXT              PIC X(15).
001900     02  ARTD-DEBT-AMOUNT-TXT       PIC X(18).
002000     02  ARTD-DEBT-AMOUNT-2-TXT     PIC X(18).
002100     02  FILLER                     PIC X(09).
