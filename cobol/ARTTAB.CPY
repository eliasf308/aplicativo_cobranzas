000100******************************************************************
000200*  COPY ARTTAB                                                  *
000300*  REGISTRO DE HECHOS DEL TABLERO (DASHBOARD) ART. LLEVA LOS     *
000400*  CAMPOS CLAVE DEL CONSOLIDADO MAS LAS DERIVACIONES DE RIESGO.  *
000500*  CLAVE LOGICA: C-PERIODO + C-CUIT + C-CONTRATO + C-ASEGURADORA.*
000600*  LA RECARGA DE UN PERIODO REEMPLAZA TODOS SUS REGISTROS (VER   *
000700*  PARRAFO 200-DEPURAR-PERIODO DE CBA1050).                      *
000800*------------------------------------------------------------------
000900*  FECHA       PROGRAMADOR            DESCRIPCION
001000*  11/05/1995  R. MONTERROSO (RMM)    VERSION INICIAL
001100*  30/11/1998  S. DE LEON    (SDL)    AJUSTE DE SIGLO, CAMPOS DE
001200*                                     FECHA A 4 DIGITOS DE ANIO
001300******************************************************************
001400 01  REG-ARTTAB.
001500     02  C-PERIODO                  PIC X(07).
001600     02  C-RAZON-SOCIAL             PIC X(40).
001700     02  C-CUIT                     PIC 9(11).
001800     02  C-CONTRATO                 PIC 9(10).
001900     02  C-ASEGURADORA              PIC X(20).
002000     02  C-DEUDA-TOTAL              PIC S9(13)V99.
002100     02  C-COSTO-MENSUAL            PIC S9(11)V99.
002200     02  C-Q-PERIODOS               PIC 9(04)V99.
002300     02  C-Q-VACIO                  PIC X(01).
002400     02  C-ESTADO-CONTRATO          PIC X(20).
002500     02  C-EMAIL                    PIC X(40).
002600     02  C-NO-CONTACTAR             PIC X(01).
002700     02  C-PRODUCTOR                PIC X(20).
002800     02  C-PREMIER                  PIC X(12).
002900     02  C-CLIENTE-IMP              PIC X(01).
003000     02  D-RIESGO-FLAG              PIC X(01).
003100     02  D-BUCKET-Q                 PIC X(03).
003200     02  D-DEUDA-VS-COSTO           PIC 9(07)V9(04).
003300     02  FILLER                     PIC X(38).
