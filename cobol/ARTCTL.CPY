000100******************************************************************
000200*  COPY ARTCTL                                                  *
000300*  TOTALES DE CONTROL POR ASEGURADORA, GENERADOS POR CBA1010 Y   *
000400*  LEIDOS POR CBA1020 PARA ARMAR EL PRIMER CUERPO DEL REPORTE DE *
000500*  CONTROL DE LA CONSOLIDACION (REGISTROS LEIDOS Y DEUDA POR     *
000600*  ASEGURADORA ANTES DEL CRUCE CONTRA EL MAESTRO).                *
000700*------------------------------------------------------------------
000800*  FECHA       PROGRAMADOR            DESCRIPCION
000900*  16/03/1987  J. CASTELLANOS (JCC)   VERSION INICIAL
001000******************************************************************
001100 01  REG-ARTCTL.
001200     02  CTL-ASEGURADORA            PIC X(20).
001300     02  CTL-REGISTROS-LEIDOS       PIC 9(07).
001400     02  CTL-DEUDA-TOTAL            PIC S9(13)V99.
001500     02  FILLER                     PIC X(05).
