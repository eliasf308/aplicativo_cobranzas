000100******************************************************************
000200* FECHA       : 03/09/1991                                       *
000300* PROGRAMADOR : R. MONTERROSO (RMM)                               *
000400* APLICACION  : COBRANZAS ART                                    *
000500* PROGRAMA    : CBA1080                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE ESTADO DE PLANES DE PAGO. LEE EL VIVO *
000800*             : DE PLANES YA IMPUTADO (CBA1070), LO ORDENA POR   *
000900*             : PLAN Y EMITE UN DETALLE DE CUOTAS CON SU ESTADO  *
001000*             : (PAGADA/PARCIAL/IMPAGA) Y TOTALES POR PLAN.      *
001100* ARCHIVOS    : ENTPLN  - VIVO DE PLANES IMPUTADO (ENTRADA)      *
001200*             : SYS012  - REPORTE DE ESTADO DE PLANES (SALIDA)   *
001300*             : SORTWK8 - ARCHIVO DE TRABAJO DEL SORT DE PLANES  *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600*----------------------------------------------------------------*
001700*                    BITACORA DE CAMBIOS                         *
001800*----------------------------------------------------------------*
001900*  FECHA       PROGRAMADOR            DESCRIPCION
002000*  03/09/1991  R. MONTERROSO (RMM)    VERSION INICIAL.
002100*  14/02/1997  R. MONTERROSO (RMM)    SE AGREGA EL RESUMEN GENERAL
002200*                                     (RF) CON TOTALES DE TODOS
002300*                                     LOS PLANES DEL REPORTE.
002400*  02/12/1999  S. DE LEON    (SDL)    PETICION NO. 1999-0318: EL
002500*                                     CONTADOR DE REGISTROS LEIDOS
002600*                                     QUEDA EN COMP PARA EL AÑO
002700*                                     2000.
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.                     CBA1080.
003100 AUTHOR.                         R. MONTERROSO.
003200 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
003300 DATE-WRITTEN.                   03/09/1991.
003400 DATE-COMPILED.
003500 SECURITY.                       CONFIDENCIAL - USO INTERNO.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ENTRADA-PLANES  ASSIGN TO ENTPLN
004300            FILE STATUS IS FS-ENTPLN.
004400     SELECT REPORTE-ESTADO  ASSIGN TO SYS012
004500            FILE STATUS IS FS-REPORTE.
004600     SELECT WORK-PLANES     ASSIGN TO SORTWK8.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  ENTRADA-PLANES.
005000     COPY ARTPLN REPLACING REG-ARTPLN BY REG-ARTPLN-ENT.
005100 01  REG-ARTPLN-ENT-ALT REDEFINES REG-ARTPLN-ENT PIC X(120).
005200 FD  REPORTE-ESTADO
005300     REPORT IS REPORTE-PLANES.
005400 SD  WORK-PLANES.
005500 01  WORK-REG-PLAN.
005600     02  WP-LLAVE-PLAN.
005700         03  WP-ASEGURADORA          PIC X(20).
005800         03  WP-RAMO                 PIC X(20).
005900         03  WP-POLIZA               PIC X(15).
006000         03  WP-ENDOSO               PIC X(10).
006100     02  WP-LLAVE-PLAN-ALT REDEFINES WP-LLAVE-PLAN PIC X(65).
006200     02  WP-MONEDA                   PIC X(04).
006300     02  WP-CUOTA-NRO                PIC 9(03).
006400     02  WP-VENCIMIENTO              PIC 9(08).
006500     02  WP-VTO-DESGLOSE REDEFINES WP-VENCIMIENTO.
006600         03  WP-VTO-ANIO             PIC 9(04).
006700         03  WP-VTO-MES              PIC 9(02).
006800         03  WP-VTO-DIA              PIC 9(02).
006900     02  WP-IMPORTE                  PIC S9(11)V99.
007000     02  WP-IMPORTE-ORIGINAL         PIC S9(11)V99.
007100     02  FILLER                      PIC X(14).
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*        VARIABLES DE OPERACION, CONTADORES, DISPARADORES        *
007500******************************************************************
007600 01  WKS-CAMPOS-DE-TRABAJO.
007700     02  FS-ENTPLN               PIC 9(02) VALUE ZEROS.
007800     02  FS-REPORTE              PIC 9(02) VALUE ZEROS.
007900     02  FILLER                  PIC X(04) VALUE SPACES.
008000 01  FSE-ENTPLN.
008100     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008200     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008300     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008400 01  FSE-REPORTE.
008500     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008600     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008700     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008800*Variables de Rutina para control de File Status Extendido
008900 01  PROGRAMA                    PIC X(08) VALUE 'CBA1080'.
009000 01  ARCHIVO                     PIC X(08) VALUE SPACES.
009100 01  ACCION                      PIC X(10) VALUE SPACES.
009200 01  LLAVE                       PIC X(32) VALUE SPACES.
009300*CONTADORES GENERALES Y CONTROLADOR DE FIN DE ORDENADO
009400 77  WKS-REGISTROS-LEIDOS        PIC 9(07) COMP VALUE ZEROS.      SDL99318
009500 77  WKS-CUOTAS-REPORTADAS       PIC 9(07) COMP VALUE ZEROS.
009600 01  WKS-IND-FIN-ORDENADO        PIC X(01) VALUE 'N'.
009700*ESTADO DE LA CUOTA EN CURSO
009800 01  WKS-ESTADO-CUOTA            PIC X(07) VALUE SPACES.
009900     88  WKS-CUOTA-PAGADA                   VALUE 'PAGADA '.
010000     88  WKS-CUOTA-PARCIAL                  VALUE 'PARCIAL'.
010100     88  WKS-CUOTA-IMPAGA                   VALUE 'IMPAGA '.
010200******************************************************************
010300*                  MAQUETACION REPORTE DE SALIDA                 *
010400******************************************************************
010500 REPORT SECTION.
010600 RD  REPORTE-PLANES
010700     CONTROLS ARE WP-LLAVE-PLAN
010800     PAGE LIMIT IS 50
010900     HEADING 1
011000     FIRST DETAIL 7
011100     LAST DETAIL 42
011200     FOOTING 46.
011300******************************************************************
011400*                     MAQUETACION PAGE HEADER                    *
011500******************************************************************
011600 01  TYPE IS PH.
011700     02  LINE 1.
011800         03  COLUMN   1          PIC X(22) VALUE
011900             'BANCO INDUSTRIAL, S.A.'.
012000         03  COLUMN  28          PIC X(34) VALUE
012100             'REPORTE DE ESTADO DE PLANES DE PAGO'.
012200         03  COLUMN  73          PIC X(06) VALUE 'PAGINA'.
012300         03  COLUMN  80          PIC Z(04) SOURCE PAGE-COUNTER
012400                                           IN REPORTE-PLANES.
012500     02  LINE 2.
012600         03  COLUMN   1          PIC X(25) VALUE
012700             'CBA1080     COBRANZAS ART'.
012800     02  LINE 3.
012900         03  COLUMN   1          PIC X(80) VALUE ALL '='.
013000     02  LINE 4.
013100         03  COLUMN   1          PIC X(55) VALUE
013200             'CUOTA  VENCIMIENTO     PREMIO          SALDO  ESTADO'.
013300     02  LINE 5.
013400         03  COLUMN   1          PIC X(80) VALUE ALL '='.
013500******************************************************************
013600*                   MAQUETACION CABECERA DEL PLAN                *
013700******************************************************************
013800 01  CABECERA-PLAN TYPE IS CH WP-LLAVE-PLAN.
013900     02  LINE PLUS 1.
014000         03  COLUMN   1          PIC X(11) VALUE 'ASEGURADORA'.
014100         03  COLUMN  13          PIC X(20) SOURCE WP-ASEGURADORA.
014200         03  COLUMN  35          PIC X(04) VALUE 'RAMO'.
014300         03  COLUMN  40          PIC X(20) SOURCE WP-RAMO.
014400     02  LINE PLUS 1.
014500         03  COLUMN   1          PIC X(06) VALUE 'POLIZA'.
014600         03  COLUMN  13          PIC X(15) SOURCE WP-POLIZA.
014700         03  COLUMN  35          PIC X(06) VALUE 'ENDOSO'.
014800         03  COLUMN  42          PIC X(10) SOURCE WP-ENDOSO.
014900         03  COLUMN  60          PIC X(06) VALUE 'MONEDA'.
015000         03  COLUMN  67          PIC X(04) SOURCE WP-MONEDA.
015100     02  LINE PLUS 1.
015200         03  COLUMN   1          PIC X(80) VALUE ALL '-'.
015300******************************************************************
015400*                     MAQUETACION LINEA DETALLE                  *
015500******************************************************************
015600 01  DETAILLINE TYPE IS DE.
015700     02  LINE PLUS 1.
015800         03  COLUMN   3          PIC 9(03) SOURCE WP-CUOTA-NRO.
015900         03  COLUMN  10          PIC 99/99/9999
016000                                       SOURCE WP-VTO-DESGLOSE.
016100         03  COLUMN  23          PIC Z,ZZZ,ZZ9.99
016200                                       SOURCE WP-IMPORTE-ORIGINAL.
016300         03  COLUMN  39          PIC Z,ZZZ,ZZ9.99
016400                                       SOURCE WP-IMPORTE.
016500         03  COLUMN  55          PIC X(07)
016600                                       SOURCE WKS-ESTADO-CUOTA.
016700 01  DETALLE-PAGADA  TYPE IS DE.
016800     02  LINE PLUS 0.
016900         03  COLUMN  55          PIC X(07)
017000                                       SOURCE WKS-ESTADO-CUOTA.
017100 01  DETALLE-PARCIAL TYPE IS DE.
017200     02  LINE PLUS 0.
017300         03  COLUMN  55          PIC X(07)
017400                                       SOURCE WKS-ESTADO-CUOTA.
017500 01  DETALLE-IMPAGA  TYPE IS DE.
017600     02  LINE PLUS 0.
017700         03  COLUMN  55          PIC X(07)
017800                                       SOURCE WKS-ESTADO-CUOTA.
017900******************************************************************
018000*                    MAQUETACION PIE DEL PLAN                    *
018100******************************************************************
018200 01  PIE-PLAN TYPE IS CF WP-LLAVE-PLAN.
018300     02  LINE PLUS 1.
018400         03  COLUMN   1          PIC X(80) VALUE ALL '-'.
018500     02  LINE PLUS 1.
018600         03  COLUMN   1          PIC X(09) VALUE 'PAGADAS :'.
018700         03  TA-PAG COLUMN  11   PIC ZZ9 COUNT OF DETALLE-PAGADA.
018800         03  COLUMN  18          PIC X(10) VALUE 'PARCIALES:'.
018900         03  TA-PAR COLUMN  29   PIC ZZ9 COUNT OF DETALLE-PARCIAL.
019000         03  COLUMN  36          PIC X(09) VALUE 'IMPAGAS :'.
019100         03  TA-IMP COLUMN  46   PIC ZZ9 COUNT OF DETALLE-IMPAGA.
019200     02  LINE PLUS 1.
019300         03  COLUMN   1          PIC X(14) VALUE 'TOTAL PREMIO :'.
019400         03  TA-PREM COLUMN  16  PIC Z,ZZZ,ZZ9.99
019500                                 SUM WP-IMPORTE-ORIGINAL
019600                                 UPON DETAILLINE.
019700         03  COLUMN  40          PIC X(14) VALUE 'TOTAL SALDO  :'.
019800         03  TA-SALDO COLUMN  55 PIC Z,ZZZ,ZZ9.99
019900                                 SUM WP-IMPORTE UPON DETAILLINE.
020000     02  LINE PLUS 1.
020100         03  COLUMN   1          PIC X(80) VALUE ALL '='.
020200******************************************************************
020300*                     MAQUETACION PAGE FOOTING                   *
020400******************************************************************
020500 01  TYPE IS PF.
020600     02  LINE PLUS 0.
020700         03  COLUMN   1          PIC X(25) VALUE
020800             'FECHA Y HORA DE OPERACION'.
020900         03  COLUMN  27          PIC <99/<99/9999 FUNC MDATE.
021000         03  COLUMN  40          PIC 99,99,99     FUNC TIME.
021100******************************************************************
021200*                     MAQUETACION REPORT FINAL                   *
021300******************************************************************
021400 01  TYPE IS RF.
021500     02  LINE PLUS 1.
021600         03  COLUMN  22          PIC X(36) VALUE
021700             '========== RESUMEN GENERAL =========='.
021800     02  LINE PLUS 1.
021900         03  COLUMN   1          PIC X(20) VALUE
022000             'TOTAL DE PLANES    :'.
022100         03  COLUMN  22          PIC ZZZ,ZZ9 COUNT OF PIE-PLAN.
022200     02  LINE PLUS 1.
022300         03  COLUMN   1          PIC X(20) VALUE
022400             'CUOTAS PAGADAS     :'.
022500         03  COLUMN  22          PIC ZZZ,ZZ9 SUM TA-PAG.
022600         03  COLUMN  34          PIC X(20) VALUE
022700             'CUOTAS PARCIALES   :'.
022800         03  COLUMN  55          PIC ZZZ,ZZ9 SUM TA-PAR.
022900     02  LINE PLUS 1.
023000         03  COLUMN   1          PIC X(20) VALUE
023100             'CUOTAS IMPAGAS     :'.
023200         03  COLUMN  22          PIC ZZZ,ZZ9 SUM TA-IMP.
023300     02  LINE PLUS 1.
023400         03  COLUMN   1          PIC X(20) VALUE
023500             'TOTAL PREMIO GRAL. :'.
023600         03  COLUMN  22          PIC Z,ZZZ,ZZZ,ZZ9.99 SUM TA-PREM.
023700     02  LINE PLUS 1.
023800         03  COLUMN   1          PIC X(20) VALUE
023900             'TOTAL SALDO GRAL.  :'.
024000         03  COLUMN  22          PIC Z,ZZZ,ZZZ,ZZ9.99 SUM TA-SALDO.
024100 PROCEDURE DIVISION.
024200******************************************************************
024300*                    100  -  PARRAFO PRINCIPAL                   *
024400******************************************************************
024500 100-PRINCIPAL SECTION.
024600     PERFORM 200-APERTURA-DE-ARCHIVOS
024700     INITIATE REPORTE-PLANES
024800     PERFORM 300-ORDENAR-Y-REPORTAR
024900     TERMINATE REPORTE-PLANES
025000     PERFORM 800-ESTADISTICAS
025100     PERFORM 700-CIERRA-ARCHIVOS
025200     STOP RUN.
025300 100-PRINCIPAL-E.                EXIT.
025400*--->> SERIE 200 APERTURA DE ARCHIVOS Y CONTROL DE ERRORES
025500 200-APERTURA-DE-ARCHIVOS SECTION.
025600     OPEN INPUT  ENTRADA-PLANES
025700     OPEN OUTPUT REPORTE-ESTADO
025800     PERFORM 210-EVALUA-FS-APERTURA.
025900 200-APERTURA-DE-ARCHIVOS-E.     EXIT.
026000 210-EVALUA-FS-APERTURA SECTION.
026100     IF FS-ENTPLN NOT EQUAL 0
026200        MOVE 'OPEN'   TO ACCION
026300        MOVE SPACES   TO LLAVE
026400        MOVE 'ENTPLN' TO ARCHIVO
026500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
026600           LLAVE, FS-ENTPLN, FSE-ENTPLN
026700        MOVE 91 TO RETURN-CODE
026800        STOP RUN
026900     END-IF
027000     IF FS-REPORTE NOT EQUAL 0
027100        MOVE 'OPEN'   TO ACCION
027200        MOVE SPACES   TO LLAVE
027300        MOVE 'SYS012' TO ARCHIVO
027400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
027500           LLAVE, FS-REPORTE, FSE-REPORTE
027600        MOVE 91 TO RETURN-CODE
027700        STOP RUN
027800     END-IF.
027900 210-EVALUA-FS-APERTURA-E.       EXIT.
028000*--->> SERIE 300 ORDENA EL VIVO DE PLANES Y GENERA EL REPORTE
028100 300-ORDENAR-Y-REPORTAR SECTION.
028200     SORT WORK-PLANES
028300         ASCENDING KEY WP-LLAVE-PLAN OF WORK-REG-PLAN
028400         ASCENDING KEY WP-CUOTA-NRO  OF WORK-REG-PLAN
028500         INPUT  PROCEDURE IS 310-LEER-PLANES-DE-ENTRADA
028600         OUTPUT PROCEDURE IS 330-GENERAR-REPORTE.
028700 300-ORDENAR-Y-REPORTAR-E.       EXIT.
028800 310-LEER-PLANES-DE-ENTRADA SECTION.
028900     PERFORM 311-LEER-UN-PLAN
029000     PERFORM 312-LIBERAR-UN-PLAN
029100         THRU 312-LIBERAR-UN-PLAN-E
029200         UNTIL FS-ENTPLN = 10.
029300 310-LEER-PLANES-DE-ENTRADA-E.   EXIT.
029400 311-LEER-UN-PLAN SECTION.
029500     READ ENTRADA-PLANES
029600         AT END MOVE 10 TO FS-ENTPLN
029700     END-READ.
029800 311-LEER-UN-PLAN-E.             EXIT.
029900 312-LIBERAR-UN-PLAN SECTION.
030000     ADD 1 TO WKS-REGISTROS-LEIDOS                                SDL99318
030100     MOVE P-ASEGURADORA      OF REG-ARTPLN-ENT TO WP-ASEGURADORA
030200     MOVE P-RAMO             OF REG-ARTPLN-ENT TO WP-RAMO
030300     MOVE P-POLIZA           OF REG-ARTPLN-ENT TO WP-POLIZA
030400     MOVE P-ENDOSO           OF REG-ARTPLN-ENT TO WP-ENDOSO
030500     MOVE P-MONEDA           OF REG-ARTPLN-ENT TO WP-MONEDA
030600     MOVE P-CUOTA-NRO        OF REG-ARTPLN-ENT TO WP-CUOTA-NRO
030700     MOVE P-VENCIMIENTO      OF REG-ARTPLN-ENT TO WP-VENCIMIENTO
030800     MOVE P-IMPORTE          OF REG-ARTPLN-ENT TO WP-IMPORTE
030900     MOVE P-IMPORTE-ORIGINAL OF REG-ARTPLN-ENT
031000                             TO WP-IMPORTE-ORIGINAL
031100     RELEASE WORK-REG-PLAN
031200     PERFORM 311-LEER-UN-PLAN.
031300 312-LIBERAR-UN-PLAN-E.          EXIT.
031400*  RECIBE LAS CUOTAS YA ORDENADAS POR PLAN Y EMITE EL DETALLE Y
031500*  LOS RENGLONES OCULTOS DE CONTEO POR ESTADO.
031600 330-GENERAR-REPORTE SECTION.
031700     PERFORM 331-LEER-PLAN-ORDENADO
031800     PERFORM 332-PROCESAR-PLAN-ORDENADO
031900         THRU 332-PROCESAR-PLAN-ORDENADO-E
032000         UNTIL WKS-IND-FIN-ORDENADO = 'S'.
032100 330-GENERAR-REPORTE-E.          EXIT.
032200 331-LEER-PLAN-ORDENADO SECTION.
032300     RETURN WORK-PLANES
032400         AT END MOVE 'S' TO WKS-IND-FIN-ORDENADO
032500     END-RETURN.
032600 331-LEER-PLAN-ORDENADO-E.       EXIT.
032700 332-PROCESAR-PLAN-ORDENADO SECTION.
032800     PERFORM 340-CLASIFICAR-CUOTA
032900     GENERATE DETAILLINE
033000     IF WKS-CUOTA-PAGADA
033100        GENERATE DETALLE-PAGADA
033200     ELSE
033300        IF WKS-CUOTA-PARCIAL
033400           GENERATE DETALLE-PARCIAL
033500        ELSE
033600           GENERATE DETALLE-IMPAGA
033700        END-IF
033800     END-IF
033900     ADD 1 TO WKS-CUOTAS-REPORTADAS
034000     PERFORM 331-LEER-PLAN-ORDENADO.
034100 332-PROCESAR-PLAN-ORDENADO-E.   EXIT.
034200*  IMPORTE = 0 -> PAGADA; 0 < IMPORTE < IMPORTE-ORIGINAL
034300*  -> PARCIAL; DE LO CONTRARIO -> IMPAGA.
034400 340-CLASIFICAR-CUOTA SECTION.
034500     IF WP-IMPORTE OF WORK-REG-PLAN = ZEROS
034600        MOVE 'PAGADA ' TO WKS-ESTADO-CUOTA
034700     ELSE
034800        IF WP-IMPORTE OF WORK-REG-PLAN
034900              < WP-IMPORTE-ORIGINAL OF WORK-REG-PLAN
035000           MOVE 'PARCIAL' TO WKS-ESTADO-CUOTA
035100        ELSE
035200           MOVE 'IMPAGA ' TO WKS-ESTADO-CUOTA
035300        END-IF
035400     END-IF.
035500 340-CLASIFICAR-CUOTA-E.         EXIT.
035600*--->> SERIE 800 ESTADISTICAS POR CONSOLA
035700 800-ESTADISTICAS SECTION.
035800     DISPLAY
035900     "**********************************************************"
036000     DISPLAY
036100     "*        CBA1080  -  REPORTE DE ESTADO DE PLANES"
036200     DISPLAY
036300     "**********************************************************"
036400     DISPLAY " CUOTAS LEIDAS DEL VIVO DE PLANES      : "
036500              WKS-REGISTROS-LEIDOS
036600     DISPLAY " CUOTAS REPORTADAS                     : "
036700              WKS-CUOTAS-REPORTADAS
036800     DISPLAY
036900     "**********************************************************".
037000 800-ESTADISTICAS-E.             EXIT.
037100*--->> SERIE 700 CIERRE DE ARCHIVOS
037200 700-CIERRA-ARCHIVOS SECTION.
037300     CLOSE ENTRADA-PLANES
037400     CLOSE REPORTE-ESTADO.
037500 700-CIERRA-ARCHIVOS-E.          EXIT.


