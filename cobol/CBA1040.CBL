000100******************************************************************
000200* FECHA       : 30/05/1992                                       *
000300* PROGRAMADOR : R. MONTERROSO (RMM)                               *
000400* APLICACION  : COBRANZAS ART                                    *
000500* PROGRAMA    : CBA1040                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA LOS CORREOS DE COBRANZA A PARTIR DE UNO DE  *
000800*             : LOS LISTADOS DERIVADOS DE CBA1030 (DEUDA         *
000900*             : PROMECOR O PRODUCTOR, SEGUN EL PARAMETRO SYSIN). *
001000*             : AGRUPA POR E-MAIL; LOS GRUPOS DE 3 O MAS FILAS   *
001100*             : QUEDAN EN UN SOLO CORREO, LOS DE 1 O 2 SE PARTEN *
001200*             : EN UN CORREO POR FILA. CALCULA LA VARIANTE DE    *
001300*             : CUERPO, LA BANDERA DE INTIMACION Y EL ASUNTO,    *
001400*             : Y DEJA UN ENCABEZADO MAS SUS FILAS DE DETALLE    *
001500*             : POR CADA UNIDAD DE DESPACHO.                     *
001600* ARCHIVOS    : ENTLIS  - LISTADO DERIVADO DE ENTRADA (ENTRADA)  *
001700*             : SALMAI  - UNIDADES DE DESPACHO DE CORREO (SAL)   *
001800*             : SORTWK4 - ARCHIVO DE TRABAJO DEL SORT POR E-MAIL *
001900* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
002000******************************************************************
002100*----------------------------------------------------------------*
002200*                    BITACORA DE CAMBIOS                         *
002300*----------------------------------------------------------------*
002400*  FECHA       PROGRAMADOR            DESCRIPCION
002500*  30/05/1992  R. MONTERROSO (RMM)    VERSION INICIAL. AGRUPA EL
002600*                                     LISTADO DE DEUDA PROMECOR.
002700*  18/11/1995  R. MONTERROSO (RMM)    SE AGREGA EL PARAMETRO DE
002800*                                     HOJA DE ORIGEN PARA PODER
002900*                                     PROCESAR TAMBIEN EL LISTADO
003000*                                     DE PRODUCTOR (ASUNTO CON EL
003100*                                     PRODUCTOR EN VEZ DE LOS
003200*                                     DATOS DEL CONTRATO).
003300*  21/09/1998  S. DE LEON    (SDL)    REVISION DE FIN DE SIGLO:
003400*                                     WKS-GRUPO-CANT QUEDA EN
003500*                                     COMP.
003600*  11/10/1999  S. DE LEON    (SDL)    PETICION NO. 1999-0244: SE
003700*                                     AGREGA MD-INTIMADO-FILA POR
003800*                                     CONTRATO, ANTES SOLO SE
003900*                                     DEJABA LA BANDERA DEL GRUPO.
003950*  06/12/1999  S. DE LEON    (SDL)    PETICION NO. 1999-0406: EL
003960*                                     ASUNTO DE LA HOJA NO
003970*                                     PRODUCTOR ARMABA RAZON
003980*                                     SOCIAL/CUIT/ASEGURADORA CON
003990*                                     ESPACIO FIJO Y DEJABA DOBLE
003991*                                     ESPACIO CUANDO UN CAMPO
003992*                                     VENIA EN BLANCO. SE ARMA
003993*                                     POR TRAMOS, OMITIENDO LOS
003994*                                     CAMPOS VACIOS.
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                     CBA1040.
004300 AUTHOR.                         R. MONTERROSO.
004400 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
004500 DATE-WRITTEN.                   30/05/1992.
004600 DATE-COMPILED.
004700 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ENTRADA-LISTADO  ASSIGN TO ENTLIS
005500            ORGANIZATION    IS SEQUENTIAL
005600            FILE STATUS     IS FS-ENTLIS.
005700     SELECT SALIDA-DESPACHO  ASSIGN TO SALMAI
005800            ORGANIZATION    IS SEQUENTIAL
005900            FILE STATUS     IS FS-SALMAI.
006000     SELECT WORK-LISTADO     ASSIGN TO SORTWK4.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  ENTRADA-LISTADO.
006400     COPY ARTCON.
006500 FD  SALIDA-DESPACHO.
006600     COPY ARTMAI.
006700 SD  WORK-LISTADO.
006800 01  WORK-REG-LIS.
006900     02  WL-EMAIL                PIC X(40).
007000     02  WL-RAZON-SOCIAL         PIC X(40).
007100     02  WL-FILA                 PIC X(245).
007200 01  WORK-REG-LIS-ALT REDEFINES WORK-REG-LIS.
007300     02  FILLER                  PIC X(325).
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*        VARIABLES DE OPERACION, CONTADORES, DISPARADORES        *
007700******************************************************************
007800 01  WKS-CAMPOS-DE-TRABAJO.
007900     02  FS-ENTLIS               PIC 9(02) VALUE ZEROS.
008000     02  FS-SALMAI               PIC 9(02) VALUE ZEROS.
008100     02  FILLER                  PIC X(02) VALUE SPACES.
008200*------->         VARIABLES DE FILE STATUS EXTENDED
008300 01  FSE-ENTLIS.
008400     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008500     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008600     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008700 01  FSE-SALMAI.
008800     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008900     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
009000     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
009100*Variables de Rutina para control de File Status Extendido
009200 01  PROGRAMA                    PIC X(08) VALUE 'CBA1040'.
009300 01  ARCHIVO                     PIC X(08) VALUE SPACES.
009400 01  ACCION                      PIC X(10) VALUE SPACES.
009500 01  LLAVE                       PIC X(32) VALUE SPACES.
009600*CONTROLADORES DE LECTURA
009700 01  WKS-IND-FIN-ORDENADO        PIC X(01) VALUE 'N'.
009800     88  WKS-FIN-ORDENADO                  VALUE 'S'.
009900 01  WKS-IND-PRIMERA-FILA        PIC X(01) VALUE 'S'.
010000     88  WKS-PRIMERA-FILA                  VALUE 'S'.
010100     88  WKS-NO-PRIMERA-FILA               VALUE 'N'.
010200 01  WKS-IND-RTRIM-FIN           PIC X(01) VALUE 'N'.
010300     88  WKS-RTRIM-FIN                     VALUE 'S'.
010400******************************************************************
010500*   PARAMETRO SYSIN: HOJA DE ORIGEN DEL LISTADO.                 *
010600*     'PRODUCTOR'  -> LISTADO DE PRODUCTOR.                      *
010700*     CUALQUIER OTRO VALOR -> SE TRATA COMO DEUDA PROMECOR.      *
010800******************************************************************
010900 01  WKS-HOJA-ORIGEN             PIC X(10) VALUE SPACES.
011000     88  WKS-HOJA-ES-PRODUCTOR             VALUE 'PRODUCTOR '.
011100*INDICES Y CONTADORES DE TRABAJO
011200 77  WKS-IDX                     PIC 9(03) COMP VALUE ZEROS.
011300 01  WKS-EMAIL-ACTUAL            PIC X(40) VALUE SPACES.
011400 01  WKS-Q-ENTERO                PIC 9(04) VALUE ZEROS.
011500 77  WKS-REGISTROS-LEIDOS        PIC 9(07) COMP VALUE ZEROS.
011600 77  WKS-REGISTROS-SIN-EMAIL     PIC 9(07) COMP VALUE ZEROS.
011700 01  WKS-GRUPOS-MULTIPLES        PIC 9(05) COMP VALUE ZEROS.
011800 01  WKS-GRUPOS-INDIVIDUALES     PIC 9(05) COMP VALUE ZEROS.
011900 01  WKS-UNIDADES-EMITIDAS       PIC 9(07) COMP VALUE ZEROS.
012000 01  WKS-DETALLES-ESCRITOS       PIC 9(07) COMP VALUE ZEROS.
012100*SCRATCH PARA RECORTE DE ESPACIOS A LA DERECHA (RTRIM INTERNO)
012200 01  WKS-RTRIM-CAMPO             PIC X(40) VALUE SPACES.
012300 01  WKS-RTRIM-LARGO             PIC 9(02) COMP VALUE ZEROS.
012400*PUNTERO PARA ARMAR EL ASUNTO POR TRAMOS, OMITIENDO LOS CAMPOS
012500*QUE VIENEN EN BLANCO EN LUGAR DE DEJAR EL HUECO CON DOBLE
012600*ESPACIO (RAZON SOCIAL/ASEGURADORA SIN RESOLVER).            SDL99406
012700 01  WKS-ASUNTO-PTR              PIC 9(03) COMP VALUE 1.
013200******************************************************************
013300*   TABLA DE ACUMULACION DEL GRUPO ACTUAL DE E-MAIL. SE LLENA EN *
013400*   EL ORDEN DEL SORT (E-MAIL, RAZON SOCIAL) Y SE VACIA CADA VEZ *
013500*   QUE CAMBIA EL E-MAIL.                                        *
013600******************************************************************
013700 01  WKS-TABLA-GRUPO.
013800     02  WKS-GRUPO-CANT          PIC 9(03) COMP VALUE ZEROS.
013900     02  WKS-GRUPO-FILA OCCURS 1 TO 500 TIMES
014000             DEPENDING ON WKS-GRUPO-CANT.
014100         03  WKS-GRP-PERIODO       PIC X(07).
014200         03  WKS-GRP-RAZON-SOCIAL  PIC X(40).
014300         03  WKS-GRP-CUIT          PIC 9(11).
014400         03  WKS-GRP-CUIT-TXT REDEFINES WKS-GRP-CUIT
014500                                   PIC X(11).
014600         03  WKS-GRP-CUIT-DIGITOS REDEFINES WKS-GRP-CUIT
014700                                   PIC 9 OCCURS 11 TIMES.
014800         03  WKS-GRP-CONTRATO      PIC 9(10).
014900         03  WKS-GRP-ASEGURADORA   PIC X(20).
015000         03  WKS-GRP-DEUDA-TOTAL   PIC S9(13)V99.
015100         03  WKS-GRP-Q-PERIODOS    PIC 9(04)V99.
015200         03  WKS-GRP-Q-VACIO       PIC X(01).
015300         03  WKS-GRP-PRODUCTOR     PIC X(20).
015400         03  WKS-GRP-EMAIL         PIC X(40).
015500         03  FILLER                PIC X(05).
015600 PROCEDURE DIVISION.
015700******************************************************************
015800*                    100  -  PARRAFO PRINCIPAL                   *
015900******************************************************************
016000 100-PRINCIPAL SECTION.
016100     PERFORM 110-LEER-PARAMETROS
016200     PERFORM 200-APERTURA-DE-ARCHIVOS
016300     PERFORM 150-ORDENAR-Y-AGRUPAR-LISTADO
016400     PERFORM 800-ESTADISTICAS
016500     PERFORM 700-CIERRA-ARCHIVOS
016600     STOP RUN.
016700 100-PRINCIPAL-E.                EXIT.
016800*--->> SERIE 110 LECTURA DEL PARAMETRO DE HOJA DE ORIGEN
016900 110-LEER-PARAMETROS SECTION.
017000     MOVE SPACES TO WKS-HOJA-ORIGEN
017100     ACCEPT WKS-HOJA-ORIGEN FROM SYSIN.
017200 110-LEER-PARAMETROS-E.          EXIT.
017300*--->> SERIE 200 APERTURA DE ARCHIVOS Y CONFLICTOS ASOCIADOS
017400 200-APERTURA-DE-ARCHIVOS SECTION.
017500     OPEN INPUT  ENTRADA-LISTADO
017600     OPEN OUTPUT SALIDA-DESPACHO
017700     PERFORM 210-EVALUA-FS-APERTURA.
017800 200-APERTURA-DE-ARCHIVOS-E.     EXIT.
017900 210-EVALUA-FS-APERTURA SECTION.
018000     IF FS-ENTLIS NOT EQUAL 0
018100        MOVE 'OPEN'   TO ACCION
018200        MOVE SPACES   TO LLAVE
018300        MOVE 'ENTLIS' TO ARCHIVO
018400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018500           LLAVE, FS-ENTLIS, FSE-ENTLIS
018600        MOVE 91 TO RETURN-CODE
018700        STOP RUN
018800     END-IF
018900     IF FS-SALMAI NOT EQUAL 0
019000        MOVE 'OPEN'   TO ACCION
019100        MOVE SPACES   TO LLAVE
019200        MOVE 'SALMAI' TO ARCHIVO
019300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
019400           LLAVE, FS-SALMAI, FSE-SALMAI
019500        MOVE 91 TO RETURN-CODE
019600        STOP RUN
019700     END-IF.
019800 210-EVALUA-FS-APERTURA-E.       EXIT.
019900*--->> SERIE 150 ORDENA EL LISTADO POR E-MAIL/RAZON SOCIAL
020000*      Y ARMA LOS GRUPOS EN EL PROCEDIMIENTO DE SALIDA.
020100 150-ORDENAR-Y-AGRUPAR-LISTADO SECTION.
020200     SORT WORK-LISTADO
020300         ASCENDING KEY WL-EMAIL        OF WORK-REG-LIS
020400         ASCENDING KEY WL-RAZON-SOCIAL OF WORK-REG-LIS
020500         INPUT  PROCEDURE IS 160-LEER-LISTADO-CON-EMAIL
020600         OUTPUT PROCEDURE IS 200-AGRUPAR-Y-EMITIR.
020700 150-ORDENAR-Y-AGRUPAR-LISTADO-E. EXIT.
020800 160-LEER-LISTADO-CON-EMAIL SECTION.
020900     PERFORM 161-LEER-PRIMER-LISTADO
021000     PERFORM 170-PROCESAR-UN-LISTADO THRU 170-PROCESAR-UN-LISTADO-E
021100         UNTIL FS-ENTLIS = 10.
021200 160-LEER-LISTADO-CON-EMAIL-E.   EXIT.
021300 161-LEER-PRIMER-LISTADO SECTION.
021400     READ ENTRADA-LISTADO.
021500 161-LEER-PRIMER-LISTADO-E.      EXIT.
021600*  LAS FILAS SIN E-MAIL NO ENTRAN A NINGUN DESPACHO.
021700 170-PROCESAR-UN-LISTADO SECTION.
021800     ADD 1 TO WKS-REGISTROS-LEIDOS
021900     IF C-EMAIL = SPACES
022000        ADD 1 TO WKS-REGISTROS-SIN-EMAIL
022100     ELSE
022200        MOVE C-EMAIL        TO WL-EMAIL
022300        MOVE C-RAZON-SOCIAL TO WL-RAZON-SOCIAL
022400        MOVE REG-ARTCON     TO WL-FILA
022500        RELEASE WORK-REG-LIS
022600     END-IF
022700     PERFORM 161-LEER-PRIMER-LISTADO.
022800 170-PROCESAR-UN-LISTADO-E.      EXIT.
022900*--->> SERIE 200 PROCEDIMIENTO DE SALIDA DEL SORT. ACUMULA LAS
023000*      FILAS DE UN MISMO E-MAIL Y EMITE LA UNIDAD AL CAMBIAR DE
023100*      E-MAIL O AL LLEGAR AL FINAL.
023200 200-AGRUPAR-Y-EMITIR SECTION.
023300     SET WKS-PRIMERA-FILA TO TRUE
023400     MOVE ZEROS TO WKS-GRUPO-CANT
023500     PERFORM 201-LEER-LISTADO-ORDENADO
023600     PERFORM 202-PROCESAR-LISTADO-ORDENADO
023700         THRU 202-PROCESAR-LISTADO-ORDENADO-E
023800         UNTIL WKS-FIN-ORDENADO
023900     IF WKS-GRUPO-CANT > 0
024000        PERFORM 400-EMITIR-GRUPO
024100     END-IF.
024200 200-AGRUPAR-Y-EMITIR-E.         EXIT.
024300 201-LEER-LISTADO-ORDENADO SECTION.
024400     RETURN WORK-LISTADO
024500         AT END SET WKS-FIN-ORDENADO TO TRUE
024600     END-RETURN.
024700 201-LEER-LISTADO-ORDENADO-E.    EXIT.
024800 202-PROCESAR-LISTADO-ORDENADO SECTION.
024900     IF WKS-PRIMERA-FILA
025000        MOVE WL-EMAIL OF WORK-REG-LIS TO WKS-EMAIL-ACTUAL
025100        SET WKS-NO-PRIMERA-FILA TO TRUE
025200     ELSE
025300        IF WL-EMAIL OF WORK-REG-LIS NOT = WKS-EMAIL-ACTUAL
025400           PERFORM 400-EMITIR-GRUPO
025500           MOVE ZEROS TO WKS-GRUPO-CANT
025600           MOVE WL-EMAIL OF WORK-REG-LIS TO WKS-EMAIL-ACTUAL
025700        END-IF
025800     END-IF
025900     PERFORM 210-AGREGAR-FILA-GRUPO
026000     PERFORM 201-LEER-LISTADO-ORDENADO.
026100 202-PROCESAR-LISTADO-ORDENADO-E. EXIT.
026200 210-AGREGAR-FILA-GRUPO SECTION.
026300     ADD 1 TO WKS-GRUPO-CANT
026400     MOVE C-PERIODO       OF WL-FILA TO WKS-GRP-PERIODO(WKS-GRUPO-CANT)
026500     MOVE C-RAZON-SOCIAL  OF WL-FILA
026600          TO WKS-GRP-RAZON-SOCIAL(WKS-GRUPO-CANT)
026700     MOVE C-CUIT          OF WL-FILA TO WKS-GRP-CUIT(WKS-GRUPO-CANT)
026800     MOVE C-CONTRATO      OF WL-FILA
026900          TO WKS-GRP-CONTRATO(WKS-GRUPO-CANT)
027000     MOVE C-ASEGURADORA   OF WL-FILA
027100          TO WKS-GRP-ASEGURADORA(WKS-GRUPO-CANT)
027200     MOVE C-DEUDA-TOTAL   OF WL-FILA
027300          TO WKS-GRP-DEUDA-TOTAL(WKS-GRUPO-CANT)
027400     MOVE C-Q-PERIODOS    OF WL-FILA
027500          TO WKS-GRP-Q-PERIODOS(WKS-GRUPO-CANT)
027600     MOVE C-Q-VACIO       OF WL-FILA
027700          TO WKS-GRP-Q-VACIO(WKS-GRUPO-CANT)
027800     MOVE C-PRODUCTOR     OF WL-FILA
027900          TO WKS-GRP-PRODUCTOR(WKS-GRUPO-CANT)
028000     MOVE C-EMAIL         OF WL-FILA TO WKS-GRP-EMAIL(WKS-GRUPO-CANT).
028100 210-AGREGAR-FILA-GRUPO-E.       EXIT.
028200*--->> SERIE 400 DECIDE SI EL GRUPO ACUMULADO QUEDA EN UNA SOLA
028300*      UNIDAD DE DESPACHO O SE PARTE EN UNA POR FILA
028400 400-EMITIR-GRUPO SECTION.
028500     IF WKS-GRUPO-CANT >= 3
028600        ADD 1 TO WKS-GRUPOS-MULTIPLES
028700        PERFORM 410-EMITIR-UNIDAD-GRUPAL
028800     ELSE
028900        ADD 1 TO WKS-GRUPOS-INDIVIDUALES
029000        PERFORM 420-EMITIR-UNIDADES-POR-FILA
029100            THRU 420-EMITIR-UNIDADES-POR-FILA-E
029200            VARYING WKS-IDX FROM 1 BY 1
029300            UNTIL WKS-IDX > WKS-GRUPO-CANT
029400     END-IF.
029500 400-EMITIR-GRUPO-E.             EXIT.
029600*  GRUPO DE 3 O MAS FILAS, SIEMPRE CUERPO SUAVE
029700*  (MENOR3); LA INTIMACION DEL GRUPO SALE DE LA PRIMERA FILA.
029800 410-EMITIR-UNIDAD-GRUPAL SECTION.
029900     MOVE WKS-GRP-Q-PERIODOS(1) TO WKS-Q-ENTERO
030000     INITIALIZE REG-ARTMAI-ENC
030100     MOVE 'H'                TO MD-TIPO-REGISTRO
030200     MOVE WKS-GRP-EMAIL(1)   TO E-EMAIL
030300     MOVE 'MENOR3'           TO E-BODY-VARIANT
030400     IF WKS-Q-ENTERO >= 3
030500        MOVE 'S' TO E-INTIMADO                                    SDL99244
030600     ELSE
030700        MOVE 'N' TO E-INTIMADO                                    SDL99244
030800     END-IF
030900     MOVE WKS-GRUPO-CANT     TO E-N-FILAS
031000     STRING 'DEUDA ART - ' DELIMITED BY SIZE
031100            WKS-GRP-PERIODO(1) DELIMITED BY SIZE
031200            INTO E-SUBJECT
031300     WRITE REG-ARTMAI-ENC
031400     ADD 1 TO WKS-UNIDADES-EMITIDAS
031500     PERFORM 430-ESCRIBIR-DETALLES
031600         THRU 430-ESCRIBIR-DETALLES-E
031700         VARYING WKS-IDX FROM 1 BY 1
031800         UNTIL WKS-IDX > WKS-GRUPO-CANT.
031900 410-EMITIR-UNIDAD-GRUPAL-E.     EXIT.
032000*  GRUPO DE 1 O 2 FILAS, SE EMITE UN CORREO POR CADA
032100*  CONTRATO. LA VARIANTE DE CUERPO Y LA INTIMACION SALEN DE LA
032200*  PROPIA FILA (ES LA UNICA DEL DESPACHO).
032300 420-EMITIR-UNIDADES-POR-FILA SECTION.
032400     MOVE WKS-GRP-Q-PERIODOS(WKS-IDX) TO WKS-Q-ENTERO
032500     INITIALIZE REG-ARTMAI-ENC
032600     MOVE 'H'                     TO MD-TIPO-REGISTRO
032700     MOVE WKS-GRP-EMAIL(WKS-IDX)  TO E-EMAIL
032800     MOVE 1                       TO E-N-FILAS
032900     IF WKS-Q-ENTERO >= 3
033000        MOVE 'MAYORIGUAL3' TO E-BODY-VARIANT
033100        MOVE 'S'           TO E-INTIMADO                          SDL99244
033200     ELSE
033300        MOVE 'MENOR3'      TO E-BODY-VARIANT
033400        MOVE 'N'           TO E-INTIMADO                          SDL99244
033500     END-IF
033600     PERFORM 440-ARMAR-ASUNTO-INDIVIDUAL
033700     WRITE REG-ARTMAI-ENC
033800     ADD 1 TO WKS-UNIDADES-EMITIDAS
033900     INITIALIZE REG-ARTMAI-DET
034000     MOVE 'D'                          TO MD-TIPO-REGISTRO-D
034100     MOVE WKS-GRP-CONTRATO(WKS-IDX)     TO ED-CONTRATO
034200     MOVE WKS-GRP-RAZON-SOCIAL(WKS-IDX) TO ED-RAZON-SOCIAL
034300     MOVE WKS-GRP-CUIT(WKS-IDX)         TO ED-CUIT
034400     MOVE WKS-GRP-ASEGURADORA(WKS-IDX)  TO ED-ASEGURADORA
034500     MOVE WKS-GRP-DEUDA-TOTAL(WKS-IDX)  TO ED-DEUDA-TOTAL
034600     MOVE WKS-GRP-Q-PERIODOS(WKS-IDX)   TO ED-Q-PERIODOS
034700     MOVE E-INTIMADO                    TO ED-INTIMADO-FILA
034800     WRITE REG-ARTMAI-DET
034900     ADD 1 TO WKS-DETALLES-ESCRITOS.
035000 420-EMITIR-UNIDADES-POR-FILA-E. EXIT.
035100*  HOJA PRODUCTOR, 1-2 FILAS: ASUNTO CON EL PRODUCTOR DE LA
035200*  FILA (YA VIENE PROVISTO O DEFAULT PROMECOR DESDE CBA1020, NUNCA
035300*  VACIO, POR LO QUE NO HACE FALTA LA BUSQUEDA ALTERNATIVA POR
035400*  CONTRATO/E-MAIL QUE CONTEMPLA LA NORMA PARA ORIGENES SIN ESTE
035500*  CAMPO RESUELTO).
035600 440-ARMAR-ASUNTO-INDIVIDUAL SECTION.
035700     IF WKS-HOJA-ES-PRODUCTOR
035800        MOVE WKS-GRP-PRODUCTOR(WKS-IDX) TO WKS-RTRIM-CAMPO
035900        PERFORM 950-CALCULAR-LARGO-RTRIM
036000        STRING 'DEUDA ART - ' DELIMITED BY SIZE
036100               WKS-RTRIM-CAMPO(1:WKS-RTRIM-LARGO) DELIMITED BY SIZE
036200               ' '                DELIMITED BY SIZE
036300               WKS-GRP-PERIODO(WKS-IDX) DELIMITED BY SIZE
036400               INTO E-SUBJECT
036500     ELSE
036510        MOVE SPACES TO E-SUBJECT
036520        MOVE 1      TO WKS-ASUNTO-PTR
036530        STRING 'DEUDA ART -' DELIMITED BY SIZE
036540               INTO E-SUBJECT WITH POINTER WKS-ASUNTO-PTR
036550        IF WKS-GRP-RAZON-SOCIAL(WKS-IDX) NOT = SPACES          SDL99406
036560           MOVE WKS-GRP-RAZON-SOCIAL(WKS-IDX) TO WKS-RTRIM-CAMPO
036570           PERFORM 950-CALCULAR-LARGO-RTRIM
036580           STRING ' ' DELIMITED BY SIZE
036590                  WKS-RTRIM-CAMPO(1:WKS-RTRIM-LARGO)
036591                                             DELIMITED BY SIZE
036592                  INTO E-SUBJECT WITH POINTER WKS-ASUNTO-PTR
036593        END-IF
036594        IF WKS-GRP-CUIT-TXT(WKS-IDX) NOT = SPACES              SDL99406
036595           STRING ' ' DELIMITED BY SIZE
036596                  WKS-GRP-CUIT-TXT(WKS-IDX) DELIMITED BY SIZE
036597                  INTO E-SUBJECT WITH POINTER WKS-ASUNTO-PTR
036598        END-IF
036599        IF WKS-GRP-ASEGURADORA(WKS-IDX) NOT = SPACES           SDL99406
037000           MOVE WKS-GRP-ASEGURADORA(WKS-IDX) TO WKS-RTRIM-CAMPO
037100           PERFORM 950-CALCULAR-LARGO-RTRIM
037200           STRING ' ' DELIMITED BY SIZE
037300                  WKS-RTRIM-CAMPO(1:WKS-RTRIM-LARGO)
037310                                             DELIMITED BY SIZE
037320                  INTO E-SUBJECT WITH POINTER WKS-ASUNTO-PTR
037330        END-IF
037340        IF WKS-GRP-PERIODO(WKS-IDX) NOT = SPACES               SDL99406
037350           STRING ' ' DELIMITED BY SIZE
037360                  WKS-GRP-PERIODO(WKS-IDX) DELIMITED BY SIZE
037370                  INTO E-SUBJECT WITH POINTER WKS-ASUNTO-PTR
037380        END-IF
038200     END-IF.
038400 440-ARMAR-ASUNTO-INDIVIDUAL-E.  EXIT.
038500*--->> SERIE 430 ESCRITURA DE LAS FILAS DE DETALLE DE UN DESPACHO
038600*      GRUPAL (YA VIENEN ORDENADAS POR RAZON SOCIAL DESDE EL SORT)
038700 430-ESCRIBIR-DETALLES SECTION.
038800     MOVE WKS-GRP-Q-PERIODOS(WKS-IDX) TO WKS-Q-ENTERO
038900     INITIALIZE REG-ARTMAI-DET
039000     MOVE 'D'                          TO MD-TIPO-REGISTRO-D
039100     MOVE WKS-GRP-CONTRATO(WKS-IDX)     TO ED-CONTRATO
039200     MOVE WKS-GRP-RAZON-SOCIAL(WKS-IDX) TO ED-RAZON-SOCIAL
039300     MOVE WKS-GRP-CUIT(WKS-IDX)         TO ED-CUIT
039400     MOVE WKS-GRP-ASEGURADORA(WKS-IDX)  TO ED-ASEGURADORA
039500     MOVE WKS-GRP-DEUDA-TOTAL(WKS-IDX)  TO ED-DEUDA-TOTAL
039600     MOVE WKS-GRP-Q-PERIODOS(WKS-IDX)   TO ED-Q-PERIODOS
039700     IF WKS-Q-ENTERO >= 3
039800        MOVE 'S' TO ED-INTIMADO-FILA
039900     ELSE
040000        MOVE 'N' TO ED-INTIMADO-FILA
040100     END-IF
040200     WRITE REG-ARTMAI-DET
040300     ADD 1 TO WKS-DETALLES-ESCRITOS.
040400 430-ESCRIBIR-DETALLES-E.        EXIT.
040500*--->> SERIE 950 UTILITARIO DE RECORTE DE ESPACIOS A LA DERECHA.
040600*      OPERA SOBRE WKS-RTRIM-CAMPO Y DEJA EL LARGO UTIL EN
040700*      WKS-RTRIM-LARGO (CERO SI EL CAMPO VIENE TODO EN BLANCO).
040800 950-CALCULAR-LARGO-RTRIM SECTION.
040900     MOVE 40  TO WKS-RTRIM-LARGO
041000     MOVE 'N' TO WKS-IND-RTRIM-FIN
041100     PERFORM 951-RETROCEDER-RTRIM THRU 951-RETROCEDER-RTRIM-E
041200         UNTIL WKS-RTRIM-LARGO = 0 OR WKS-RTRIM-FIN.
041300 950-CALCULAR-LARGO-RTRIM-E.     EXIT.
041400 951-RETROCEDER-RTRIM SECTION.
041500     IF WKS-RTRIM-CAMPO(WKS-RTRIM-LARGO:1) = SPACE
041600        SUBTRACT 1 FROM WKS-RTRIM-LARGO
041700     ELSE
041800        SET WKS-RTRIM-FIN TO TRUE
041900     END-IF.
042000 951-RETROCEDER-RTRIM-E.         EXIT.
042100*--->> SERIE 800 ESTADISTICAS POR CONSOLA
042200 800-ESTADISTICAS SECTION.
042300     DISPLAY
042400     "**********************************************************"
042500     DISPLAY
042600     "*         CBA1040  -  DESPACHO DE CORREOS DE COBRANZA"
042700     DISPLAY
042800     "**********************************************************"
042900     DISPLAY " HOJA DE ORIGEN                    : " WKS-HOJA-ORIGEN
043000     DISPLAY " REGISTROS LEIDOS DEL LISTADO      : "
043100              WKS-REGISTROS-LEIDOS
043200     DISPLAY " REGISTROS SIN E-MAIL (DESCARTADOS): "
043300              WKS-REGISTROS-SIN-EMAIL
043400     DISPLAY " GRUPOS DE 3 O MAS (UN SOLO CORREO): "
043500              WKS-GRUPOS-MULTIPLES
043600     DISPLAY " GRUPOS DE 1-2 (UN CORREO POR FILA): "
043700              WKS-GRUPOS-INDIVIDUALES
043800     DISPLAY " UNIDADES DE DESPACHO EMITIDAS     : "
043900              WKS-UNIDADES-EMITIDAS
044000     DISPLAY " FILAS DE DETALLE ESCRITAS         : "
044100              WKS-DETALLES-ESCRITOS
044200     DISPLAY
044300     "**********************************************************".
044400 800-ESTADISTICAS-E.             EXIT.
044500*--->> SERIE 700 CIERRE DE ARCHIVOS
044600 700-CIERRA-ARCHIVOS SECTION.
044700     CLOSE ENTRADA-LISTADO
044800     CLOSE SALIDA-DESPACHO.
044900 700-CIERRA-ARCHIVOS-E.          EXIT.



