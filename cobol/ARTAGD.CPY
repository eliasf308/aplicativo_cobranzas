000100******************************************************************
000200*  COPY ARTAGD                                                  *
000300*  DEUDA AGRUPADA POR CUIT/ASEGURADORA (ARCHIVO INTERMEDIO ENTRE *
000400*  EL PASO DE CARGA DE DEUDA -CBA1010- Y EL PASO DE CONSOLIDADO  *
000500*  -CBA1020-). UN REGISTRO POR PAR (CUIT, ASEGURADORA DE ORIGEN).*
000600*------------------------------------------------------------------
000700*  FECHA       PROGRAMADOR            DESCRIPCION
000800*  15/03/1987  J. CASTELLANOS (JCC)   VERSION INICIAL
000900******************************************************************
001000 01  REG-ARTAGD.
001100     02  AGD-ASEGURADORA            PIC X(20).
001200     02  AGD-CUIT                   PIC 9(11).
001300     02  AGD-DEUDA-TOTAL            PIC S9(13)V99.
001400     02  FILLER                     PIC X(04).
