000100******************************************************************
000200*  COPY ARTCON                                                  *
000300*  REGISTRO DE CONSOLIDADO / LISTADOS DERIVADOS. LAYOUT UNICO    *
000400*  COMPARTIDO POR EL CONSOLIDADO, "NO CRUZAN" Y LOS NUEVE         *
000500*  LISTADOS DERIVADOS. C-CAPITAS SOLO SE GRABA EN EL LISTADO     *
000600*  "AGREGAR COSTO MENSUAL"; EN LOS DEMAS QUEDA EN CEROS.         *
000700*------------------------------------------------------------------
000800*  FECHA       PROGRAMADOR            DESCRIPCION
000900*  02/09/1988  J. CASTELLANOS (JCC)   VERSION INICIAL
001000*  14/01/1994  R. MONTERROSO (RMM)    SE AGREGA C-Q-VACIO Y
001100*                                     C-PREMIER
001200*  23/07/1999  S. DE LEON    (SDL)    SE AGREGA C-CAPITAS PARA
001300*                                     EL LISTADO DE COSTO MENSUAL
001400******************************************************************
001500 01  REG-ARTCON.
001600     02  C-PERIODO                  PIC X(07).
001700     02  C-RAZON-SOCIAL             PIC X(40).
001800     02  C-CUIT                     PIC 9(11).
001900     02  C-CONTRATO                 PIC 9(10).
002000     02  C-ASEGURADORA              PIC X(20).
002100     02  C-DEUDA-TOTAL              PIC S9(13)V99.
002200     02  C-COSTO-MENSUAL            PIC S9(11)V99.
002300     02  C-Q-PERIODOS               PIC 9(04)V99.
002400     02  C-Q-VACIO                  PIC X(01).
002500     02  C-ESTADO-CONTRATO          PIC X(20).
002600     02  C-EMAIL                    PIC X(40).
002700     02  C-NO-CONTACTAR             PIC X(01).
002800     02  C-PRODUCTOR                PIC X(20).
002900     02  C-PREMIER                  PIC X(12).
003000     02  C-CLIENTE-IMP              PIC X(01).
003100     02  C-CAPITAS                  PIC 9(05).
003200     02  FILLER                     PIC X(23).
