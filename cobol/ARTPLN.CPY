000100******************************************************************
000200*  COPY ARTPLN                                                  *
000300*  CUOTA DE PLAN DE PAGOS. ARCHIVO VIVO DE PLANES; SE REESCRIBE  *
000400*  COMPLETO EN CADA CORRIDA DE IMPUTACION DE PAGOS (CBA1070).    *
000500*  CLAVE DE PLAN: P-ASEGURADORA+P-RAMO+P-POLIZA+P-ENDOSO+        *
000600*  P-MONEDA. DENTRO DEL PLAN, LA CUOTA SE IDENTIFICA POR         *
000700*  P-CUOTA-NRO.                                                  *
000800*------------------------------------------------------------------
000900*  FECHA       PROGRAMADOR            DESCRIPCION
001000*  09/04/1990  R. MONTERROSO (RMM)    VERSION INICIAL
001100*  17/02/1996  S. DE LEON    (SDL)    SE AGREGA P-IMPORTE-ORIGINAL
001200*                                     PARA CALCULAR EL ESTADO
001300******************************************************************
001400 01  REG-ARTPLN.
001500     02  P-ASEGURADORA              PIC X(20).
001600     02  P-RAMO                     PIC X(20).
001700     02  P-POLIZA                   PIC X(15).
001800     02  P-ENDOSO                   PIC X(10).
001900     02  P-MONEDA                   PIC X(04).
002000     02  P-CUOTA-NRO                PIC 9(03).
002100     02  P-VENCIMIENTO              PIC 9(08).
002200     02  P-IMPORTE                  PIC S9(11)V99.
002300     02  P-IMPORTE-ORIGINAL         PIC S9(11)V99.
002400     02  FILLER                     PIC X(14).
