000100******************************************************************
000200* FECHA       : 11/05/1995                                       *
000300* PROGRAMADOR : R. MONTERROSO (RMM)                               *
000400* APLICACION  : COBRANZAS ART                                    *
000500* PROGRAMA    : CBA1050                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECARGA EL TABLERO DE COBRANZAS CON EL           *
000800*             : CONSOLIDADO DEL PERIODO (REEMPLAZANDO LAS FILAS  *
000900*             : VIEJAS DE ESE MISMO PERIODO) Y EMITE EL REPORTE  *
001000*             : DE INDICADORES: KPI DEL PERIODO, DISTRIBUCION    *
001100*             : POR CUBETA DE Q, PARETO POR ASEGURADORA E        *
001200*             : HISTORICO POR PERIODO.                          *
001300* ARCHIVOS    : ENTCON  - CONSOLIDADO DEL PERIODO (ENTRADA)      *
001400*             : ENTFAC  - TABLERO VIEJO (ENTRADA)                *
001500*             : SALFAC  - TABLERO RECARGADO (SALIDA, LUEGO SE    *
001600*             :           REABRE EN LECTURA PARA EL HISTORICO)   *
001700*             : SYS011  - REPORTE DE INDICADORES (SALIDA)        *
001800*             : SORTWK5 - ARCHIVO DE TRABAJO DEL SORT HISTORICO  *
001900* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
002000******************************************************************
002100*----------------------------------------------------------------*
002200*                    BITACORA DE CAMBIOS                         *
002300*----------------------------------------------------------------*
002400*  FECHA       PROGRAMADOR            DESCRIPCION
002500*  11/05/1995  R. MONTERROSO (RMM)    VERSION INICIAL. RECARGA DEL
002600*                                     TABLERO Y KPI DEL PERIODO.
002700*  30/11/1998  S. DE LEON    (SDL)    AJUSTE DE FIN DE SIGLO: LOS
002800*                                     CONTADORES Y LA TABLA DE
002900*                                     ASEGURADORAS QUEDAN EN COMP.
003000*  14/06/1999  S. DE LEON    (SDL)    PETICION NO. 1999-0188: SE
003100*                                     AGREGA EL BLOQUE DE PARETO
003200*                                     Y EL HISTORICO POR PERIODO
003300*                                     AL REPORTE DE INDICADORES.
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                     CBA1050.
003700 AUTHOR.                         R. MONTERROSO.
003800 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
003900 DATE-WRITTEN.                   11/05/1995.
004000 DATE-COMPILED.
004100 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ENTRADA-CONSOLIDADO ASSIGN TO ENTCON
004900            FILE STATUS IS FS-ENTCON.
005000     SELECT ENTRADA-TABLERO     ASSIGN TO ENTFAC
005100            FILE STATUS IS FS-ENTFAC.
005200     SELECT SALIDA-TABLERO      ASSIGN TO SALFAC
005300            FILE STATUS IS FS-SALFAC.
005400     SELECT REPORTE-INDICADORES ASSIGN TO SYS011
005500            FILE STATUS IS FS-SYS011.
005600     SELECT WORK-TABLERO        ASSIGN TO SORTWK5.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  ENTRADA-CONSOLIDADO.
006000     COPY ARTCON.
006100 FD  ENTRADA-TABLERO.
006200     COPY ARTTAB REPLACING REG-ARTTAB BY REG-ARTTAB-ENT.
006300 FD  SALIDA-TABLERO.
006400     COPY ARTTAB REPLACING REG-ARTTAB BY REG-ARTTAB-SAL.
006500 01  REG-ARTTAB-SAL-ALT REDEFINES REG-ARTTAB-SAL PIC X(270).
006600 FD  REPORTE-INDICADORES
006700     REPORT IS REPORTE-KPI.
006800 SD  WORK-TABLERO.
006900 01  WORK-REG-HIST.
007000     02  WH-PERIODO                 PIC X(07).
007100     02  WH-Q-VACIO                 PIC X(01).
007200     02  WH-Q-PERIODOS              PIC 9(04)V99.
007300     02  WH-DEUDA-TOTAL             PIC S9(13)V99.
007400     02  FILLER                     PIC X(05).
007500******************************************************************
007600*                  MAQUETACION REPORTE DE INDICADORES            *
007700******************************************************************
007800 REPORT SECTION.
007900 RD  REPORTE-KPI
008000     PAGE LIMIT IS 60
008100     HEADING 1
008200     FIRST DETAIL 5
008300     LAST DETAIL 48
008400     FOOTING 52.
008500 01  TYPE IS PH.
008600     02 LINE 1.
008700        03 COLUMN   1 PIC X(22) VALUE 'BANCO INDUSTRIAL, S.A.'.
008800        03 COLUMN  38 PIC X(42) VALUE
008900           'TABLERO DE COBRANZAS - REPORTE DE KPI'.
009000        03 COLUMN 100 PIC X(10) VALUE 'CBA1050'.
009100     02 LINE 2.
009200        03 COLUMN   1 PIC X(07) VALUE 'PERIODO'.
009300        03 COLUMN   9 PIC X(07) SOURCE WKS-PERIODO-CARGA.
009400        03 COLUMN 100 PIC X(06) VALUE 'PAGINA'.
009500        03 COLUMN 107 PIC Z(05) SOURCE
009600                                PAGE-COUNTER IN REPORTE-KPI.
009700     02 LINE 3.
009800        03 COLUMN   1 PIC X(120) VALUE ALL '='.
009900 01  CABECERA-KPI TYPE IS DETAIL.
010000     02 LINE IS PLUS 2.
010100        03 COLUMN   1 PIC X(40) VALUE
010200           'INDICADORES DEL PERIODO'.
010300     02 LINE IS PLUS 1.
010400        03 COLUMN   1 PIC X(30) VALUE 'DEUDA TOTAL (Q >= 1)'.
010500        03 COLUMN  35 PIC $BZ.ZZZ.ZZZ.ZZ9,99
010600                                       SOURCE WKS-KPI-DEUDA-TOTAL.
010700     02 LINE IS PLUS 1.
010800        03 COLUMN   1 PIC X(30) VALUE 'CONTRATOS CON DEUDA'.
010900        03 COLUMN  35 PIC ZZZ,ZZ9  SOURCE WKS-KPI-CONTRATOS-DEUDA.
011000     02 LINE IS PLUS 1.
011100        03 COLUMN   1 PIC X(30) VALUE 'PROMEDIO DE Q'.
011200        03 COLUMN  35 PIC ZZ9.99   SOURCE WKS-KPI-Q-PROMEDIO.
011300     02 LINE IS PLUS 1.
011400        03 COLUMN   1 PIC X(30) VALUE 'DEUDA EN RIESGO (Q >= 3)'.
011500        03 COLUMN  35 PIC $BZ.ZZZ.ZZZ.ZZ9,99
011600                                      SOURCE WKS-KPI-RIESGO-DEUDA.
011700     02 LINE IS PLUS 1.
011800        03 COLUMN   1 PIC X(30) VALUE 'CONTRATOS EN RIESGO'.
011900        03 COLUMN  35 PIC ZZZ,ZZ9
012000                                  SOURCE WKS-KPI-RIESGO-CONTRATOS.
012100     02 LINE IS PLUS 1.
012200        03 COLUMN   1 PIC X(30) VALUE '% DE RIESGO SOBRE DEUDORES'.
012300        03 COLUMN  35 PIC ZZ9.99   SOURCE WKS-KPI-RIESGO-PCT.
012400     02 LINE IS PLUS 1.
012500        03 COLUMN   1 PIC X(30) VALUE 'CLIENTES IMPORTANTES'.
012600        03 COLUMN  35 PIC $BZ.ZZZ.ZZZ.ZZ9,99
012700                                        SOURCE WKS-KPI-CIMP-MONTO.
012800        03 COLUMN  60 PIC ZZZ,ZZ9   SOURCE WKS-KPI-CIMP-CTA.
012900     02 LINE IS PLUS 1.
013000        03 COLUMN   1 PIC X(30) VALUE 'PREMIER'.
013100        03 COLUMN  35 PIC $BZ.ZZZ.ZZZ.ZZ9,99
013200                                     SOURCE WKS-KPI-PREMIER-MONTO.
013300        03 COLUMN  60 PIC ZZZ,ZZ9   SOURCE WKS-KPI-PREMIER-CTA.
013400     02 LINE IS PLUS 1.
013500        03 COLUMN   1 PIC X(30) VALUE 'NO CONTACTAR'.
013600        03 COLUMN  35 PIC $BZ.ZZZ.ZZZ.ZZ9,99
013700                                     SOURCE WKS-KPI-NOCONT-MONTO.
013800        03 COLUMN  60 PIC ZZZ,ZZ9   SOURCE WKS-KPI-NOCONT-CTA.
013900 01  CABECERA-BUCKETS TYPE IS DETAIL.
014000     02 LINE IS PLUS 2.
014100        03 COLUMN   1 PIC X(40) VALUE
014200           'DISTRIBUCION POR CUBETA DE Q'.
014300     02 LINE IS PLUS 1.
014400        03 COLUMN   1 PIC X(06) VALUE '1'.
014500        03 COLUMN  12 PIC ZZZ,ZZ9  SOURCE WKS-BKT-1.
014600        03 COLUMN  25 PIC X(06) VALUE '2'.
014700        03 COLUMN  36 PIC ZZZ,ZZ9  SOURCE WKS-BKT-2.
014800        03 COLUMN  49 PIC X(06) VALUE '3'.
014900        03 COLUMN  60 PIC ZZZ,ZZ9  SOURCE WKS-BKT-3.
015000     02 LINE IS PLUS 1.
015100        03 COLUMN   1 PIC X(06) VALUE '4-5'.
015200        03 COLUMN  12 PIC ZZZ,ZZ9  SOURCE WKS-BKT-4A5.
015300        03 COLUMN  25 PIC X(06) VALUE '6+'.
015400        03 COLUMN  36 PIC ZZZ,ZZ9  SOURCE WKS-BKT-6MAS.
015500        03 COLUMN  49 PIC X(06) VALUE 'SIN Q'.
015600        03 COLUMN  60 PIC ZZZ,ZZ9  SOURCE WKS-BKT-VACIO.
015700 01  CABECERA-PARETO TYPE IS DETAIL.                              SDL99188
015800     02 LINE IS PLUS 2.
015900        03 COLUMN   1 PIC X(55) VALUE
016000           'PARETO POR ASEGURADORA SOBRE LA DEUDA'.
016100     02 LINE IS PLUS 1.
016200        03 COLUMN   1 PIC X(20) VALUE 'ASEGURADORA'.
016300        03 COLUMN  25 PIC X(16) VALUE 'DEUDA'.
016400        03 COLUMN  45 PIC X(10) VALUE '% ACUM.'.
016500 01  DETALLE-PARETO TYPE IS DETAIL.
016600     02 LINE IS PLUS 1.
016700        03 COLUMN   1 PIC X(20)
016800                            SOURCE WKS-ASEG-NOMBRE(WKS-ASEG-IDX).
016900        03 COLUMN  25 PIC $BZ.ZZZ.ZZZ.ZZ9,99
017000                            SOURCE WKS-ASEG-DEUDA(WKS-ASEG-IDX).
017100        03 COLUMN  45 PIC ZZ9.99   SOURCE WKS-PARETO-PCT.
017200 01  DETALLE-OTROS TYPE IS DETAIL.
017300     02 LINE IS PLUS 1.
017400        03 COLUMN   1 PIC X(20) VALUE 'OTROS'.
017500        03 COLUMN  25 PIC $BZ.ZZZ.ZZZ.ZZ9,99
017600                                  SOURCE WKS-PARETO-OTROS-DEUDA.
017700        03 COLUMN  45 PIC ZZ9.99   SOURCE WKS-PARETO-PCT.
017800 01  CABECERA-HISTORICO TYPE IS DETAIL.
017900     02 LINE IS PLUS 2.
018000        03 COLUMN   1 PIC X(40) VALUE
018100           'HISTORICO POR PERIODO'.
018200     02 LINE IS PLUS 1.
018300        03 COLUMN   1 PIC X(07) VALUE 'PERIODO'.
018400        03 COLUMN  14 PIC X(14) VALUE 'DEUDA TOTAL'.
018500        03 COLUMN  32 PIC X(14) VALUE 'DEUDA RIESGO'.
018600        03 COLUMN  50 PIC X(09) VALUE '% RIESGO'.
018700 01  DETALLE-HISTORICO TYPE IS DETAIL.
018800     02 LINE IS PLUS 1.
018900        03 COLUMN   1 PIC X(07) SOURCE WKS-HIST-PERIODO-ACTUAL.
019000        03 COLUMN  14 PIC $BZ.ZZZ.ZZZ.ZZ9,99
019100                                       SOURCE WKS-HIST-DEUDA.
019200        03 COLUMN  32 PIC $BZ.ZZZ.ZZZ.ZZ9,99
019300                                  SOURCE WKS-HIST-RIESGO-DEUDA.
019400        03 COLUMN  50 PIC ZZ9.99    SOURCE WKS-HIST-PCT.
019500 01  TYPE IS PF.
019600     02 LINE PLUS 0.
019700        03 COLUMN   1 PIC X(25) VALUE 'FIN DE PAGINA - CBA1050'.
019800        03 COLUMN  30 PIC <99/<99/9999  FUNC MDATE.
019900        03 COLUMN  42 PIC 99,99,99      FUNC TIME.
020000        03 COLUMN  52 PIC X(16) VALUE 'DATA-CENTRO S.A.'.
020100 WORKING-STORAGE SECTION.
020200******************************************************************
020300*        VARIABLES DE OPERACION, CONTADORES, DISPARADORES        *
020400******************************************************************
020500 01  WKS-CAMPOS-DE-TRABAJO.
020600     02  FS-ENTCON               PIC 9(02) VALUE ZEROS.
020700     02  FS-ENTFAC               PIC 9(02) VALUE ZEROS.
020800     02  FS-SALFAC               PIC 9(02) VALUE ZEROS.
020900     02  FS-SYS011               PIC 9(02) VALUE ZEROS.
021000     02  FILLER                  PIC X(02) VALUE SPACES.
021100*------->         VARIABLES DE FILE STATUS EXTENDED
021200 01  FSE-ENTCON.
021300     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
021400     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
021500     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
021600 01  FSE-ENTFAC.
021700     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
021800     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
021900     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
022000 01  FSE-SALFAC.
022100     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
022200     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
022300     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
022400*Variables de Rutina para control de File Status Extendido
022500 01  PROGRAMA                    PIC X(08) VALUE 'CBA1050'.
022600 01  ARCHIVO                     PIC X(08) VALUE SPACES.
022700 01  ACCION                      PIC X(10) VALUE SPACES.
022800 01  LLAVE                       PIC X(32) VALUE SPACES.
022900*CONTROLADORES DE LECTURA
023000 01  WKS-IND-FIN-HIST            PIC X(01) VALUE 'N'.
023100     88  WKS-FIN-HIST                      VALUE 'S'.
023200 01  WKS-IND-PRIMER-HIST         PIC X(01) VALUE 'S'.
023300     88  WKS-PRIMER-HIST                   VALUE 'S'.
023400     88  WKS-NO-PRIMER-HIST                VALUE 'N'.
023500*PERIODO QUE SE ESTA RECARGANDO (DEL PRIMER REGISTRO DEL
023600*CONSOLIDADO; SE ASUME UN SOLO PERIODO POR CORRIDA)
023700 01  WKS-PERIODO-CARGA           PIC X(07) VALUE SPACES.
023800 01  WKS-PERIODO-DESGLOSE REDEFINES WKS-PERIODO-CARGA.
023900     02  WKS-PER-ANIO            PIC X(04).
024000     02  WKS-PER-GUION           PIC X(01).
024100     02  WKS-PER-MES             PIC X(02).
024200*INDICES Y CONTADORES DE TRABAJO
024300 77  WKS-IDX                     PIC 9(03) COMP VALUE ZEROS.
024400 77  WKS-REGISTROS-LEIDOS        PIC 9(07) COMP VALUE ZEROS.
024500 77  WKS-REGISTROS-OMITIDOS      PIC 9(07) COMP VALUE ZEROS.
024600 01  WKS-REGISTROS-CARGADOS      PIC 9(07) COMP VALUE ZEROS.
024700 01  WKS-REGISTROS-CARRY-OVER    PIC 9(07) COMP VALUE ZEROS.
024800 01  WKS-REGISTROS-DEPURADOS     PIC 9(07) COMP VALUE ZEROS.
024900******************************************************************
025000*           ACUMULADORES DE KPI DEL PERIODO RECARGADO            *
025100******************************************************************
025200 01  WKS-KPI-DEUDA-TOTAL         PIC S9(13)V99 VALUE ZEROS.
025300 01  WKS-KPI-CONTRATOS-DEUDA     PIC 9(07) COMP VALUE ZEROS.
025400 01  WKS-KPI-Q-SUMA               PIC S9(09)V99 VALUE ZEROS.
025500 01  WKS-KPI-Q-PROMEDIO          PIC 9(04)V99 VALUE ZEROS.
025600 01  WKS-KPI-RIESGO-DEUDA        PIC S9(13)V99 VALUE ZEROS.
025700 01  WKS-KPI-RIESGO-CONTRATOS    PIC 9(07) COMP VALUE ZEROS.
025800 01  WKS-KPI-RIESGO-PCT          PIC 9(03)V99 VALUE ZEROS.
025850 01  WKS-KPI-RIESGO-RATIO        PIC 9(03)V9999 VALUE ZEROS.
025900 01  WKS-KPI-CIMP-MONTO          PIC S9(13)V99 VALUE ZEROS.
026000 01  WKS-KPI-CIMP-CTA            PIC 9(07) COMP VALUE ZEROS.
026100 01  WKS-KPI-PREMIER-MONTO       PIC S9(13)V99 VALUE ZEROS.
026200 01  WKS-KPI-PREMIER-CTA         PIC 9(07) COMP VALUE ZEROS.
026300 01  WKS-KPI-NOCONT-MONTO        PIC S9(13)V99 VALUE ZEROS.
026400 01  WKS-KPI-NOCONT-CTA          PIC 9(07) COMP VALUE ZEROS.
026500*SCRATCH DE UPPERCASE PARA LA COMPARACION DE PREMIER (IGUAL QUE
026600*EN CBA1020/CBA1030)
026700 01  WKS-PREMIER-UPPER           PIC X(12) VALUE SPACES.
026800******************************************************************
026900*   DISTRIBUCION POR CUBETA DE Q, SOBRE TODO LO CARGADO          *
027000******************************************************************
027100 01  WKS-TABLA-BUCKETS.
027200     02  WKS-BKT-1               PIC 9(07) COMP VALUE ZEROS.
027300     02  WKS-BKT-2               PIC 9(07) COMP VALUE ZEROS.
027400     02  WKS-BKT-3               PIC 9(07) COMP VALUE ZEROS.
027500     02  WKS-BKT-4A5             PIC 9(07) COMP VALUE ZEROS.
027600     02  WKS-BKT-6MAS            PIC 9(07) COMP VALUE ZEROS.
027700     02  WKS-BKT-VACIO           PIC 9(07) COMP VALUE ZEROS.
027800     02  FILLER                  PIC X(02) VALUE SPACES.
027900******************************************************************
028000*   TABLA DE DEUDA POR ASEGURADORA PARA EL PARETO. SE            *
028100*   LLENA EN EL ORDEN EN QUE SE VAN ENCONTRANDO LAS ASEGURADORAS *
028200*   Y SE ORDENA DESCENDENTE AL FINAL POR 450-CALCULAR-PARETO.    *
028300******************************************************************
028400 01  WKS-TABLA-ASEGURADORAS.
028500     02  WKS-ASEG-CANT           PIC 9(03) COMP VALUE ZEROS.
028600     02  WKS-ASEG-FILA OCCURS 1 TO 50 TIMES
028700             DEPENDING ON WKS-ASEG-CANT
028800             INDEXED BY WKS-ASEG-IDX.
028900         03  WKS-ASEG-NOMBRE       PIC X(20).
029000         03  WKS-ASEG-DEUDA        PIC S9(13)V99.
029100 01  WKS-ASEG-TEMP.
029200     02  WKS-ASEG-TEMP-NOMBRE    PIC X(20).
029300     02  WKS-ASEG-TEMP-DEUDA     PIC S9(13)V99.
029400     02  FILLER                  PIC X(05) VALUE SPACES.
029500 01  WKS-ASEG-IDX2                PIC 9(03) COMP VALUE ZEROS.
029600 01  WKS-IND-ASEG-ENCONTRADA      PIC X(01) VALUE 'N'.
029700     88  WKS-ASEG-ENCONTRADA                VALUE 'S'.
029800 01  WKS-PARETO-ACUM              PIC S9(13)V99 VALUE ZEROS.
029900 01  WKS-PARETO-OTROS-DEUDA       PIC S9(13)V99 VALUE ZEROS.
030000 01  WKS-PARETO-PCT                PIC 9(03)V99 VALUE ZEROS.
030050 01  WKS-PARETO-RATIO              PIC 9(03)V9999 VALUE ZEROS.
030100 01  WKS-PARETO-RENGLON            PIC 9(02) COMP VALUE ZEROS.
030200******************************************************************
030300*             ACUMULADORES DEL HISTORICO POR PERIODO             *
030400******************************************************************
030500 01  WKS-HIST-PERIODO-ACTUAL      PIC X(07) VALUE SPACES.
030600 01  WKS-HIST-PERIODO-DESGLOSE REDEFINES WKS-HIST-PERIODO-ACTUAL.
030700     02  WKS-HIST-PER-ANIO         PIC X(04).
030800     02  WKS-HIST-PER-GUION        PIC X(01).
030900     02  WKS-HIST-PER-MES          PIC X(02).
031000 01  WKS-HIST-DEUDA                PIC S9(13)V99 VALUE ZEROS.
031100 01  WKS-HIST-RIESGO-DEUDA         PIC S9(13)V99 VALUE ZEROS.
031200 01  WKS-HIST-CTA-DEUDA             PIC 9(07) COMP VALUE ZEROS.
031300 01  WKS-HIST-CTA-RIESGO            PIC 9(07) COMP VALUE ZEROS.
031400 01  WKS-HIST-PCT                    PIC 9(03)V99 VALUE ZEROS.
031450 01  WKS-HIST-RATIO                  PIC 9(03)V9999 VALUE ZEROS.
031500 PROCEDURE DIVISION.
031600******************************************************************
031700*                    100  -  PARRAFO PRINCIPAL                   *
031800******************************************************************
031900 100-PRINCIPAL SECTION.
032000     PERFORM 200-APERTURA-DE-ARCHIVOS
032100     PERFORM 210-LEER-PRIMER-CONSOLIDADO
032200     INITIATE REPORTE-KPI
032300     PERFORM 220-DEPURAR-PERIODO-ANTERIOR
032400     PERFORM 300-CARGAR-CONSOLIDADO THRU 300-CARGAR-CONSOLIDADO-E
032500         UNTIL FS-ENTCON = 10
032600     CLOSE ENTRADA-CONSOLIDADO
032700     CLOSE SALIDA-TABLERO
032800     PERFORM 400-CALCULAR-KPI
032900     GENERATE CABECERA-KPI
033000     GENERATE CABECERA-BUCKETS
033100     PERFORM 450-CALCULAR-PARETO
033200     PERFORM 470-CALCULAR-HISTORICO
033300     TERMINATE REPORTE-KPI
033400     PERFORM 800-ESTADISTICAS
033500     PERFORM 700-CIERRA-ARCHIVOS
033600     STOP RUN.
033700 100-PRINCIPAL-E.                EXIT.
033800*--->> SERIE 200 APERTURA DE ARCHIVOS Y CONTROL DE ERRORES
033900 200-APERTURA-DE-ARCHIVOS SECTION.
034000     OPEN INPUT  ENTRADA-CONSOLIDADO
034100     OPEN INPUT  ENTRADA-TABLERO
034200     OPEN OUTPUT SALIDA-TABLERO
034300     OPEN OUTPUT REPORTE-INDICADORES
034400     PERFORM 210-EVALUA-FS-APERTURA.
034500 200-APERTURA-DE-ARCHIVOS-E.     EXIT.
034600 210-EVALUA-FS-APERTURA SECTION.
034700     IF FS-ENTCON NOT EQUAL 0
034800        MOVE 'OPEN'   TO ACCION
034900        MOVE SPACES   TO LLAVE
035000        MOVE 'ENTCON' TO ARCHIVO
035100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
035200           LLAVE, FS-ENTCON, FSE-ENTCON
035300        MOVE 91 TO RETURN-CODE
035400        STOP RUN
035500     END-IF
035600     IF FS-ENTFAC NOT EQUAL 0
035700        MOVE 'OPEN'   TO ACCION
035800        MOVE SPACES   TO LLAVE
035900        MOVE 'ENTFAC' TO ARCHIVO
036000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
036100           LLAVE, FS-ENTFAC, FSE-ENTFAC
036200        MOVE 91 TO RETURN-CODE
036300        STOP RUN
036400     END-IF
036500     IF FS-SALFAC NOT EQUAL 0
036600        MOVE 'OPEN'   TO ACCION
036700        MOVE SPACES   TO LLAVE
036800        MOVE 'SALFAC' TO ARCHIVO
036900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
037000           LLAVE, FS-SALFAC, FSE-SALFAC
037100        MOVE 91 TO RETURN-CODE
037200        STOP RUN
037300     END-IF.
037400 210-EVALUA-FS-APERTURA-E.       EXIT.
037500*  PRIMER REGISTRO DEL CONSOLIDADO: DE AHI SE TOMA EL PERIODO
037600*  QUE ESTA CORRIDA VA A RECARGAR EN EL TABLERO (SE ASUME QUE UN
037700*  CONSOLIDADO TRAE UN SOLO PERIODO).
037800 210-LEER-PRIMER-CONSOLIDADO SECTION.
037900     READ ENTRADA-CONSOLIDADO
038000         AT END MOVE 10 TO FS-ENTCON
038100     END-READ
038200     IF FS-ENTCON = 0 AND WKS-PERIODO-CARGA = SPACES
038300        MOVE C-PERIODO TO WKS-PERIODO-CARGA
038400     END-IF.
038500 210-LEER-PRIMER-CONSOLIDADO-E.  EXIT.
038600*--->> SERIE 220 DEPURA DEL TABLERO VIEJO LAS FILAS DEL PERIODO
038700*      QUE SE VA A RECARGAR; LAS DEMAS PASAN INTACTAS
038800 220-DEPURAR-PERIODO-ANTERIOR SECTION.
038900     PERFORM 221-LEER-TABLERO-VIEJO
039000     PERFORM 222-PROCESAR-TABLERO-VIEJO
039100         THRU 222-PROCESAR-TABLERO-VIEJO-E
039200         UNTIL FS-ENTFAC = 10.
039300 220-DEPURAR-PERIODO-ANTERIOR-E. EXIT.
039400 221-LEER-TABLERO-VIEJO SECTION.
039500     READ ENTRADA-TABLERO
039600         AT END MOVE 10 TO FS-ENTFAC
039700     END-READ.
039800 221-LEER-TABLERO-VIEJO-E.       EXIT.
039900 222-PROCESAR-TABLERO-VIEJO SECTION.
040000     IF C-PERIODO OF REG-ARTTAB-ENT NOT = WKS-PERIODO-CARGA
040100        MOVE REG-ARTTAB-ENT TO REG-ARTTAB-SAL
040200        WRITE REG-ARTTAB-SAL
040300        ADD 1 TO WKS-REGISTROS-CARRY-OVER
040400     ELSE
040500        ADD 1 TO WKS-REGISTROS-DEPURADOS
040600     END-IF
040700     PERFORM 221-LEER-TABLERO-VIEJO.
040800 222-PROCESAR-TABLERO-VIEJO-E.   EXIT.
040900*--->> SERIE 300 CARGA DEL CONSOLIDADO AL TABLERO Y DERIVA CAMPOS
041000 300-CARGAR-CONSOLIDADO SECTION.
041100     PERFORM 310-PROCESAR-UN-CONSOLIDADO
041200         THRU 310-PROCESAR-UN-CONSOLIDADO-E
041300         UNTIL FS-ENTCON = 10.
041400 300-CARGAR-CONSOLIDADO-E.       EXIT.
041500*  SE OMITEN LAS FILAS SIN CUIT, SIN CONTRATO O SIN
041600*  ASEGURADORA.
041700 310-PROCESAR-UN-CONSOLIDADO SECTION.
041800     ADD 1 TO WKS-REGISTROS-LEIDOS
041900     IF C-CUIT = ZEROS OR C-CONTRATO = ZEROS
042000                    OR C-ASEGURADORA = SPACES
042100        ADD 1 TO WKS-REGISTROS-OMITIDOS
042200     ELSE
042300        PERFORM 350-DERIVAR-CAMPOS-TABLERO
042400        PERFORM 360-ACUMULAR-KPI
042500        WRITE REG-ARTTAB-SAL
042600        ADD 1 TO WKS-REGISTROS-CARGADOS
042700     END-IF
042800     PERFORM 210-LEER-PRIMER-CONSOLIDADO.
042900 310-PROCESAR-UN-CONSOLIDADO-E.  EXIT.
043000*  DERIVA LOS TRES CAMPOS DE TABLERO A PARTIR DE LA FILA DEL
043100*  CONSOLIDADO: BANDERA DE RIESGO, CUBETA DE Q Y DEUDA/COSTO.
043200 350-DERIVAR-CAMPOS-TABLERO SECTION.
043300     MOVE C-PERIODO          TO C-PERIODO       OF REG-ARTTAB-SAL
043400     MOVE C-RAZON-SOCIAL     TO C-RAZON-SOCIAL  OF REG-ARTTAB-SAL
043500     MOVE C-CUIT             TO C-CUIT          OF REG-ARTTAB-SAL
043600     MOVE C-CONTRATO         TO C-CONTRATO      OF REG-ARTTAB-SAL
043700     MOVE C-ASEGURADORA      TO C-ASEGURADORA   OF REG-ARTTAB-SAL
043800     MOVE C-DEUDA-TOTAL      TO C-DEUDA-TOTAL   OF REG-ARTTAB-SAL
043900     MOVE C-COSTO-MENSUAL    TO C-COSTO-MENSUAL OF REG-ARTTAB-SAL
044000     MOVE C-Q-PERIODOS       TO C-Q-PERIODOS    OF REG-ARTTAB-SAL
044100     MOVE C-Q-VACIO          TO C-Q-VACIO       OF REG-ARTTAB-SAL
044200     MOVE C-ESTADO-CONTRATO  TO C-ESTADO-CONTRATO OF REG-ARTTAB-SAL
044300     MOVE C-EMAIL            TO C-EMAIL         OF REG-ARTTAB-SAL
044400     MOVE C-NO-CONTACTAR     TO C-NO-CONTACTAR  OF REG-ARTTAB-SAL
044500     MOVE C-PRODUCTOR        TO C-PRODUCTOR     OF REG-ARTTAB-SAL
044600     MOVE C-PREMIER          TO C-PREMIER       OF REG-ARTTAB-SAL
044700     MOVE C-CLIENTE-IMP      TO C-CLIENTE-IMP   OF REG-ARTTAB-SAL
044800     IF C-Q-VACIO = 'N' AND C-Q-PERIODOS >= 2
044900        MOVE 'S' TO D-RIESGO-FLAG OF REG-ARTTAB-SAL
045000     ELSE
045100        MOVE 'N' TO D-RIESGO-FLAG OF REG-ARTTAB-SAL
045200     END-IF
045300     PERFORM 351-DERIVAR-BUCKET-Q
045400     IF C-COSTO-MENSUAL OF REG-ARTTAB-SAL > ZEROS
045500        DIVIDE C-DEUDA-TOTAL OF REG-ARTTAB-SAL
045600            BY C-COSTO-MENSUAL OF REG-ARTTAB-SAL
045700            GIVING D-DEUDA-VS-COSTO OF REG-ARTTAB-SAL ROUNDED
045800     ELSE
045900        MOVE ZEROS TO D-DEUDA-VS-COSTO OF REG-ARTTAB-SAL
046000     END-IF.
046100 350-DERIVAR-CAMPOS-TABLERO-E.   EXIT.
046200*  CUBETA DE Q. QUEDA VACIA SI EL CONSOLIDADO NO TRAE Q.
046300 351-DERIVAR-BUCKET-Q SECTION.
046400     IF C-Q-VACIO OF REG-ARTTAB-SAL = 'S'
046500        MOVE SPACES TO D-BUCKET-Q OF REG-ARTTAB-SAL
046600     ELSE
046700        IF C-Q-PERIODOS OF REG-ARTTAB-SAL < 1.5
046800           MOVE '1  ' TO D-BUCKET-Q OF REG-ARTTAB-SAL
046900        ELSE
047000           IF C-Q-PERIODOS OF REG-ARTTAB-SAL < 2.5
047100              MOVE '2  ' TO D-BUCKET-Q OF REG-ARTTAB-SAL
047200           ELSE
047300              IF C-Q-PERIODOS OF REG-ARTTAB-SAL < 3.5
047400                 MOVE '3  ' TO D-BUCKET-Q OF REG-ARTTAB-SAL
047500              ELSE
047600                 IF C-Q-PERIODOS OF REG-ARTTAB-SAL < 6
047700                    MOVE '4-5' TO D-BUCKET-Q OF REG-ARTTAB-SAL
047800                 ELSE
047900                    MOVE '6+ ' TO D-BUCKET-Q OF REG-ARTTAB-SAL
048000                 END-IF
048100              END-IF
048200           END-IF
048300        END-IF
048400     END-IF.
048500 351-DERIVAR-BUCKET-Q-E.         EXIT.
048600*--->> SERIE 360 ACUMULA LOS CONTADORES DE KPI, CUBETA Y PARETO
048700*      SOBRE LA FILA RECIEN DERIVADA
048800 360-ACUMULAR-KPI SECTION.
048900     EVALUATE D-BUCKET-Q OF REG-ARTTAB-SAL
049000        WHEN '1  ' ADD 1 TO WKS-BKT-1
049100        WHEN '2  ' ADD 1 TO WKS-BKT-2
049200        WHEN '3  ' ADD 1 TO WKS-BKT-3
049300        WHEN '4-5' ADD 1 TO WKS-BKT-4A5
049400        WHEN '6+ ' ADD 1 TO WKS-BKT-6MAS
049500        WHEN OTHER ADD 1 TO WKS-BKT-VACIO
049600     END-EVALUATE
049700     IF C-Q-VACIO OF REG-ARTTAB-SAL = 'N'
049800        AND C-Q-PERIODOS OF REG-ARTTAB-SAL >= 1
049900        ADD C-DEUDA-TOTAL OF REG-ARTTAB-SAL TO WKS-KPI-DEUDA-TOTAL
050000        ADD 1 TO WKS-KPI-CONTRATOS-DEUDA
050100        ADD C-Q-PERIODOS OF REG-ARTTAB-SAL TO WKS-KPI-Q-SUMA
050200        PERFORM 365-ACUMULAR-PARETO
050300        IF C-CLIENTE-IMP OF REG-ARTTAB-SAL = 'S'
050400           ADD C-DEUDA-TOTAL OF REG-ARTTAB-SAL
050500               TO WKS-KPI-CIMP-MONTO
050600           ADD 1 TO WKS-KPI-CIMP-CTA
050700        END-IF
050800        MOVE C-PREMIER OF REG-ARTTAB-SAL TO WKS-PREMIER-UPPER
050900        INSPECT WKS-PREMIER-UPPER CONVERTING
051000           'abcdefghijklmnopqrstuvwxyz'
051100           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
051200        IF WKS-PREMIER-UPPER = 'PREMIER     '
051300           ADD C-DEUDA-TOTAL OF REG-ARTTAB-SAL
051400               TO WKS-KPI-PREMIER-MONTO
051500           ADD 1 TO WKS-KPI-PREMIER-CTA
051600        END-IF
051700        IF C-NO-CONTACTAR OF REG-ARTTAB-SAL = 'S'
051800           ADD C-DEUDA-TOTAL OF REG-ARTTAB-SAL
051900               TO WKS-KPI-NOCONT-MONTO
052000           ADD 1 TO WKS-KPI-NOCONT-CTA
052100        END-IF
052200        IF C-Q-PERIODOS OF REG-ARTTAB-SAL >= 3
052300           ADD C-DEUDA-TOTAL OF REG-ARTTAB-SAL
052400               TO WKS-KPI-RIESGO-DEUDA
052500           ADD 1 TO WKS-KPI-RIESGO-CONTRATOS
052600        END-IF
052700     END-IF.
052800 360-ACUMULAR-KPI-E.             EXIT.
052900*  ACUMULA LA DEUDA POR ASEGURADORA EN LA TABLA DE
053000*  PARETO. BUSQUEDA LINEAL PORQUE LA TABLA SE LLENA EN EL ORDEN
053100*  DE APARICION, TODAVIA SIN ORDENAR (EL ORDEN DESCENDENTE SE
053200*  ARMA AL FINAL EN 450-CALCULAR-PARETO).
053300 365-ACUMULAR-PARETO SECTION.
053400     SET WKS-ASEG-IDX TO 1
053500     MOVE 'N' TO WKS-IND-ASEG-ENCONTRADA
053600     PERFORM 366-BUSCAR-ASEGURADORA THRU 366-BUSCAR-ASEGURADORA-E
053700         UNTIL WKS-ASEG-IDX > WKS-ASEG-CANT
053800            OR WKS-ASEG-ENCONTRADA
053900     IF NOT WKS-ASEG-ENCONTRADA
054000        ADD 1 TO WKS-ASEG-CANT
054100        SET WKS-ASEG-IDX TO WKS-ASEG-CANT
054200        MOVE C-ASEGURADORA OF REG-ARTTAB-SAL
054300             TO WKS-ASEG-NOMBRE(WKS-ASEG-IDX)
054400        MOVE ZEROS TO WKS-ASEG-DEUDA(WKS-ASEG-IDX)
054500     END-IF
054600     ADD C-DEUDA-TOTAL OF REG-ARTTAB-SAL
054700         TO WKS-ASEG-DEUDA(WKS-ASEG-IDX).
054800 365-ACUMULAR-PARETO-E.          EXIT.
054900 366-BUSCAR-ASEGURADORA SECTION.
055000     IF WKS-ASEG-NOMBRE(WKS-ASEG-IDX) =
055100                               C-ASEGURADORA OF REG-ARTTAB-SAL
055200        SET WKS-ASEG-ENCONTRADA TO TRUE
055300     ELSE
055400        SET WKS-ASEG-IDX UP BY 1
055500     END-IF.
055600 366-BUSCAR-ASEGURADORA-E.       EXIT.
055700*--->> SERIE 400 CIERRA LOS PROMEDIOS Y PORCENTAJES DEL KPI DEL
055800*      PERIODO
055900 400-CALCULAR-KPI SECTION.
056000     IF WKS-KPI-CONTRATOS-DEUDA > ZEROS
056100        DIVIDE WKS-KPI-Q-SUMA BY WKS-KPI-CONTRATOS-DEUDA
056200            GIVING WKS-KPI-Q-PROMEDIO ROUNDED
056300        DIVIDE WKS-KPI-RIESGO-CONTRATOS BY WKS-KPI-CONTRATOS-DEUDA
056350            GIVING WKS-KPI-RIESGO-RATIO
056400        MULTIPLY WKS-KPI-RIESGO-RATIO BY 100
056450            GIVING WKS-KPI-RIESGO-PCT ROUNDED
056700     ELSE
056800        MOVE ZEROS TO WKS-KPI-Q-PROMEDIO
056900        MOVE ZEROS TO WKS-KPI-RIESGO-PCT
057000     END-IF.
057100 400-CALCULAR-KPI-E.             EXIT.
057200*--->> SERIE 450 ORDENA LA TABLA DE ASEGURADORAS DESCENDENTE POR
057300*      DEUDA Y EMITE EL BLOQUE DE PARETO
057400 450-CALCULAR-PARETO SECTION.
057500     PERFORM 451-ORDENAR-ASEGURADORAS
057600         THRU 451-ORDENAR-ASEGURADORAS-E
057700         VARYING WKS-ASEG-IDX FROM 1 BY 1
057800         UNTIL WKS-ASEG-IDX >= WKS-ASEG-CANT
057900     GENERATE CABECERA-PARETO
058000     MOVE ZEROS TO WKS-PARETO-ACUM
058100     MOVE ZEROS TO WKS-PARETO-OTROS-DEUDA
058200     MOVE ZEROS TO WKS-PARETO-RENGLON
058300     PERFORM 455-EMITIR-RENGLON-PARETO
058400         THRU 455-EMITIR-RENGLON-PARETO-E
058500         VARYING WKS-ASEG-IDX FROM 1 BY 1
058600         UNTIL WKS-ASEG-IDX > WKS-ASEG-CANT
058700     IF WKS-PARETO-OTROS-DEUDA NOT = ZEROS
058800        PERFORM 460-CALCULAR-PCT-ACUM
058900        GENERATE DETALLE-OTROS
059000     END-IF.
059100 450-CALCULAR-PARETO-E.          EXIT.
059200*  ORDENAMIENTO POR SELECCION, CLASICO SOBRE UNA TABLA CHICA EN
059300*  MEMORIA (MAXIMO 50 ASEGURADORAS).
059400 451-ORDENAR-ASEGURADORAS SECTION.
059500     PERFORM 452-BUSCAR-MAYOR-RESTANTE
059600         THRU 452-BUSCAR-MAYOR-RESTANTE-E
059700         VARYING WKS-ASEG-IDX2 FROM WKS-ASEG-IDX BY 1
059800         UNTIL WKS-ASEG-IDX2 > WKS-ASEG-CANT.
059900 451-ORDENAR-ASEGURADORAS-E.     EXIT.
060000 452-BUSCAR-MAYOR-RESTANTE SECTION.
060100     IF WKS-ASEG-DEUDA(WKS-ASEG-IDX2) > WKS-ASEG-DEUDA(WKS-ASEG-IDX)
060200        MOVE WKS-ASEG-FILA(WKS-ASEG-IDX)  TO WKS-ASEG-TEMP
060300        MOVE WKS-ASEG-FILA(WKS-ASEG-IDX2) TO WKS-ASEG-FILA(WKS-ASEG-IDX)
060400        MOVE WKS-ASEG-TEMP                TO WKS-ASEG-FILA(WKS-ASEG-IDX2)
060500     END-IF.
060600 452-BUSCAR-MAYOR-RESTANTE-E.    EXIT.
060700*  LOS PRIMEROS DIEZ SE LISTAN INDIVIDUALMENTE; DEL ONCEAVO EN
060800*  ADELANTE SE ACUMULAN COMO "OTROS".
060900 455-EMITIR-RENGLON-PARETO SECTION.
061000     ADD 1 TO WKS-PARETO-RENGLON
061100     IF WKS-PARETO-RENGLON <= 10
061200        ADD WKS-ASEG-DEUDA(WKS-ASEG-IDX) TO WKS-PARETO-ACUM
061300        PERFORM 460-CALCULAR-PCT-ACUM
061400        GENERATE DETALLE-PARETO
061500     ELSE
061600        ADD WKS-ASEG-DEUDA(WKS-ASEG-IDX) TO WKS-PARETO-OTROS-DEUDA
061700        ADD WKS-ASEG-DEUDA(WKS-ASEG-IDX) TO WKS-PARETO-ACUM
061800     END-IF.
061900 455-EMITIR-RENGLON-PARETO-E.    EXIT.
062000 460-CALCULAR-PCT-ACUM SECTION.
062100     IF WKS-KPI-DEUDA-TOTAL > ZEROS
062200        DIVIDE WKS-PARETO-ACUM BY WKS-KPI-DEUDA-TOTAL
062250            GIVING WKS-PARETO-RATIO
062300        MULTIPLY WKS-PARETO-RATIO BY 100
062350            GIVING WKS-PARETO-PCT ROUNDED
062500     ELSE
062600        MOVE ZEROS TO WKS-PARETO-PCT
062700     END-IF.
062800 460-CALCULAR-PCT-ACUM-E.        EXIT.
062900*--->> SERIE 470 HISTORICO POR PERIODO. SE RELEE EL TABLERO    SDL99188
063000*      YA RECARGADO, SE ORDENA POR PERIODO Y SE ACUMULA
063100*      POR RUPTURA DE CONTROL.
063200 470-CALCULAR-HISTORICO SECTION.
063300     OPEN INPUT SALIDA-TABLERO
063400     GENERATE CABECERA-HISTORICO
063500     SORT WORK-TABLERO ASCENDING KEY WH-PERIODO
063600         INPUT  PROCEDURE IS 471-LEER-TABLERO-FINAL
063700         OUTPUT PROCEDURE IS 480-ACUMULAR-HISTORICO.
063800 470-CALCULAR-HISTORICO-E.       EXIT.
063900 471-LEER-TABLERO-FINAL SECTION.
064000     PERFORM 472-LEER-UN-REGISTRO-FINAL
064100     PERFORM 473-LIBERAR-UN-REGISTRO-FINAL
064200         THRU 473-LIBERAR-UN-REGISTRO-FINAL-E
064300         UNTIL FS-SALFAC = 10
064400     CLOSE SALIDA-TABLERO.
064500 471-LEER-TABLERO-FINAL-E.       EXIT.
064600 472-LEER-UN-REGISTRO-FINAL SECTION.
064700     READ SALIDA-TABLERO
064800         AT END MOVE 10 TO FS-SALFAC
064900     END-READ.
065000 472-LEER-UN-REGISTRO-FINAL-E.   EXIT.
065100 473-LIBERAR-UN-REGISTRO-FINAL SECTION.
065200     MOVE C-PERIODO    OF REG-ARTTAB-SAL TO WH-PERIODO
065300     MOVE C-Q-VACIO    OF REG-ARTTAB-SAL TO WH-Q-VACIO
065400     MOVE C-Q-PERIODOS OF REG-ARTTAB-SAL TO WH-Q-PERIODOS
065500     MOVE C-DEUDA-TOTAL OF REG-ARTTAB-SAL TO WH-DEUDA-TOTAL
065600     RELEASE WORK-REG-HIST
065700     PERFORM 472-LEER-UN-REGISTRO-FINAL.
065800 473-LIBERAR-UN-REGISTRO-FINAL-E. EXIT.
065900*  RUPTURA DE CONTROL POR PERIODO SOBRE LAS FILAS YA ORDENADAS.
066000 480-ACUMULAR-HISTORICO SECTION.
066100     SET WKS-PRIMER-HIST TO TRUE
066200     PERFORM 481-LEER-ORDENADO-HIST
066300     PERFORM 482-PROCESAR-ORDENADO-HIST
066400         THRU 482-PROCESAR-ORDENADO-HIST-E
066500         UNTIL WKS-FIN-HIST
066600     IF NOT WKS-PRIMER-HIST
066700        PERFORM 490-EMITIR-LINEA-HISTORICO
066800     END-IF.
066900 480-ACUMULAR-HISTORICO-E.       EXIT.
067000 481-LEER-ORDENADO-HIST SECTION.
067100     RETURN WORK-TABLERO
067200         AT END SET WKS-FIN-HIST TO TRUE
067300     END-RETURN.
067400 481-LEER-ORDENADO-HIST-E.       EXIT.
067500 482-PROCESAR-ORDENADO-HIST SECTION.
067600     IF WKS-PRIMER-HIST
067700        MOVE WH-PERIODO TO WKS-HIST-PERIODO-ACTUAL
067800        SET WKS-NO-PRIMER-HIST TO TRUE
067900     ELSE
068000        IF WH-PERIODO NOT = WKS-HIST-PERIODO-ACTUAL
068100           PERFORM 490-EMITIR-LINEA-HISTORICO
068200           MOVE WH-PERIODO TO WKS-HIST-PERIODO-ACTUAL
068300        END-IF
068400     END-IF
068500     IF WH-Q-VACIO = 'N' AND WH-Q-PERIODOS >= 1
068600        ADD WH-DEUDA-TOTAL TO WKS-HIST-DEUDA
068700        ADD 1 TO WKS-HIST-CTA-DEUDA
068800        IF WH-Q-PERIODOS >= 3
068900           ADD WH-DEUDA-TOTAL TO WKS-HIST-RIESGO-DEUDA
069000           ADD 1 TO WKS-HIST-CTA-RIESGO
069100        END-IF
069200     END-IF
069300     PERFORM 481-LEER-ORDENADO-HIST.
069400 482-PROCESAR-ORDENADO-HIST-E.   EXIT.
069500*  EMITE LA LINEA DEL PERIODO QUE SE ACABA DE CERRAR Y REINICIA
069600*  LOS ACUMULADORES PARA EL PERIODO SIGUIENTE.
069700 490-EMITIR-LINEA-HISTORICO SECTION.
069800     IF WKS-HIST-CTA-DEUDA > ZEROS
069900        DIVIDE WKS-HIST-CTA-RIESGO BY WKS-HIST-CTA-DEUDA
069950            GIVING WKS-HIST-RATIO
070000        MULTIPLY WKS-HIST-RATIO BY 100
070050            GIVING WKS-HIST-PCT ROUNDED
070200     ELSE
070300        MOVE ZEROS TO WKS-HIST-PCT
070400     END-IF
070500     GENERATE DETALLE-HISTORICO
070600     MOVE ZEROS TO WKS-HIST-DEUDA
070700     MOVE ZEROS TO WKS-HIST-RIESGO-DEUDA
070800     MOVE ZEROS TO WKS-HIST-CTA-DEUDA
070900     MOVE ZEROS TO WKS-HIST-CTA-RIESGO.
071000 490-EMITIR-LINEA-HISTORICO-E.   EXIT.
071100*--->> SERIE 800 ESTADISTICAS POR CONSOLA
071200 800-ESTADISTICAS SECTION.
071300     DISPLAY
071400     "**********************************************************"
071500     DISPLAY
071600     "*         CBA1050  -  RECARGA DE TABLERO Y KPI"
071700     DISPLAY
071800     "**********************************************************"
071900     DISPLAY " PERIODO RECARGADO                 : "
072000              WKS-PERIODO-CARGA
072100     DISPLAY " REGISTROS LEIDOS DEL CONSOLIDADO  : "
072200              WKS-REGISTROS-LEIDOS
072300     DISPLAY " REGISTROS OMITIDOS (SIN LLAVE)    : "
072400              WKS-REGISTROS-OMITIDOS
072500     DISPLAY " REGISTROS CARGADOS AL TABLERO     : "
072600              WKS-REGISTROS-CARGADOS
072700     DISPLAY " REGISTROS DE OTROS PERIODOS (CARRY): "
072800              WKS-REGISTROS-CARRY-OVER
072900     DISPLAY " REGISTROS DEPURADOS DEL PERIODO   : "
073000              WKS-REGISTROS-DEPURADOS
073100     DISPLAY
073200     "**********************************************************".
073300 800-ESTADISTICAS-E.             EXIT.
073400*--->> SERIE 700 CIERRE DE ARCHIVOS
073500 700-CIERRA-ARCHIVOS SECTION.
073600     CLOSE ENTRADA-TABLERO
073700     CLOSE REPORTE-INDICADORES.
073800 700-CIERRA-ARCHIVOS-E.          EXIT.






