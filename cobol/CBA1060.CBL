000100******************************************************************
000200* FECHA       : 09/04/1990                                       *
000300* PROGRAMADOR : R. MONTERROSO (RMM)                               *
000400* APLICACION  : COBRANZAS ART                                    *
000500* PROGRAMA    : CBA1060                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA MASIVA DE PLANES DE PAGO. AGRUPA LAS       *
000800*             : CUOTAS DE ENTRADA POR PLAN (ASEGURADORA, RAMO,   *
000900*             : POLIZA, ENDOSO, MONEDA) Y LAS AGREGA AL VIVO DE  *
001000*             : PLANES, RECHAZANDO EL GRUPO COMPLETO SI EL PLAN  *
001100*             : (ASEGURADORA, RAMO, POLIZA, ENDOSO) YA EXISTE.   *
001200* ARCHIVOS    : ENTPLN  - VIVO DE PLANES ANTERIOR (ENTRADA)      *
001300*             : ENTCUO  - CUOTAS A CARGAR (ENTRADA)              *
001400*             : SALPLN  - VIVO DE PLANES RECARGADO (SALIDA)      *
001500*             : SORTWK6 - ARCHIVO DE TRABAJO DEL SORT DE CUOTAS  *
001600* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001700******************************************************************
001800*----------------------------------------------------------------*
001900*                    BITACORA DE CAMBIOS                         *
002000*----------------------------------------------------------------*
002100*  FECHA       PROGRAMADOR            DESCRIPCION
002200*  09/04/1990  R. MONTERROSO (RMM)    VERSION INICIAL. CARGA DE
002300*                                     PLANES DE CUOTAS FIJAS.
002400*  22/03/1996  R. MONTERROSO (RMM)    SE AGREGA LA VALIDACION DE
002500*                                     PLAN DUPLICADO CONTRA EL
002600*                                     VIVO ANTERIOR.
002700*  19/10/1999  S. DE LEON    (SDL)    PETICION NO. 1999-0271: LOS
002800*                                     CONTADORES DE CARGA QUEDAN
002900*                                     EN COMP PARA EL CIERRE DEL
003000*                                     AÑO 2000.
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                     CBA1060.
003400 AUTHOR.                         R. MONTERROSO.
003500 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
003600 DATE-WRITTEN.                   09/04/1990.
003700 DATE-COMPILED.
003800 SECURITY.                       CONFIDENCIAL - USO INTERNO.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ENTRADA-PLANES  ASSIGN TO ENTPLN
004600            FILE STATUS IS FS-ENTPLN.
004700     SELECT ENTRADA-CUOTAS  ASSIGN TO ENTCUO
004800            FILE STATUS IS FS-ENTCUO.
004900     SELECT SALIDA-PLANES   ASSIGN TO SALPLN
005000            FILE STATUS IS FS-SALPLN.
005100     SELECT WORK-CUOTAS     ASSIGN TO SORTWK6.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  ENTRADA-PLANES.
005500     COPY ARTPLN REPLACING REG-ARTPLN BY REG-ARTPLN-VIEJO.
005600 FD  ENTRADA-CUOTAS.
005700     COPY ARTPLN REPLACING REG-ARTPLN BY REG-ARTPLN-NVO.
005800 FD  SALIDA-PLANES.
005900     COPY ARTPLN REPLACING REG-ARTPLN BY REG-ARTPLN-SAL.
006000 01  REG-ARTPLN-SAL-ALT REDEFINES REG-ARTPLN-SAL PIC X(120).
006100 SD  WORK-CUOTAS.
006200 01  WORK-REG-CUOTA.
006300     02  WC-ASEGURADORA             PIC X(20).
006400     02  WC-RAMO                    PIC X(20).
006500     02  WC-POLIZA                  PIC X(15).
006600     02  WC-ENDOSO                  PIC X(10).
006700     02  WC-MONEDA                  PIC X(04).
006800     02  WC-CUOTA-NRO               PIC 9(03).
006900     02  WC-VENCIMIENTO             PIC 9(08).
007000     02  WC-IMPORTE                 PIC S9(11)V99.
007100     02  FILLER                     PIC X(05).
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*        VARIABLES DE OPERACION, CONTADORES, DISPARADORES        *
007500******************************************************************
007600 01  WKS-CAMPOS-DE-TRABAJO.
007700     02  FS-ENTPLN               PIC 9(02) VALUE ZEROS.
007800     02  FS-ENTCUO               PIC 9(02) VALUE ZEROS.
007900     02  FS-SALPLN               PIC 9(02) VALUE ZEROS.
008000     02  FILLER                  PIC X(02) VALUE SPACES.
008100 01  FSE-ENTPLN.
008200     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008300     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008400     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008500 01  FSE-ENTCUO.
008600     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008700     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008800     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008900 01  FSE-SALPLN.
009000     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
009100     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
009200     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
009300*Variables de Rutina para control de File Status Extendido
009400 01  PROGRAMA                    PIC X(08) VALUE 'CBA1060'.
009500 01  ARCHIVO                     PIC X(08) VALUE SPACES.
009600 01  ACCION                      PIC X(10) VALUE SPACES.
009700 01  LLAVE                       PIC X(32) VALUE SPACES.
009800*CONTROLADORES DE LECTURA Y DE GRUPO
009900 01  WKS-IND-PRIMER-GRUPO        PIC X(01) VALUE 'S'.
010000     88  WKS-PRIMER-GRUPO                  VALUE 'S'.
010100     88  WKS-NO-PRIMER-GRUPO               VALUE 'N'.
010200*LLAVE DE GRUPO ACTUAL (ASEGURADORA+RAMO+POLIZA+ENDOSO+MONEDA)
010300 01  WKS-LLAVE-GRUPO-ACTUAL.
010400     02  WKS-LGA-ASEGURADORA     PIC X(20).
010500     02  WKS-LGA-RAMO            PIC X(20).
010600     02  WKS-LGA-POLIZA          PIC X(15).
010700     02  WKS-LGA-ENDOSO          PIC X(10).
010800     02  WKS-LGA-MONEDA          PIC X(04).
010900 01  WKS-LLAVE-GRUPO-NUEVA REDEFINES WKS-LLAVE-GRUPO-ACTUAL
011000                                     PIC X(69).
011100*INDICES Y CONTADORES
011200 77  WKS-IDX                     PIC 9(03) COMP VALUE ZEROS.
011300 01  WKS-REGISTROS-LEIDOS        PIC 9(07) COMP VALUE ZEROS.      SDL99271
011400 01  WKS-PLANES-CARGADOS         PIC 9(05) COMP VALUE ZEROS.      SDL99271
011500 77  WKS-PLANES-DUPLICADOS       PIC 9(05) COMP VALUE ZEROS.
011600 77  WKS-CUOTAS-CARGADAS         PIC 9(07) COMP VALUE ZEROS.
011700 01  WKS-PLANES-ANTERIORES       PIC 9(05) COMP VALUE ZEROS.
011800******************************************************************
011900*   TABLA DE PLANES YA CARGADOS (VIVO ANTERIOR + LO CARGADO EN   *
012000*   ESTA MISMA CORRIDA), LLAVE CORTA SIN MONEDA                  *
012100******************************************************************
012200 01  WKS-TABLA-PLANES.
012300     02  WKS-PLN-CANT            PIC 9(05) COMP VALUE ZEROS.
012400     02  WKS-PLN-FILA OCCURS 1 TO 9999 TIMES
012500             DEPENDING ON WKS-PLN-CANT
012600             INDEXED BY WKS-PLN-IDX.
012700         03  WKS-PLN-ASEGURADORA   PIC X(20).
012800         03  WKS-PLN-RAMO          PIC X(20).
012900         03  WKS-PLN-POLIZA        PIC X(15).
013000         03  WKS-PLN-ENDOSO        PIC X(10).
013100         03  FILLER                PIC X(05).
013200 01  WKS-IND-PLAN-DUPLICADO      PIC X(01) VALUE 'N'.
013300     88  WKS-PLAN-DUPLICADO                VALUE 'S'.
013400 01  WKS-IND-FIN-ORDENADO        PIC X(01) VALUE 'N'.
013500******************************************************************
013600*   BUFFER DE LAS CUOTAS DE UN MISMO GRUPO/PLAN ANTES DE SABER   *
013700*   SI EL PLAN ESTA DUPLICADO                                    *
013800******************************************************************
013900 01  WKS-TABLA-GRUPO.
014000     02  WKS-GRUPO-CANT          PIC 9(03) COMP VALUE ZEROS.
014100     02  WKS-GRUPO-FILA OCCURS 1 TO 500 TIMES
014200             DEPENDING ON WKS-GRUPO-CANT
014300             INDEXED BY WKS-GRP-IDX.
014400         03  WKS-GRP-CUOTA-NRO      PIC 9(03).
014500         03  WKS-GRP-VENCIMIENTO    PIC 9(08).
014600         03  WKS-GRP-VTO-DESGLOSE REDEFINES WKS-GRP-VENCIMIENTO.
014700             04  WKS-GRP-VTO-ANIO    PIC 9(04).
014800             04  WKS-GRP-VTO-MES     PIC 9(02).
014900             04  WKS-GRP-VTO-DIA     PIC 9(02).
015000         03  WKS-GRP-IMPORTE        PIC S9(11)V99.
015100         03  FILLER                 PIC X(05).
015200 PROCEDURE DIVISION.
015300******************************************************************
015400*                    100  -  PARRAFO PRINCIPAL                   *
015500******************************************************************
015600 100-PRINCIPAL SECTION.
015700     PERFORM 200-APERTURA-DE-ARCHIVOS
015800     PERFORM 220-CARGAR-PLANES-EXISTENTES
015900     PERFORM 300-ORDENAR-Y-AGRUPAR-CUOTAS
016000     PERFORM 800-ESTADISTICAS
016100     PERFORM 700-CIERRA-ARCHIVOS
016200     STOP RUN.
016300 100-PRINCIPAL-E.                EXIT.
016400*--->> SERIE 200 APERTURA DE ARCHIVOS Y CONTROL DE ERRORES
016500 200-APERTURA-DE-ARCHIVOS SECTION.
016600     OPEN INPUT  ENTRADA-PLANES
016700     OPEN INPUT  ENTRADA-CUOTAS
016800     OPEN OUTPUT SALIDA-PLANES
016900     PERFORM 210-EVALUA-FS-APERTURA.
017000 200-APERTURA-DE-ARCHIVOS-E.     EXIT.
017100 210-EVALUA-FS-APERTURA SECTION.
017200     IF FS-ENTPLN NOT EQUAL 0 AND FS-ENTPLN NOT EQUAL 35
017300        MOVE 'OPEN'   TO ACCION
017400        MOVE SPACES   TO LLAVE
017500        MOVE 'ENTPLN' TO ARCHIVO
017600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017700           LLAVE, FS-ENTPLN, FSE-ENTPLN
017800        MOVE 91 TO RETURN-CODE
017900        STOP RUN
018000     END-IF
018100     IF FS-ENTCUO NOT EQUAL 0
018200        MOVE 'OPEN'   TO ACCION
018300        MOVE SPACES   TO LLAVE
018400        MOVE 'ENTCUO' TO ARCHIVO
018500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018600           LLAVE, FS-ENTCUO, FSE-ENTCUO
018700        MOVE 91 TO RETURN-CODE
018800        STOP RUN
018900     END-IF
019000     IF FS-SALPLN NOT EQUAL 0
019100        MOVE 'OPEN'   TO ACCION
019200        MOVE SPACES   TO LLAVE
019300        MOVE 'SALPLN' TO ARCHIVO
019400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
019500           LLAVE, FS-SALPLN, FSE-SALPLN
019600        MOVE 91 TO RETURN-CODE
019700        STOP RUN
019800     END-IF.
019900*  FS 35 EN ENTPLN (ARCHIVO NO EXISTE) ES NORMAL EN LA PRIMERA
020000*  CORRIDA: TODAVIA NO HAY VIVO DE PLANES.
020100 210-EVALUA-FS-APERTURA-E.       EXIT.
020200*--->> SERIE 220 TRASLADA EL VIVO ANTERIOR AL NUEVO Y CONSTRUYE
020300*      LA TABLA DE PLANES YA CARGADOS
020400 220-CARGAR-PLANES-EXISTENTES SECTION.
020500     IF FS-ENTPLN = 35
020600        CONTINUE
020700     ELSE
020800        PERFORM 221-LEER-PLAN-VIEJO
020900        PERFORM 222-PROCESAR-PLAN-VIEJO
021000            THRU 222-PROCESAR-PLAN-VIEJO-E
021100            UNTIL FS-ENTPLN = 10
021200     END-IF.
021300 220-CARGAR-PLANES-EXISTENTES-E. EXIT.
021400 221-LEER-PLAN-VIEJO SECTION.
021500     READ ENTRADA-PLANES
021600         AT END MOVE 10 TO FS-ENTPLN
021700     END-READ.
021800 221-LEER-PLAN-VIEJO-E.          EXIT.
021900 222-PROCESAR-PLAN-VIEJO SECTION.
022000     MOVE REG-ARTPLN-VIEJO TO REG-ARTPLN-SAL
022100     WRITE REG-ARTPLN-SAL
022200     MOVE P-ASEGURADORA OF REG-ARTPLN-VIEJO TO WKS-LGA-ASEGURADORA
022300     MOVE P-RAMO        OF REG-ARTPLN-VIEJO TO WKS-LGA-RAMO
022400     MOVE P-POLIZA      OF REG-ARTPLN-VIEJO TO WKS-LGA-POLIZA
022500     MOVE P-ENDOSO      OF REG-ARTPLN-VIEJO TO WKS-LGA-ENDOSO
022600     PERFORM 360-VALIDAR-DUPLICADO
022700     IF NOT WKS-PLAN-DUPLICADO
022800        PERFORM 380-REGISTRAR-PLAN-NUEVO
022900        ADD 1 TO WKS-PLANES-ANTERIORES
023000     END-IF
023100     PERFORM 221-LEER-PLAN-VIEJO.
023200 222-PROCESAR-PLAN-VIEJO-E.      EXIT.
023300*--->> SERIE 300 ORDENA LAS CUOTAS DE ENTRADA POR PLAN Y LAS
023400*      AGRUPA POR PLAN
023500 300-ORDENAR-Y-AGRUPAR-CUOTAS SECTION.
023600     SORT WORK-CUOTAS
023700         ASCENDING KEY WC-ASEGURADORA OF WORK-REG-CUOTA
023800         ASCENDING KEY WC-RAMO        OF WORK-REG-CUOTA
023900         ASCENDING KEY WC-POLIZA      OF WORK-REG-CUOTA
024000         ASCENDING KEY WC-ENDOSO      OF WORK-REG-CUOTA
024100         ASCENDING KEY WC-MONEDA      OF WORK-REG-CUOTA
024200         ASCENDING KEY WC-CUOTA-NRO   OF WORK-REG-CUOTA
024300         INPUT  PROCEDURE IS 310-LEER-CUOTAS-DE-ENTRADA
024400         OUTPUT PROCEDURE IS 330-AGRUPAR-Y-VALIDAR.
024500 300-ORDENAR-Y-AGRUPAR-CUOTAS-E. EXIT.
024600 310-LEER-CUOTAS-DE-ENTRADA SECTION.
024700     PERFORM 311-LEER-UNA-CUOTA
024800     PERFORM 312-LIBERAR-UNA-CUOTA
024900         THRU 312-LIBERAR-UNA-CUOTA-E
025000         UNTIL FS-ENTCUO = 10.
025100 310-LEER-CUOTAS-DE-ENTRADA-E.   EXIT.
025200 311-LEER-UNA-CUOTA SECTION.
025300     READ ENTRADA-CUOTAS
025400         AT END MOVE 10 TO FS-ENTCUO
025500     END-READ.
025600 311-LEER-UNA-CUOTA-E.           EXIT.
025700 312-LIBERAR-UNA-CUOTA SECTION.
025800     ADD 1 TO WKS-REGISTROS-LEIDOS
025900     MOVE P-ASEGURADORA OF REG-ARTPLN-NVO TO WC-ASEGURADORA
026000     MOVE P-RAMO        OF REG-ARTPLN-NVO TO WC-RAMO
026100     MOVE P-POLIZA      OF REG-ARTPLN-NVO TO WC-POLIZA
026200     MOVE P-ENDOSO      OF REG-ARTPLN-NVO TO WC-ENDOSO
026300     MOVE P-MONEDA      OF REG-ARTPLN-NVO TO WC-MONEDA
026400     MOVE P-CUOTA-NRO   OF REG-ARTPLN-NVO TO WC-CUOTA-NRO
026500     MOVE P-VENCIMIENTO OF REG-ARTPLN-NVO TO WC-VENCIMIENTO
026600     MOVE P-IMPORTE     OF REG-ARTPLN-NVO TO WC-IMPORTE
026700     RELEASE WORK-REG-CUOTA
026800     PERFORM 311-LEER-UNA-CUOTA.
026900 312-LIBERAR-UNA-CUOTA-E.        EXIT.
027000*  AGRUPA LAS CUOTAS ORDENADAS EN LOTES DE UN MISMO PLAN Y
027100*  DESPACHA CADA LOTE A 350-PROCESAR-GRUPO AL CAMBIAR DE LLAVE.
027200 330-AGRUPAR-Y-VALIDAR SECTION.
027300     SET WKS-PRIMER-GRUPO TO TRUE
027400     PERFORM 331-LEER-CUOTA-ORDENADA
027500     PERFORM 332-PROCESAR-CUOTA-ORDENADA
027600         THRU 332-PROCESAR-CUOTA-ORDENADA-E
027700         UNTIL WKS-IND-FIN-ORDENADO = 'S'
027800     IF NOT WKS-PRIMER-GRUPO
027900        PERFORM 350-PROCESAR-GRUPO
028000     END-IF.
028100 330-AGRUPAR-Y-VALIDAR-E.        EXIT.
028200 331-LEER-CUOTA-ORDENADA SECTION.
028300     RETURN WORK-CUOTAS
028400         AT END MOVE 'S' TO WKS-IND-FIN-ORDENADO
028500     END-RETURN.
028600 331-LEER-CUOTA-ORDENADA-E.      EXIT.
028700 332-PROCESAR-CUOTA-ORDENADA SECTION.
028800     IF WKS-PRIMER-GRUPO
028900        MOVE WORK-REG-CUOTA(1:69) TO WKS-LLAVE-GRUPO-NUEVA
029000        SET WKS-NO-PRIMER-GRUPO TO TRUE
029100     ELSE
029200        IF WORK-REG-CUOTA(1:69) NOT = WKS-LLAVE-GRUPO-NUEVA
029300           PERFORM 350-PROCESAR-GRUPO
029400           MOVE WORK-REG-CUOTA(1:69) TO WKS-LLAVE-GRUPO-NUEVA
029500           MOVE ZEROS TO WKS-GRUPO-CANT
029600        END-IF
029700     END-IF
029800     PERFORM 333-AGREGAR-FILA-GRUPO
029900     PERFORM 331-LEER-CUOTA-ORDENADA.
030000 332-PROCESAR-CUOTA-ORDENADA-E.  EXIT.
030100 333-AGREGAR-FILA-GRUPO SECTION.
030200     ADD 1 TO WKS-GRUPO-CANT
030300     SET WKS-GRP-IDX TO WKS-GRUPO-CANT
030400     MOVE WC-CUOTA-NRO   OF WORK-REG-CUOTA
030500          TO WKS-GRP-CUOTA-NRO(WKS-GRP-IDX)
030600     MOVE WC-VENCIMIENTO OF WORK-REG-CUOTA
030700          TO WKS-GRP-VENCIMIENTO(WKS-GRP-IDX)
030800     MOVE WC-IMPORTE     OF WORK-REG-CUOTA
030900          TO WKS-GRP-IMPORTE(WKS-GRP-IDX).
031000 333-AGREGAR-FILA-GRUPO-E.       EXIT.
031100*--->> SERIE 350 DECIDE SI UN GRUPO (PLAN) SE CARGA O SE RECHAZA
031200*      POR DUPLICADO
031300 350-PROCESAR-GRUPO SECTION.
031400     PERFORM 360-VALIDAR-DUPLICADO
031500     IF WKS-PLAN-DUPLICADO
031600        ADD 1 TO WKS-PLANES-DUPLICADOS
031700        DISPLAY '*** PLAN DUPLICADO, NO SE CARGA: '
031800                 WKS-LGA-ASEGURADORA '/' WKS-LGA-RAMO '/'
031900                 WKS-LGA-POLIZA '/' WKS-LGA-ENDOSO
032000     ELSE
032100        PERFORM 370-CARGAR-GRUPO
032200        PERFORM 380-REGISTRAR-PLAN-NUEVO
032300        ADD 1 TO WKS-PLANES-CARGADOS
032400        DISPLAY '    PLAN CARGADO: '
032500                 WKS-LGA-ASEGURADORA '/' WKS-LGA-RAMO '/'
032600                 WKS-LGA-POLIZA '/' WKS-LGA-ENDOSO '/'
032700                 WKS-LGA-MONEDA ' CUOTAS: ' WKS-GRUPO-CANT
032800     END-IF.
032900 350-PROCESAR-GRUPO-E.           EXIT.
033000*  LA LLAVE DE DUPLICADO NO INCLUYE LA MONEDA.
033100 360-VALIDAR-DUPLICADO SECTION.
033200     SET WKS-PLN-IDX TO 1
033300     MOVE 'N' TO WKS-IND-PLAN-DUPLICADO
033400     PERFORM 361-COMPARAR-PLAN THRU 361-COMPARAR-PLAN-E
033500         UNTIL WKS-PLN-IDX > WKS-PLN-CANT OR WKS-PLAN-DUPLICADO.
033600 360-VALIDAR-DUPLICADO-E.        EXIT.
033700 361-COMPARAR-PLAN SECTION.
033800     IF WKS-PLN-ASEGURADORA(WKS-PLN-IDX) = WKS-LGA-ASEGURADORA
033900        AND WKS-PLN-RAMO(WKS-PLN-IDX)       = WKS-LGA-RAMO
034000        AND WKS-PLN-POLIZA(WKS-PLN-IDX)     = WKS-LGA-POLIZA
034100        AND WKS-PLN-ENDOSO(WKS-PLN-IDX)     = WKS-LGA-ENDOSO
034200        SET WKS-PLAN-DUPLICADO TO TRUE
034300     ELSE
034400        SET WKS-PLN-IDX UP BY 1
034500     END-IF.
034600 361-COMPARAR-PLAN-E.            EXIT.
034700*  ESCRIBE LAS CUOTAS DEL GRUPO AL VIVO DE PLANES RECARGADO CON
034800*  IMPORTE-ORIGINAL = IMPORTE, PARA LA IMPUTACION POSTERIOR.
034900 370-CARGAR-GRUPO SECTION.
035000     PERFORM 371-ESCRIBIR-UNA-CUOTA
035100         THRU 371-ESCRIBIR-UNA-CUOTA-E
035200         VARYING WKS-GRP-IDX FROM 1 BY 1
035300         UNTIL WKS-GRP-IDX > WKS-GRUPO-CANT.
035400 370-CARGAR-GRUPO-E.             EXIT.
035500 371-ESCRIBIR-UNA-CUOTA SECTION.
035600     MOVE WKS-LGA-ASEGURADORA TO P-ASEGURADORA OF REG-ARTPLN-SAL
035700     MOVE WKS-LGA-RAMO        TO P-RAMO        OF REG-ARTPLN-SAL
035800     MOVE WKS-LGA-POLIZA      TO P-POLIZA      OF REG-ARTPLN-SAL
035900     MOVE WKS-LGA-ENDOSO      TO P-ENDOSO      OF REG-ARTPLN-SAL
036000     MOVE WKS-LGA-MONEDA      TO P-MONEDA      OF REG-ARTPLN-SAL
036100     MOVE WKS-GRP-CUOTA-NRO(WKS-GRP-IDX)
036200                              TO P-CUOTA-NRO   OF REG-ARTPLN-SAL
036300     MOVE WKS-GRP-VENCIMIENTO(WKS-GRP-IDX)
036400                              TO P-VENCIMIENTO OF REG-ARTPLN-SAL
036500     MOVE WKS-GRP-IMPORTE(WKS-GRP-IDX)
036600                              TO P-IMPORTE     OF REG-ARTPLN-SAL
036700     MOVE WKS-GRP-IMPORTE(WKS-GRP-IDX)
036800                     TO P-IMPORTE-ORIGINAL OF REG-ARTPLN-SAL
036900     WRITE REG-ARTPLN-SAL
037000     ADD 1 TO WKS-CUOTAS-CARGADAS.
037100 371-ESCRIBIR-UNA-CUOTA-E.       EXIT.
037200*  REGISTRA EL PLAN RECIEN CARGADO (O TRASLADADO DEL VIVO
037300*  ANTERIOR) EN LA TABLA DE PLANES PARA DETECTAR DUPLICADOS
037400*  DENTRO DE LA MISMA CORRIDA.
037500 380-REGISTRAR-PLAN-NUEVO SECTION.
037600     ADD 1 TO WKS-PLN-CANT
037700     SET WKS-PLN-IDX TO WKS-PLN-CANT
037800     MOVE WKS-LGA-ASEGURADORA TO WKS-PLN-ASEGURADORA(WKS-PLN-IDX)
037900     MOVE WKS-LGA-RAMO        TO WKS-PLN-RAMO(WKS-PLN-IDX)
038000     MOVE WKS-LGA-POLIZA      TO WKS-PLN-POLIZA(WKS-PLN-IDX)
038100     MOVE WKS-LGA-ENDOSO      TO WKS-PLN-ENDOSO(WKS-PLN-IDX).
038200 380-REGISTRAR-PLAN-NUEVO-E.     EXIT.
038300*--->> SERIE 800 ESTADISTICAS POR CONSOLA
038400 800-ESTADISTICAS SECTION.
038500     DISPLAY
038600     "**********************************************************"
038700     DISPLAY
038800     "*        CBA1060  -  CARGA MASIVA DE PLANES DE PAGO"
038900     DISPLAY
039000     "**********************************************************"
039100     DISPLAY " CUOTAS LEIDAS DEL ARCHIVO DE ENTRADA : "
039200              WKS-REGISTROS-LEIDOS
039300     DISPLAY " PLANES DEL VIVO ANTERIOR TRASLADADOS  : "
039400              WKS-PLANES-ANTERIORES
039500     DISPLAY " PLANES NUEVOS CARGADOS                : "
039600              WKS-PLANES-CARGADOS
039700     DISPLAY " CUOTAS CARGADAS EN PLANES NUEVOS      : "
039800              WKS-CUOTAS-CARGADAS
039900     DISPLAY " PLANES RECHAZADOS POR DUPLICADO       : "
040000              WKS-PLANES-DUPLICADOS
040100     DISPLAY
040200     "**********************************************************".
040300 800-ESTADISTICAS-E.             EXIT.
040400*--->> SERIE 700 CIERRE DE ARCHIVOS
040500 700-CIERRA-ARCHIVOS SECTION.
040600     CLOSE ENTRADA-PLANES
040700     CLOSE ENTRADA-CUOTAS
040800     CLOSE SALIDA-PLANES.
040900 700-CIERRA-ARCHIVOS-E.          EXIT.



